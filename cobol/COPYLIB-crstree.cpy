000010*----------------------------------------------------------------         
000020*     CRSTREE  -  CRUISE INPUT RECORD, ONE TREE PER RECORD.  TREES        
000030*                 ARRIVE GROUPED BY STAND-NAME THEN PLOT-NUMBER TH        
000040*                 TREE-NUMBER.  FILE IS PRE-SORTED AT DATA ENTRY.         
000050*----------------------------------------------------------------         
000060 01  TREE-RECORD.                                                         
000070     05  TR-STAND-NAME               PIC X(10).                           
000080     05  TR-PLOT-NUMBER              PIC 9(04).                           
000090     05  TR-PLOT-FACTOR              PIC S9(03)V9(02).                    
000100     05  TR-TREE-NUMBER              PIC 9(04).                           
000110     05  TR-SPECIES-CODE             PIC X(02).                           
000120     05  TR-DBH                      PIC 9(03)V9(01).                     
000130     05  TR-TOTAL-HEIGHT             PIC 9(03)V9(01).                     
000140     05  TR-CRUISE-FLAG              PIC X(01).                           
000150   88  TR-AUTO-CRUISE                   VALUE 'A'.                        
000160   88  TR-LOG-CRUISE                    VALUE 'L'.                        
000170     05  TR-PREF-LOG-LEN             PIC 9(02).                           
000180     05  TR-MIN-LOG-LEN              PIC 9(02).                           
000190     05  TR-UTILITY-DIB              PIC 9(02).                           
000200     05  TR-LOG-COUNT                PIC 9(02).                           
000210     05  TR-LOG-ENTRY OCCURS 20 TIMES                                     
000220                 INDEXED BY TR-LOG-IX.                                    
000230   10  TR-LOG-STEM-HGT         PIC 9(03).                                 
000240   10  TR-LOG-LENGTH           PIC 9(03).                                 
000250   10  TR-LOG-GRADE            PIC X(02).                                 
000260   10  TR-LOG-DEFECT           PIC 9(02).                                 
000270     05  FILLER                      PIC X(08).                           
000280*----------------------------------------------------------------         
000290*     ALTERNATE VIEW OF THE FIXED PART OF THE RECORD, USED BY THE         
000300*     EDIT STEP TO DISPLAY AN OFFENDING RECORD ON THE REJECT LIST.        
000310*----------------------------------------------------------------         
000320 01  TREE-RECORD-HEADER REDEFINES TREE-RECORD.                            
000330     05  TRH-FIXED-PART              PIC X(42).                           
000340     05  FILLER                      PIC X(208).                          
