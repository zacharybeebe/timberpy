000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID.     CRSEDIT.                                                 
000030 AUTHOR.         D. HOLLOWAY.                                             
000040 INSTALLATION.   FOREST RESOURCE DATA SECTION.                            
000050 DATE-WRITTEN.   01/09/1986.                                              
000060 DATE-COMPILED.                                                           
000070 SECURITY.       UNCLASSIFIED - CRUISE PROCESSING SYSTEM.                 
000080*===============================================================*         
000090*     CHANGE LOG                                                          
000100*---------------------------------------------------------------*         
000110*  01/09/86  DHOL    ORIGINAL PROGRAM.  PASS 1 OF THE CRUISE      ORIG    
000120*  01/09/86  DHOL    BATCH.  BUFFERS EACH STAND'S RECORDS IN A    ORIG    
000130*  01/09/86  DHOL    WORKING-STORAGE TABLE, VALIDATES THEM,       ORIG    
000140*  01/09/86  DHOL    COMPUTES THE STAND-AVERAGE HDR AND FILLS     ORIG    
000150*  01/09/86  DHOL    ANY MISSING TREE HEIGHT FROM IT, THEN WRITES ORIG    
000160*  01/09/86  DHOL    THE EDITED RECORDS TO THE WORK FILE FOR      ORIG    
000170*  01/09/86  DHOL    CRSCOMP.                                     ORIG    
000180*  07/22/87  DHOL    REQ 87-118.  SPECIES CODE WAS ONLY CHECKED   87-118  
000190*  07/22/87  DHOL    FOR BLANK, NOT FOR BEING ONE OF THE 22       87-118  
000200*  07/22/87  DHOL    CRUISABLE SPECIES.  NOW LOOKS IT UP IN       87-118  
000210*  07/22/87  DHOL    CRSSPNM AND REJECTS IF NOT FOUND.            87-118  
000220*  02/14/90  RFENN   REQ 90-029.  A STAND WHOSE LAST RECORD FILLS 90-029  
000230*  02/14/90  RFENN   THE TABLE TO ITS LIMIT WAS SILENTLY          90-029  
000240*  02/14/90  RFENN   TRUNCATING THE STAND.  RAISED WS-TABLE-SIZE'S90-029  
000250*  02/14/90  RFENN   LIMIT AND ADDED THE TABLE-FULL REJECT        90-029  
000260*  02/14/90  RFENN   MESSAGE IN 2100-.                            90-029  
000270*  11/11/91  RFENN   REQ 91-204.  A LOG ENTRY WITH BOTH STEM      91-204  
000280*  11/11/91  RFENN   HEIGHT AND LENGTH LEFT AT ZERO WAS PASSING   91-204  
000290*  11/11/91  RFENN   THROUGH UNFLAGGED AND BLOWING UP CRSCOMP'S   91-204  
000300*  11/11/91  RFENN   LOG COMPLETION STEP.  ADDED THE CHECK HERE   91-204  
000310*  11/11/91  RFENN   SO THE BAD TREE NEVER LEAVES PASS 1.         91-204  
000320*  06/18/96  TPARK   REQ 96-092.  UPSI-0 TRACE SWITCH ADDED TO    96-092  
000330*  06/18/96  TPARK   MATCH THE ONE ADDED TO CRSTAPER THE SAME     96-092  
000340*  06/18/96  TPARK   MONTH -- DUMPS EVERY REJECTED RECORD'S KEY   96-092  
000350*  06/18/96  TPARK   FIELDS AND REASON TO THE CONSOLE.            96-092  
000360*  01/21/99  TPARK   Y2K.  NONE OF THIS PROGRAM'S OWN FIELDS      Y2K     
000370*  01/21/99  TPARK   CARRY A DATE -- REVIEWED UNDER THE DIVISION  Y2K     
000380*  01/21/99  TPARK   Y2K PROJECT AND FOUND NOT APPLICABLE.        Y2K     
000390*  08/14/02  RFENN   REQ 02-156.  A STAND WITH NO MEASURED        02-156  
000400*  08/14/02  RFENN   HEIGHTS AT ALL WAS COMPUTING A ZERO-DIVIDE   02-156  
000410*  08/14/02  RFENN   ON THE AVERAGE HDR.  STAND IS NOW REJECTED   02-156  
000420*  08/14/02  RFENN   OUTRIGHT IN THAT CASE -- SEE 2300-.          02-156  
000430*  04/09/04  RFENN   REQ 04-034.  A LOG-CRUISED TREE'S OWN GRADE  04-034  
000440*  04/09/04  RFENN   CALL WAS NEVER CHECKED AGAINST THE SHOP'S    04-034  
000450*  04/09/04  RFENN   GRADE CODE LIST, SO A KEYING SLIP ON THE     04-034  
000460*  04/09/04  RFENN   FIELD CREW'S TALLY SHEET RODE ALL THE WAY TO 04-034  
000470*  04/09/04  RFENN   CRSRPT BEFORE ANYONE NOTICED.  2235- NOW     04-034  
000480*  04/09/04  RFENN   REJECTS THE RECORD IF THE GRADE CODE IS NOT  04-034  
000490*  04/09/04  RFENN   IN CRSGNTB.                                  04-034  
000500*===============================================================*         
000510 ENVIRONMENT DIVISION.                                                    
000520*---------------------------------------------------------------*         
000530 CONFIGURATION SECTION.                                                   
000540*---------------------------------------------------------------*         
000550 SOURCE-COMPUTER.  IBM-3096.                                              
000560 OBJECT-COMPUTER.  IBM-3096.                                              
000570 SPECIAL-NAMES.                                                           
000580     UPSI-0 IS CRSEDIT-TRACE-SWITCH                                       
000590            ON STATUS IS CRSEDIT-TRACE-ON                                 
000600            OFF STATUS IS CRSEDIT-TRACE-OFF.                              
000610*---------------------------------------------------------------*         
000620 INPUT-OUTPUT SECTION.                                                    
000630*---------------------------------------------------------------*         
000640 FILE-CONTROL.                                                            
000650     SELECT TREE-FILE ASSIGN TO TREEIN                                    
000660         ORGANIZATION IS LINE SEQUENTIAL                                  
000670         FILE STATUS IS TREE-FILE-STATUS.                                 
000680*                                                                         
000690     SELECT CRSWORK-FILE ASSIGN TO CRSWORK                                
000700         ORGANIZATION IS LINE SEQUENTIAL                                  
000710         FILE STATUS IS CRSWORK-FILE-STATUS.                              
000720*===============================================================*         
000730 DATA DIVISION.                                                           
000740*---------------------------------------------------------------*         
000750 FILE SECTION.                                                            
000760*---------------------------------------------------------------*         
000770 FD  TREE-FILE.                                                           
000780 COPY CRSTREE.                                                            
000790*---------------------------------------------------------------*         
000800 FD  CRSWORK-FILE.                                                        
000810 COPY CRSWORK.                                                            
000820*---------------------------------------------------------------*         
000830 WORKING-STORAGE SECTION.                                                 
000840*---------------------------------------------------------------*         
000850 01  WS-FILE-STATUSES.                                                    
000860     05  TREE-FILE-STATUS            PIC X(02).                           
000870         88  TREE-FILE-OK                     VALUE '00'.                 
000880         88  TREE-FILE-EOF                     VALUE '10'.                
000890     05  CRSWORK-FILE-STATUS         PIC X(02).                           
000900         88  CRSWORK-FILE-OK                   VALUE '00'.                
000910     05  FILLER                      PIC X(02).                           
000920*---------------------------------------------------------------*         
000930 01  WS-SWITCHES-MISC-FIELDS.                                             
000940     05  WS-TREE-EOF-SW              PIC X(01) VALUE 'N'.                 
000950         88  WS-TREE-EOF                       VALUE 'Y'.                 
000960     05  WS-STAND-ERROR-SW           PIC X(01).                           
000970         88  WS-STAND-HAS-ERROR                VALUE 'Y'.                 
000980         88  WS-STAND-OK                        VALUE 'N'.                
000990     05  WS-TBL-VALID-SW             PIC X(01).                           
001000         88  WS-TBL-ENTRY-VALID                 VALUE 'Y'.                
001010         88  WS-TBL-ENTRY-INVALID               VALUE 'N'.                
001020     05  FILLER                      PIC X(01).                           
001030*---------------------------------------------------------------*         
001040 01  WS-RUN-COUNTERS.                                                     
001050     05  WS-TREES-READ               PIC 9(07) USAGE COMP VALUE 0.        
001060     05  WS-TREES-ACCEPTED           PIC 9(07) USAGE COMP VALUE 0.        
001070     05  WS-TREES-REJECTED           PIC 9(07) USAGE COMP VALUE 0.        
001080     05  WS-STANDS-REJECTED          PIC 9(05) USAGE COMP VALUE 0.        
001090     05  FILLER                      PIC X(01).                           
001100*---------------------------------------------------------------*         
001110 01  WS-SAVE-KEYS.                                                        
001120     05  WS-SAVE-STAND-NAME          PIC X(10).                           
001130     05  FILLER                      PIC X(01).                           
001140*---------------------------------------------------------------*         
001150 01  WS-HDR-WORK-AREA.                                                    
001160     05  WS-HDR-SUM                  PIC S9(05)V9(04) USAGE COMP.         
001170     05  WS-HDR-SAMPLE-COUNT         PIC 9(03) USAGE COMP.                
001180     05  WS-HDR-ONE-TREE             PIC S9(03)V9(04) USAGE COMP.         
001190     05  WS-STAND-AVG-HDR            PIC 9(03)V9(02).                     
001200     05  FILLER                      PIC X(01).                           
001210*---------------------------------------------------------------*         
001220*     PASS-1 STAND BUFFER.  ONE STAND'S WORTH OF TREE RECORDS IS          
001230*     HELD HERE WHILE THE STAND-AVERAGE HDR IS COMPUTED, SINCE            
001240*     THE FILL-IN-HEIGHT RULE NEEDS THAT AVERAGE BEFORE ANY               
001250*     RECORD OF THE STAND CAN BE WRITTEN ON TO CRSCOMP.  TABLE            
001260*     SIZE MATCHES THE LARGEST STAND SEEN IN PRODUCTION CRUISE            
001270*     DATA WITH ROOM TO SPARE -- SEE REQ 90-029 ABOVE.                    
001280*---------------------------------------------------------------*         
001290 01  WS-STAND-TABLE-CTL.                                                  
001300     05  WS-TABLE-SIZE               PIC S9(03) USAGE COMP                
001310                                      VALUE 0.                            
001320     05  FILLER                      PIC X(01).                           
001330*---------------------------------------------------------------*         
001340 01  WS-STAND-TABLE.                                                      
001350     05  WS-TBL-TREE OCCURS 1 TO 500 TIMES                                
001360                     DEPENDING ON WS-TABLE-SIZE                           
001370                     INDEXED BY WS-TBL-IX.                                
001380         10  WS-TBL-STAND-NAME        PIC X(10).                          
001390         10  WS-TBL-PLOT-NUMBER       PIC 9(04).                          
001400         10  WS-TBL-PLOT-FACTOR       PIC S9(03)V9(02).                   
001410         10  WS-TBL-TREE-NUMBER       PIC 9(04).                          
001420         10  WS-TBL-SPECIES-CODE      PIC X(02).                          
001430         10  WS-TBL-DBH               PIC 9(03)V9(01).                    
001440         10  WS-TBL-TOTAL-HEIGHT      PIC 9(03)V9(01).                    
001450         10  WS-TBL-CRUISE-FLAG       PIC X(01).                          
001460         10  WS-TBL-PREF-LOG-LEN      PIC 9(02).                          
001470         10  WS-TBL-MIN-LOG-LEN       PIC 9(02).                          
001480         10  WS-TBL-UTILITY-DIB       PIC 9(02).                          
001490         10  WS-TBL-LOG-COUNT         PIC 9(02).                          
001500         10  WS-TBL-ENTRY-VALID-SW    PIC X(01).                          
001510             88  WS-TBL-ENTRY-OK             VALUE 'Y'.                   
001520             88  WS-TBL-ENTRY-BAD            VALUE 'N'.                   
001530         10  WS-TBL-LOG-ENTRY OCCURS 20 TIMES                             
001540                              INDEXED BY WS-TBL-LOG-IX.                   
001550             15  WS-TBL-LOG-STEM-HGT  PIC 9(03).                          
001560             15  WS-TBL-LOG-LENGTH    PIC 9(03).                          
001570             15  WS-TBL-LOG-GRADE     PIC X(02).                          
001580             15  WS-TBL-LOG-DEFECT    PIC 9(02).                          
001590     05  FILLER                      PIC X(01).                           
001600*---------------------------------------------------------------*         
001610*     REJECT TRACE LINE.  LOADED FROM THE TABLE ENTRY CURRENTLY           
001620*     FAILING VALIDATION AND DISPLAYED WHEN THE TRACE SWITCH IS           
001630*     ON, OR ALWAYS FOR AN OUTRIGHT STAND REJECT.                         
001640*---------------------------------------------------------------*         
001650 01  WS-REJECT-TRACE.                                                     
001660     05  WS-RT-STAND-NAME            PIC X(10).                           
001670     05  WS-RT-PLOT-NUMBER           PIC 9(04).                           
001680     05  WS-RT-TREE-NUMBER           PIC 9(04).                           
001690     05  WS-RT-REASON                PIC X(30).                           
001700     05  FILLER                      PIC X(04).                           
001710*---------------------------------------------------------------*         
001720 01  WS-REJECT-TRACE-ALPHA REDEFINES WS-REJECT-TRACE.                     
001730     05  WS-RT-WHOLE-LINE            PIC X(52).                           
001740*---------------------------------------------------------------*         
001750 COPY CRSSPNM.                                                            
001760*---------------------------------------------------------------*         
001770 COPY CRSGRTB.                                                            
001780*===============================================================*         
001790 PROCEDURE DIVISION.                                                      
001800*---------------------------------------------------------------*         
001810 0000-MAIN-EDIT.                                                          
001820*---------------------------------------------------------------*         
001830     PERFORM 1000-INITIALIZE.                                             
001840     PERFORM 2000-PROCESS-ONE-STAND                                       
001850         UNTIL WS-TREE-EOF.                                               
001860     PERFORM 3000-CLOSE-FILES.                                            
001870     DISPLAY 'CRSEDIT - TREES READ      : ' WS-TREES-READ.                
001880     DISPLAY 'CRSEDIT - TREES ACCEPTED  : ' WS-TREES-ACCEPTED.            
001890     DISPLAY 'CRSEDIT - TREES REJECTED  : ' WS-TREES-REJECTED.            
001900     DISPLAY 'CRSEDIT - STANDS REJECTED : ' WS-STANDS-REJECTED.           
001910     GOBACK.                                                              
001920*---------------------------------------------------------------*         
001930 1000-INITIALIZE.                                                         
001940*---------------------------------------------------------------*         
001950     OPEN INPUT  TREE-FILE.                                               
001960     OPEN OUTPUT CRSWORK-FILE.                                            
001970     IF NOT TREE-FILE-OK                                                  
001980         DISPLAY 'CRSEDIT - TREE-FILE OPEN ERROR: '                       
001990             TREE-FILE-STATUS                                             
002000         MOVE 'Y'                 TO WS-TREE-EOF-SW                       
002010     END-IF.                                                              
002020     PERFORM 9000-READ-TREE-RECORD.                                       
002030*---------------------------------------------------------------*         
002040 2000-PROCESS-ONE-STAND.                                                  
002050*---------------------------------------------------------------*         
002060     MOVE TR-STAND-NAME          TO WS-SAVE-STAND-NAME.                   
002070     MOVE 1                       TO WS-TABLE-SIZE.                       
002080     SET WS-STAND-OK              TO TRUE.                                
002090     PERFORM 2100-LOAD-ONE-TABLE-ENTRY                                    
002100         UNTIL WS-TREE-EOF                                                
002110            OR TR-STAND-NAME NOT = WS-SAVE-STAND-NAME                     
002120            OR WS-TABLE-SIZE > 500.                                       
002130     PERFORM 2200-VALIDATE-ONE-RECORD                                     
002140         VARYING WS-TBL-IX FROM 1 BY 1                                    
002150         UNTIL WS-TBL-IX > WS-TABLE-SIZE.                                 
002160     PERFORM 2300-COMPUTE-STAND-AVG-HDR.                                  
002170     IF WS-STAND-OK                                                       
002180         PERFORM 2400-FILL-AND-WRITE-ONE-TREE                             
002190             VARYING WS-TBL-IX FROM 1 BY 1                                
002200             UNTIL WS-TBL-IX > WS-TABLE-SIZE                              
002210     ELSE                                                                 
002220         ADD 1                    TO WS-STANDS-REJECTED                   
002230         ADD WS-TABLE-SIZE        TO WS-TREES-REJECTED                    
002240         MOVE WS-SAVE-STAND-NAME  TO WS-RT-STAND-NAME                     
002250         MOVE 0                   TO WS-RT-PLOT-NUMBER                    
002260         MOVE 0                   TO WS-RT-TREE-NUMBER                    
002270         MOVE 'STAND REJECTED - SEE ABOVE REASON'                         
002280                                  TO WS-RT-REASON                         
002290         DISPLAY 'CRSEDIT - REJECT: ' WS-RT-WHOLE-LINE                    
002300     END-IF.                                                              
002310*---------------------------------------------------------------*         
002320 2100-LOAD-ONE-TABLE-ENTRY.                                               
002330*---------------------------------------------------------------*         
002340     MOVE TR-STAND-NAME                                                   
002350         TO WS-TBL-STAND-NAME (WS-TABLE-SIZE).                            
002360     MOVE TR-PLOT-NUMBER                                                  
002370         TO WS-TBL-PLOT-NUMBER (WS-TABLE-SIZE).                           
002380     MOVE TR-PLOT-FACTOR                                                  
002390         TO WS-TBL-PLOT-FACTOR (WS-TABLE-SIZE).                           
002400     MOVE TR-TREE-NUMBER                                                  
002410         TO WS-TBL-TREE-NUMBER (WS-TABLE-SIZE).                           
002420     MOVE TR-SPECIES-CODE                                                 
002430         TO WS-TBL-SPECIES-CODE (WS-TABLE-SIZE).                          
002440     MOVE TR-DBH               TO WS-TBL-DBH (WS-TABLE-SIZE).             
002450     MOVE TR-TOTAL-HEIGHT                                                 
002460         TO WS-TBL-TOTAL-HEIGHT (WS-TABLE-SIZE).                          
002470     MOVE TR-CRUISE-FLAG                                                  
002480         TO WS-TBL-CRUISE-FLAG (WS-TABLE-SIZE).                           
002490     MOVE TR-PREF-LOG-LEN                                                 
002500         TO WS-TBL-PREF-LOG-LEN (WS-TABLE-SIZE).                          
002510     MOVE TR-MIN-LOG-LEN                                                  
002520         TO WS-TBL-MIN-LOG-LEN (WS-TABLE-SIZE).                           
002530     MOVE TR-UTILITY-DIB                                                  
002540         TO WS-TBL-UTILITY-DIB (WS-TABLE-SIZE).                           
002550     MOVE TR-LOG-COUNT                                                    
002560         TO WS-TBL-LOG-COUNT (WS-TABLE-SIZE).                             
002570     SET WS-TBL-ENTRY-OK (WS-TABLE-SIZE) TO TRUE.                         
002580     PERFORM 2110-LOAD-ONE-LOG-ENTRY                                      
002590         VARYING WS-TBL-LOG-IX FROM 1 BY 1                                
002600         UNTIL WS-TBL-LOG-IX > 20.                                        
002610     ADD 1                     TO WS-TREES-READ.                          
002620     PERFORM 9000-READ-TREE-RECORD.                                       
002630     IF NOT WS-TREE-EOF                                                   
002640        AND TR-STAND-NAME = WS-SAVE-STAND-NAME                            
002650         ADD 1                 TO WS-TABLE-SIZE                           
002660     END-IF.                                                              
002670*---------------------------------------------------------------*         
002680 2110-LOAD-ONE-LOG-ENTRY.                                                 
002690*---------------------------------------------------------------*         
002700     MOVE TR-LOG-STEM-HGT (WS-TBL-LOG-IX)                                 
002710         TO WS-TBL-LOG-STEM-HGT (WS-TABLE-SIZE, WS-TBL-LOG-IX).           
002720     MOVE TR-LOG-LENGTH (WS-TBL-LOG-IX)                                   
002730         TO WS-TBL-LOG-LENGTH (WS-TABLE-SIZE, WS-TBL-LOG-IX).             
002740     MOVE TR-LOG-GRADE (WS-TBL-LOG-IX)                                    
002750         TO WS-TBL-LOG-GRADE (WS-TABLE-SIZE, WS-TBL-LOG-IX).              
002760     MOVE TR-LOG-DEFECT (WS-TBL-LOG-IX)                                   
002770         TO WS-TBL-LOG-DEFECT (WS-TABLE-SIZE, WS-TBL-LOG-IX).             
002780*---------------------------------------------------------------*         
002790 2200-VALIDATE-ONE-RECORD.                                                
002800*---------------------------------------------------------------*         
002810     SET WS-TBL-ENTRY-OK (WS-TBL-IX) TO TRUE.                             
002820     IF WS-TBL-PLOT-NUMBER (WS-TBL-IX) NOT NUMERIC                        
002830         PERFORM 2290-REJECT-RECORD                                       
002840         MOVE 'PLOT NUMBER NOT NUMERIC'                                   
002850                                  TO WS-RT-REASON                         
002860     END-IF.                                                              
002870     IF WS-TBL-PLOT-FACTOR (WS-TBL-IX) NOT NUMERIC                        
002880         PERFORM 2290-REJECT-RECORD                                       
002890         MOVE 'PLOT FACTOR NOT NUMERIC'                                   
002900                                  TO WS-RT-REASON                         
002910     END-IF.                                                              
002920     IF WS-TBL-TREE-NUMBER (WS-TBL-IX) NOT NUMERIC                        
002930         PERFORM 2290-REJECT-RECORD                                       
002940         MOVE 'TREE NUMBER NOT NUMERIC'                                   
002950                                  TO WS-RT-REASON                         
002960     END-IF.                                                              
002970     IF WS-TBL-SPECIES-CODE (WS-TBL-IX) = SPACES                          
002980         PERFORM 2290-REJECT-RECORD                                       
002990         MOVE 'SPECIES CODE BLANK'                                        
003000                                  TO WS-RT-REASON                         
003010     ELSE                                                                 
003020         PERFORM 2210-CHECK-SPECIES-KNOWN                                 
003030     END-IF.                                                              
003040     IF WS-TBL-DBH (WS-TBL-IX) NOT NUMERIC                                
003050         PERFORM 2290-REJECT-RECORD                                       
003060         MOVE 'DBH NOT NUMERIC'    TO WS-RT-REASON                        
003070     END-IF.                                                              
003080     IF WS-TBL-TOTAL-HEIGHT (WS-TBL-IX) NOT NUMERIC                       
003090         PERFORM 2290-REJECT-RECORD                                       
003100         MOVE 'TOTAL HEIGHT NOT NUMERIC'                                  
003110                                  TO WS-RT-REASON                         
003120     END-IF.                                                              
003130     IF WS-TBL-CRUISE-FLAG (WS-TBL-IX) = 'L'                              
003140         PERFORM 2220-CHECK-LOG-ENTRIES                                   
003150     END-IF.                                                              
003160*---------------------------------------------------------------*         
003170 2210-CHECK-SPECIES-KNOWN.                                                
003180*---------------------------------------------------------------*         
003190     SET CRSN-IX TO 1.                                                    
003200     SEARCH CRSN-ENTRY                                                    
003210         AT END                                                           
003220             PERFORM 2290-REJECT-RECORD                                   
003230             MOVE 'SPECIES CODE UNKNOWN'                                  
003240                                  TO WS-RT-REASON                         
003250         WHEN CRSN-SPECIES-CODE (CRSN-IX) =                               
003260              WS-TBL-SPECIES-CODE (WS-TBL-IX)                             
003270             CONTINUE                                                     
003280     END-SEARCH.                                                          
003290*---------------------------------------------------------------*         
003300 2220-CHECK-LOG-ENTRIES.                                                  
003310*---------------------------------------------------------------*         
003320     PERFORM 2230-CHECK-ONE-LOG-ENTRY                                     
003330         VARYING WS-TBL-LOG-IX FROM 1 BY 1                                
003340         UNTIL WS-TBL-LOG-IX > WS-TBL-LOG-COUNT (WS-TBL-IX).              
003350*---------------------------------------------------------------*         
003360 2230-CHECK-ONE-LOG-ENTRY.                                                
003370*---------------------------------------------------------------*         
003380     IF WS-TBL-LOG-STEM-HGT (WS-TBL-IX, WS-TBL-LOG-IX)                    
003390                                                  NOT NUMERIC             
003400        OR WS-TBL-LOG-LENGTH (WS-TBL-IX, WS-TBL-LOG-IX)                   
003410                                                  NOT NUMERIC             
003420        OR WS-TBL-LOG-DEFECT (WS-TBL-IX, WS-TBL-LOG-IX)                   
003430                                                  NOT NUMERIC             
003440         PERFORM 2290-REJECT-RECORD                                       
003450         MOVE 'LOG ENTRY FIELD NOT NUMERIC'                               
003460                                  TO WS-RT-REASON                         
003470     ELSE                                                                 
003480         IF WS-TBL-LOG-STEM-HGT (WS-TBL-IX, WS-TBL-LOG-IX) = 0            
003490            AND WS-TBL-LOG-LENGTH (WS-TBL-IX, WS-TBL-LOG-IX) = 0          
003500             PERFORM 2290-REJECT-RECORD                                   
003510             MOVE 'LOG ENTRY - STEM HGT AND LENGTH BOTH ABSENT'           
003520                                  TO WS-RT-REASON                         
003530         ELSE                                                             
003540             IF WS-TBL-LOG-GRADE (WS-TBL-IX, WS-TBL-LOG-IX)               
003550                  NOT = SPACES                                            
003560                 PERFORM 2235-CHECK-GRADE-KNOWN                           
003570             END-IF                                                       
003580         END-IF                                                           
003590     END-IF.                                                              
003600*---------------------------------------------------------------*         
003610*     2235-CHECK-GRADE-KNOWN.  A LOG-CRUISED TREE MAY CARRY ITS           
003620*     OWN GRADE CALL ON THE INPUT; REJECT THE RECORD IF THAT CODE         
003630*     IS NOT ONE OF THE SHOP'S KNOWN GRADE CODES.                         
003640*---------------------------------------------------------------*         
003650 2235-CHECK-GRADE-KNOWN.                                                  
003660*---------------------------------------------------------------*         
003670     SET CRSGN-IX TO 1.                                                   
003680     SEARCH CRSGN-ENTRY                                                   
003690         AT END                                                           
003700             PERFORM 2290-REJECT-RECORD                                   
003710             MOVE 'LOG ENTRY - GRADE CODE UNKNOWN'                        
003720                                  TO WS-RT-REASON                         
003730         WHEN CRSGN-GRADE-CODE (CRSGN-IX) =                               
003740              WS-TBL-LOG-GRADE (WS-TBL-IX, WS-TBL-LOG-IX)                 
003750             CONTINUE                                                     
003760     END-SEARCH.                                                          
003770*---------------------------------------------------------------*         
003780 2290-REJECT-RECORD.                                                      
003790*---------------------------------------------------------------*         
003800     SET WS-TBL-ENTRY-BAD (WS-TBL-IX) TO TRUE.                            
003810     SET WS-STAND-HAS-ERROR          TO TRUE.                             
003820     MOVE WS-TBL-STAND-NAME (WS-TBL-IX)  TO WS-RT-STAND-NAME.             
003830     MOVE WS-TBL-PLOT-NUMBER (WS-TBL-IX) TO WS-RT-PLOT-NUMBER.            
003840     MOVE WS-TBL-TREE-NUMBER (WS-TBL-IX) TO WS-RT-TREE-NUMBER.            
003850     IF CRSEDIT-TRACE-ON                                                  
003860         DISPLAY 'CRSEDIT - REJECT: ' WS-RT-WHOLE-LINE                    
003870     END-IF.                                                              
003880*---------------------------------------------------------------*         
003890 2300-COMPUTE-STAND-AVG-HDR.                                              
003900*---------------------------------------------------------------*         
003910     MOVE 0                   TO WS-HDR-SUM.                              
003920     MOVE 0                   TO WS-HDR-SAMPLE-COUNT.                     
003930     PERFORM 2310-ACCUMULATE-ONE-HDR                                      
003940         VARYING WS-TBL-IX FROM 1 BY 1                                    
003950         UNTIL WS-TBL-IX > WS-TABLE-SIZE.                                 
003960     IF WS-HDR-SAMPLE-COUNT = 0                                           
003970         SET WS-STAND-HAS-ERROR  TO TRUE                                  
003980     ELSE                                                                 
003990         COMPUTE WS-STAND-AVG-HDR ROUNDED =                               
004000             WS-HDR-SUM / WS-HDR-SAMPLE-COUNT                             
004010     END-IF.                                                              
004020*---------------------------------------------------------------*         
004030 2310-ACCUMULATE-ONE-HDR.                                                 
004040*---------------------------------------------------------------*         
004050     IF WS-TBL-ENTRY-OK (WS-TBL-IX)                                       
004060        AND WS-TBL-TOTAL-HEIGHT (WS-TBL-IX) > 0                           
004070         COMPUTE WS-HDR-ONE-TREE =                                        
004080             WS-TBL-TOTAL-HEIGHT (WS-TBL-IX)                              
004090                 / (WS-TBL-DBH (WS-TBL-IX) / 12)                          
004100         ADD WS-HDR-ONE-TREE  TO WS-HDR-SUM                               
004110         ADD 1                TO WS-HDR-SAMPLE-COUNT                      
004120     END-IF.                                                              
004130*---------------------------------------------------------------*         
004140 2400-FILL-AND-WRITE-ONE-TREE.                                            
004150*---------------------------------------------------------------*         
004160     IF WS-TBL-ENTRY-OK (WS-TBL-IX)                                       
004170         IF WS-TBL-TOTAL-HEIGHT (WS-TBL-IX) = 0                           
004180             COMPUTE WS-TBL-TOTAL-HEIGHT (WS-TBL-IX) ROUNDED =            
004190                 (WS-TBL-DBH (WS-TBL-IX) / 12)                            
004200                     * WS-STAND-AVG-HDR                                   
004210         END-IF                                                           
004220         PERFORM 2410-MOVE-AND-WRITE-WORK-RECORD                          
004230         ADD 1                TO WS-TREES-ACCEPTED                        
004240     ELSE                                                                 
004250         ADD 1                TO WS-TREES-REJECTED                        
004260     END-IF.                                                              
004270*---------------------------------------------------------------*         
004280 2410-MOVE-AND-WRITE-WORK-RECORD.                                         
004290*---------------------------------------------------------------*         
004300     MOVE WS-TBL-STAND-NAME (WS-TBL-IX)   TO WK-STAND-NAME.               
004310     MOVE WS-TBL-PLOT-NUMBER (WS-TBL-IX)  TO WK-PLOT-NUMBER.              
004320     MOVE WS-TBL-PLOT-FACTOR (WS-TBL-IX)  TO WK-PLOT-FACTOR.              
004330     MOVE WS-TBL-TREE-NUMBER (WS-TBL-IX)  TO WK-TREE-NUMBER.              
004340     MOVE WS-TBL-SPECIES-CODE (WS-TBL-IX) TO WK-SPECIES-CODE.             
004350     MOVE WS-TBL-DBH (WS-TBL-IX)          TO WK-DBH.                      
004360     MOVE WS-TBL-TOTAL-HEIGHT (WS-TBL-IX) TO WK-TOTAL-HEIGHT.             
004370     MOVE WS-TBL-CRUISE-FLAG (WS-TBL-IX)  TO WK-CRUISE-FLAG.              
004380     MOVE WS-TBL-PREF-LOG-LEN (WS-TBL-IX) TO WK-PREF-LOG-LEN.             
004390     MOVE WS-TBL-MIN-LOG-LEN (WS-TBL-IX)  TO WK-MIN-LOG-LEN.              
004400     MOVE WS-TBL-UTILITY-DIB (WS-TBL-IX)  TO WK-UTILITY-DIB.              
004410     MOVE WS-TBL-LOG-COUNT (WS-TBL-IX)    TO WK-LOG-COUNT.                
004420     MOVE WS-STAND-AVG-HDR                TO WK-STAND-AVG-HDR.            
004430     PERFORM 2420-MOVE-ONE-LOG-ENTRY                                      
004440         VARYING WS-TBL-LOG-IX FROM 1 BY 1                                
004450         UNTIL WS-TBL-LOG-IX > 20.                                        
004460     WRITE CRSWORK-RECORD.                                                
004470*---------------------------------------------------------------*         
004480 2420-MOVE-ONE-LOG-ENTRY.                                                 
004490*---------------------------------------------------------------*         
004500     MOVE WS-TBL-LOG-STEM-HGT (WS-TBL-IX, WS-TBL-LOG-IX)                  
004510         TO WK-LOG-STEM-HGT (WS-TBL-LOG-IX).                              
004520     MOVE WS-TBL-LOG-LENGTH (WS-TBL-IX, WS-TBL-LOG-IX)                    
004530         TO WK-LOG-LENGTH (WS-TBL-LOG-IX).                                
004540     MOVE WS-TBL-LOG-GRADE (WS-TBL-IX, WS-TBL-LOG-IX)                     
004550         TO WK-LOG-GRADE (WS-TBL-LOG-IX).                                 
004560     MOVE WS-TBL-LOG-DEFECT (WS-TBL-IX, WS-TBL-LOG-IX)                    
004570         TO WK-LOG-DEFECT (WS-TBL-LOG-IX).                                
004580*---------------------------------------------------------------*         
004590 3000-CLOSE-FILES.                                                        
004600*---------------------------------------------------------------*         
004610     CLOSE TREE-FILE, CRSWORK-FILE.                                       
004620*---------------------------------------------------------------*         
004630 9000-READ-TREE-RECORD.                                                   
004640*---------------------------------------------------------------*         
004650     READ TREE-FILE                                                       
004660         AT END                                                           
004670             SET WS-TREE-EOF      TO TRUE                                 
004680     END-READ.                                                            
