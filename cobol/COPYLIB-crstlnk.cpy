000010*----------------------------------------------------------------         
000020*     CRSTLNK  -  LINKAGE PASSED BETWEEN THE CRUISE-COMPUTE STEP          
000030*                 AND THE CALLED TAPER-EQUATION SUBPROGRAM.  THE          
000040*                 CALLER LOADS THE FIRST THREE FIELDS AND CALLS;          
000050*                 THE SUBPROGRAM HANDS BACK THE RETURN CODE, THE          
000060*                 STEM DIB AT EVERY FOOT OF HEIGHT UP TO THE              
000070*                 TREE'S OWN HEIGHT, AND THE LAST-HEIGHT TABLE            
000080*                 (THE GREATEST STEM HEIGHT AT WHICH EACH WHOLE           
000090*                 INCH OF DIB 0-120 STILL HOLDS) SO THE CALLER CAN        
000100*                 DRIVE MERCHANTABLE HEIGHT AND THE AUTO-CRUISE           
000110*                 BUCKING LOGIC WITHOUT RE-ENTERING THE SUBPROGRAM        
000120*                 FOR EVERY LOOKUP.  TWO HUNDRED FEET OF STEM IS          
000130*                 MORE THAN ANY CRUISED TREE ON RECORD HAS EVER           
000140*                 SCALED OUT AT.                                          
000150*----------------------------------------------------------------         
000160 01  CRSTLNK-PARMS.                                                       
000170     05  CRSTL-SPECIES-CODE         PIC X(02).                            
000180     05  CRSTL-DBH                  PIC 9(03)V9(01).                      
000190     05  CRSTL-TOTAL-HEIGHT         PIC 9(03)V9(01).                      
000200     05  CRSTL-RETURN-CODE          PIC 9(01).                            
000210   88  CRSTL-VALID-SPECIES           VALUE 0.                             
000220   88  CRSTL-UNKNOWN-SPECIES         VALUE 1.                             
000230     05  CRSTL-DIB-COUNT             PIC 9(03) USAGE COMP.                
000240     05  CRSTL-DIB-ENTRY OCCURS 200 TIMES                                 
000250                   INDEXED BY CRSTL-DIB-IX.                               
000260   10  CRSTL-DIB-AT-HGT        PIC 9(03).                                 
000270     05  CRSTL-LAST-HGT-ENTRY OCCURS 121 TIMES                            
000280                   INDEXED BY CRSTL-LH-IX.                                
000290   10  CRSTL-LAST-HGT          PIC 9(03).                                 
000300     05  FILLER                      PIC X(06).                           
