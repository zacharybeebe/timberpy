000010*----------------------------------------------------------------         
000020*     CRSSCTB  -  SCRIBNER BOARD-FOOT COEFFICIENT TABLE, INDEXED          
000030*                 BY SMALL-END DIB 0 THROUGH 120 INCHES (ONE              
000040*                 ENTRY PER INCH, DIB 0 IS ENTRY 1).  AT DIB 6            
000050*                 THROUGH 11 THE SAW MILLS RAN THREE DIFFERENT            
000060*                 COEFFICIENTS DEPENDING ON LOG LENGTH, SO EVERY          
000070*                 ENTRY CARRIES THREE COEFFICIENT SLOTS; OUTSIDE          
000080*                 THAT RANGE ALL THREE SLOTS HOLD THE SAME VALUE          
000090*                 AND THE LENGTH-BRACKET SELECTION HAS NO EFFECT.         
000100*                 UNSIGNED THROUGHOUT, LOADED BY REDEFINES.               
000110*----------------------------------------------------------------         
000120 01  CRSSCTB-LITERALS.                                                    
000130     05  FILLER  PIC X(18) VALUE '000000000000000000'.                    
000140     05  FILLER  PIC X(18) VALUE '000000000000000000'.                    
000150     05  FILLER  PIC X(18) VALUE '000143000143000143'.                    
000160     05  FILLER  PIC X(18) VALUE '000390000390000390'.                    
000170     05  FILLER  PIC X(18) VALUE '000676000676000676'.                    
000180     05  FILLER  PIC X(18) VALUE '001070001070001070'.                    
000190     05  FILLER  PIC X(18) VALUE '001160001249001570'.                    
000200     05  FILLER  PIC X(18) VALUE '001400001608001800'.                    
000210     05  FILLER  PIC X(18) VALUE '001501001854002200'.                    
000220     05  FILLER  PIC X(18) VALUE '002084002410002900'.                    
000230     05  FILLER  PIC X(18) VALUE '003126003542003815'.                    
000240     05  FILLER  PIC X(18) VALUE '003749004167004499'.                    
000250     05  FILLER  PIC X(18) VALUE '004900004900004900'.                    
000260     05  FILLER  PIC X(18) VALUE '006043006043006043'.                    
000270     05  FILLER  PIC X(18) VALUE '007140007140007140'.                    
000280     05  FILLER  PIC X(18) VALUE '008880008880008880'.                    
000290     05  FILLER  PIC X(18) VALUE '010000010000010000'.                    
000300     05  FILLER  PIC X(18) VALUE '011528011528011528'.                    
000310     05  FILLER  PIC X(18) VALUE '013290013290013290'.                    
000320     05  FILLER  PIC X(18) VALUE '014990014990014990'.                    
000330     05  FILLER  PIC X(18) VALUE '017499017499017499'.                    
000340     05  FILLER  PIC X(18) VALUE '018990018990018990'.                    
000350     05  FILLER  PIC X(18) VALUE '020880020880020880'.                    
000360     05  FILLER  PIC X(18) VALUE '023510023510023510'.                    
000370     05  FILLER  PIC X(18) VALUE '025218025218025218'.                    
000380     05  FILLER  PIC X(18) VALUE '028677028677028677'.                    
000390     05  FILLER  PIC X(18) VALUE '031249031249031249'.                    
000400     05  FILLER  PIC X(18) VALUE '034220034220034220'.                    
000410     05  FILLER  PIC X(18) VALUE '036376036376036376'.                    
000420     05  FILLER  PIC X(18) VALUE '038040038040038040'.                    
000430     05  FILLER  PIC X(18) VALUE '041060041060041060'.                    
000440     05  FILLER  PIC X(18) VALUE '044376044376044376'.                    
000450     05  FILLER  PIC X(18) VALUE '045975045975045975'.                    
000460     05  FILLER  PIC X(18) VALUE '048990048990048990'.                    
000470     05  FILLER  PIC X(18) VALUE '050000050000050000'.                    
000480     05  FILLER  PIC X(18) VALUE '054688054688054688'.                    
000490     05  FILLER  PIC X(18) VALUE '057660057660057660'.                    
000500     05  FILLER  PIC X(18) VALUE '064319064319064319'.                    
000510     05  FILLER  PIC X(18) VALUE '066731066731066731'.                    
000520     05  FILLER  PIC X(18) VALUE '070000070000070000'.                    
000530     05  FILLER  PIC X(18) VALUE '075240075240075240'.                    
000540     05  FILLER  PIC X(18) VALUE '079480079480079480'.                    
000550     05  FILLER  PIC X(18) VALUE '083910083910083910'.                    
000560     05  FILLER  PIC X(18) VALUE '087190087190087190'.                    
000570     05  FILLER  PIC X(18) VALUE '092501092501092501'.                    
000580     05  FILLER  PIC X(18) VALUE '094990094990094990'.                    
000590     05  FILLER  PIC X(18) VALUE '099075099075099075'.                    
000600     05  FILLER  PIC X(18) VALUE '103501103501103501'.                    
000610     05  FILLER  PIC X(18) VALUE '107970107970107970'.                    
000620     05  FILLER  PIC X(18) VALUE '112292112292112292'.                    
000630     05  FILLER  PIC X(18) VALUE '116990116990116990'.                    
000640     05  FILLER  PIC X(18) VALUE '121650121650121650'.                    
000650     05  FILLER  PIC X(18) VALUE '126525126525126525'.                    
000660     05  FILLER  PIC X(18) VALUE '131510131510131510'.                    
000670     05  FILLER  PIC X(18) VALUE '136510136510136510'.                    
000680     05  FILLER  PIC X(18) VALUE '141610141610141610'.                    
000690     05  FILLER  PIC X(18) VALUE '146912146912146912'.                    
000700     05  FILLER  PIC X(18) VALUE '152210152210152210'.                    
000710     05  FILLER  PIC X(18) VALUE '157710157710157710'.                    
000720     05  FILLER  PIC X(18) VALUE '163288163288163288'.                    
000730     05  FILLER  PIC X(18) VALUE '168990168990168990'.                    
000740     05  FILLER  PIC X(18) VALUE '174850174850174850'.                    
000750     05  FILLER  PIC X(18) VALUE '180749180749180749'.                    
000760     05  FILLER  PIC X(18) VALUE '186623186623186623'.                    
000770     05  FILLER  PIC X(18) VALUE '193170193170193170'.                    
000780     05  FILLER  PIC X(18) VALUE '199120199120199120'.                    
000790     05  FILLER  PIC X(18) VALUE '205685205685205685'.                    
000800     05  FILLER  PIC X(18) VALUE '211810211810211810'.                    
000810     05  FILLER  PIC X(18) VALUE '218501218501218501'.                    
000820     05  FILLER  PIC X(18) VALUE '225685225685225685'.                    
000830     05  FILLER  PIC X(18) VALUE '232499232499232499'.                    
000840     05  FILLER  PIC X(18) VALUE '239317239317239317'.                    
000850     05  FILLER  PIC X(18) VALUE '246615246615246615'.                    
000860     05  FILLER  PIC X(18) VALUE '254040254040254040'.                    
000870     05  FILLER  PIC X(18) VALUE '261525261525261525'.                    
000880     05  FILLER  PIC X(18) VALUE '269040269040269040'.                    
000890     05  FILLER  PIC X(18) VALUE '276630276630276630'.                    
000900     05  FILLER  PIC X(18) VALUE '284260284260284260'.                    
000910     05  FILLER  PIC X(18) VALUE '292500292500292500'.                    
000920     05  FILLER  PIC X(18) VALUE '300655300655300655'.                    
000930     05  FILLER  PIC X(18) VALUE '308970308970308970'.                    
000940     05  FILLER  PIC X(18) VALUE '317360317360317360'.                    
000950     05  FILLER  PIC X(18) VALUE '325790325790325790'.                    
000960     05  FILLER  PIC X(18) VALUE '334217334217334217'.                    
000970     05  FILLER  PIC X(18) VALUE '343290343290343290'.                    
000980     05  FILLER  PIC X(18) VALUE '350785350785350785'.                    
000990     05  FILLER  PIC X(18) VALUE '359120359120359120'.                    
001000     05  FILLER  PIC X(18) VALUE '368380368380368380'.                    
001010     05  FILLER  PIC X(18) VALUE '376610376610376610'.                    
001020     05  FILLER  PIC X(18) VALUE '385135385135385135'.                    
001030     05  FILLER  PIC X(18) VALUE '393980393980393980'.                    
001040     05  FILLER  PIC X(18) VALUE '402499402499402499'.                    
001050     05  FILLER  PIC X(18) VALUE '410834410834410834'.                    
001060     05  FILLER  PIC X(18) VALUE '419166419166419166'.                    
001070     05  FILLER  PIC X(18) VALUE '428380428380428380'.                    
001080     05  FILLER  PIC X(18) VALUE '437499437499437499'.                    
001090     05  FILLER  PIC X(18) VALUE '446565446565446565'.                    
001100     05  FILLER  PIC X(18) VALUE '455010455010455010'.                    
001110     05  FILLER  PIC X(18) VALUE '464150464150464150'.                    
001120     05  FILLER  PIC X(18) VALUE '473430473430473430'.                    
001130     05  FILLER  PIC X(18) VALUE '482490482490482490'.                    
001140     05  FILLER  PIC X(18) VALUE '491700491700491700'.                    
001150     05  FILLER  PIC X(18) VALUE '501700501700501700'.                    
001160     05  FILLER  PIC X(18) VALUE '511700511700511700'.                    
001170     05  FILLER  PIC X(18) VALUE '521700521700521700'.                    
001180     05  FILLER  PIC X(18) VALUE '531700531700531700'.                    
001190     05  FILLER  PIC X(18) VALUE '541700541700541700'.                    
001200     05  FILLER  PIC X(18) VALUE '552499552499552499'.                    
001210     05  FILLER  PIC X(18) VALUE '562501562501562501'.                    
001220     05  FILLER  PIC X(18) VALUE '573350573350573350'.                    
001230     05  FILLER  PIC X(18) VALUE '583350583350583350'.                    
001240     05  FILLER  PIC X(18) VALUE '594150594150594150'.                    
001250     05  FILLER  PIC X(18) VALUE '604170604170604170'.                    
001260     05  FILLER  PIC X(18) VALUE '615010615010615010'.                    
001270     05  FILLER  PIC X(18) VALUE '625890625890625890'.                    
001280     05  FILLER  PIC X(18) VALUE '636660636660636660'.                    
001290     05  FILLER  PIC X(18) VALUE '648380648380648380'.                    
001300     05  FILLER  PIC X(18) VALUE '660000660000660000'.                    
001310     05  FILLER  PIC X(18) VALUE '671700671700671700'.                    
001320     05  FILLER  PIC X(18) VALUE '683330683330683330'.                    
001330     05  FILLER  PIC X(18) VALUE '695011695011695011'.                    
001340*----------------------------------------------------------------         
001350*     TABLE VIEW USED BY THE PROCEDURE DIVISION.  SUBSCRIPT BY            
001360*     TOP-DIB + 1 (DIB 0 IS OCCURRENCE 1).  SLOT-1 APPLIES WHEN           
001370*     LOG LENGTH IS 1-15, SLOT-2 WHEN 16-31, SLOT-3 WHEN 32 OR            
001380*     MORE -- SEE 7200-LOOKUP-SCRIBNER-COEF IN CRSCOMP.                   
001390*----------------------------------------------------------------         
001400 01  CRSSCTB-TABLE REDEFINES CRSSCTB-LITERALS.                            
001410     05  CRSS-ENTRY OCCURS 121 TIMES                                      
001420               INDEXED BY CRSS-IX.                                        
001430   10  CRSS-COEF-SLOT1         PIC 9(03)V9(03).                           
001440   10  CRSS-COEF-SLOT2         PIC 9(03)V9(03).                           
001450   10  CRSS-COEF-SLOT3         PIC 9(03)V9(03).                           
001460*----------------------------------------------------------------         
001470*     LOG LENGTH-RANGE LABELS, PRINTED AS A COLUMN HEADING GROUP          
001480*     ON THE LOG MERCHANDIZING REPORT AND USED TO BUCKET EACH LOG         
001490*     FOR THE MERCHANDIZING ACCUMULATION.  SCANNED IN ORDER; THE          
001500*     FIRST RANGE WHOSE UPPER BOUND IS NOT EXCEEDED APPLIES, AND          
001510*     THE LAST ENTRY (UPPER BOUND 999) CATCHES EVERYTHING OVER 40.        
001520*----------------------------------------------------------------         
001530 01  CRSLRTB-LITERALS.                                                    
001540     05  FILLER  PIC X(15) VALUE '010<= 10 FEET  '.                       
001550     05  FILLER  PIC X(15) VALUE '02011 - 20 FEET'.                       
001560     05  FILLER  PIC X(15) VALUE '03021 - 30 FEET'.                       
001570     05  FILLER  PIC X(15) VALUE '04031 - 40 FEET'.                       
001580     05  FILLER  PIC X(15) VALUE '999> 40 FEET   '.                       
001590 01  CRSLRTB-TABLE REDEFINES CRSLRTB-LITERALS.                            
001600     05  CRSLR-ENTRY OCCURS 5 TIMES                                       
001610               INDEXED BY CRSLR-IX.                                       
001620   10  CRSLR-UPPER-BOUND       PIC 9(03).                                 
001630   10  CRSLR-LABEL             PIC X(12).                                 
