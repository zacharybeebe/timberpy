000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID.     CRSRPT.                                                  
000030 AUTHOR.         D. HOLLOWAY.                                             
000040 INSTALLATION.   FOREST RESOURCE DATA SECTION.                            
000050 DATE-WRITTEN.   03/02/1986.                                              
000060 DATE-COMPILED.                                                           
000070 SECURITY.       UNCLASSIFIED - CRUISE PROCESSING SYSTEM.                 
000080*===============================================================*         
000090*     CHANGE LOG                                                          
000100*---------------------------------------------------------------*         
000110*  03/02/86  DHOL    ORIGINAL PROGRAM.  PASS 3 OF THE CRUISE      ORIG    
000120*  03/02/86  DHOL    BATCH.  READS THE TREE DETAIL AND LOG        ORIG    
000130*  03/02/86  DHOL    DETAIL FILES BACK IN STAND/PLOT/TREE         ORIG    
000140*  03/02/86  DHOL    ORDER, ROLLS THEM UP BY PLOT AND STAND, AND  ORIG    
000150*  03/02/86  DHOL    PRINTS THE STAND METRICS, LOG MERCHANDIZING  ORIG    
000160*  03/02/86  DHOL    AND STATISTICS REPORTS AT EACH STAND BREAK.  ORIG    
000170*  10/02/87  DHOL    REQ 87-151.  A SPECIES CODE NOT IN CRSSPNM   87-151  
000180*  10/02/87  DHOL    (SHOULD BE IMPOSSIBLE AFTER CRSEDIT, BUT A   87-151  
000190*  10/02/87  DHOL    HAND-PATCHED WORK FILE GOT ONE THROUGH ONCE) 87-151  
000200*  10/02/87  DHOL    WAS SUBSCRIPTING OFF THE END OF THE SPECIES  87-151  
000210*  10/02/87  DHOL    TABLE.  2210- NOW FOLDS AN UNKNOWN CODE INTO 87-151  
000220*  10/02/87  DHOL    THE TOTALS SLOT ONLY AND SKIPS THE PER-      87-151  
000230*  10/02/87  DHOL    SPECIES ACCUMULATION.                        87-151  
000240*  04/19/90  RFENN   REQ 90-061.  A STAND OF MORE THAN 60 PLOTS   90-061  
000250*  04/19/90  RFENN   OVERRAN THE PLOT-OBSERVATION TABLE AND       90-061  
000260*  04/19/90  RFENN   ABENDED THE STEP.  2200- NOW STOPS ADDING    90-061  
000270*  04/19/90  RFENN   NEW PLOTS PAST THE SIXTIETH AND DISPLAYS A   90-061  
000280*  04/19/90  RFENN   WARNING SO THE STATISTICS ARE UNDERSTOOD TO  90-061  
000290*  04/19/90  RFENN   BE ON A TRUNCATED PLOT COUNT.                90-061  
000300*  06/18/96  TPARK   REQ 96-092.  UPSI-0 TRACE SWITCH ADDED TO    96-092  
000310*  06/18/96  TPARK   MATCH THE OTHER THREE CRUISE STEPS -- DUMPS  96-092  
000320*  06/18/96  TPARK   EACH STAND'S PLOT COUNT AND SPECIES COUNT    96-092  
000330*  06/18/96  TPARK   TO THE CONSOLE AS THE STAND BREAKS.          96-092  
000340*  01/21/99  TPARK   Y2K.  RUN-DATE CENTURY IS HARD-CODED IN      Y2K     
000350*  01/21/99  TPARK   CRSPCTL AT 19 -- FLAGGED TO DIVISION Y2K     Y2K     
000360*  01/21/99  TPARK   COORDINATOR, WHO ACCEPTED THE RISK SINCE     Y2K     
000370*  01/21/99  TPARK   THE CRUISE SYSTEM RETIRES BEFORE 2000.       Y2K     
000380*  05/14/02  RFENN   REQ 02-098.  STATISTICS ON A ONE-PLOT STAND  02-098  
000390*  05/14/02  RFENN   WERE PRINTING A DIVIDE-BY-ZERO STDERR.  6000 02-098  
000400*  05/14/02  RFENN   NOW PRINTS "NOT ENOUGH DATA" WHEN THE PLOT   02-098  
000410*  05/14/02  RFENN   COUNT IS UNDER TWO, PER THE CRUISE MANUAL.   02-098  
000420*===============================================================*         
000430 ENVIRONMENT DIVISION.                                                    
000440 CONFIGURATION SECTION.                                                   
000450 SOURCE-COMPUTER.  IBM-3096.                                              
000460 OBJECT-COMPUTER.  IBM-3096.                                              
000470 SPECIAL-NAMES.                                                           
000480     C01 IS TOP-OF-FORM                                                   
000490     UPSI-0 IS CRSRPT-TRACE-SWITCH                                        
000500            ON STATUS IS CRSRPT-TRACE-ON                                  
000510            OFF STATUS IS CRSRPT-TRACE-OFF.                               
000520 INPUT-OUTPUT SECTION.                                                    
000530 FILE-CONTROL.                                                            
000540     SELECT TREE-DETAIL-FILE ASSIGN TO TREDET                             
000550         ORGANIZATION IS LINE SEQUENTIAL                                  
000560         FILE STATUS IS TREDET-FILE-STATUS.                               
000570     SELECT LOG-DETAIL-FILE ASSIGN TO LOGDET                              
000580         ORGANIZATION IS LINE SEQUENTIAL                                  
000590         FILE STATUS IS LOGDET-FILE-STATUS.                               
000600     SELECT REPORT-FILE ASSIGN TO RPTFILE                                 
000610         ORGANIZATION IS LINE SEQUENTIAL                                  
000620         FILE STATUS IS RPTFILE-FILE-STATUS.                              
000630 DATA DIVISION.                                                           
000640 FILE SECTION.                                                            
000650 FD  TREE-DETAIL-FILE.                                                    
000660 COPY CRSTDET.                                                            
000670 FD  LOG-DETAIL-FILE.                                                     
000680 COPY CRSLDET.                                                            
000690 FD  REPORT-FILE.                                                         
000700 01  REPORT-RECORD.                                                       
000710     05  PRINT-LINE                 PIC X(132).                           
000720 WORKING-STORAGE SECTION.                                                 
000730 01  WS-FILE-STATUSES.                                                    
000740     05  TREDET-FILE-STATUS         PIC X(02).                            
000750         88  TREDET-FILE-OK                 VALUE '00'.                   
000760         88  TREDET-FILE-EOF                 VALUE '10'.                  
000770     05  LOGDET-FILE-STATUS         PIC X(02).                            
000780         88  LOGDET-FILE-OK                 VALUE '00'.                   
000790         88  LOGDET-FILE-EOF                 VALUE '10'.                  
000800     05  RPTFILE-FILE-STATUS        PIC X(02).                            
000810         88  RPTFILE-FILE-OK                 VALUE '00'.                  
000820     05  FILLER                     PIC X(02).                            
000830 01  WS-SWITCHES-MISC-FIELDS.                                             
000840     05  WS-TREE-EOF-SW              PIC X(01) VALUE 'N'.                 
000850         88  WS-TREE-EOF                    VALUE 'Y'.                    
000860     05  WS-LOG-EOF-SW               PIC X(01) VALUE 'N'.                 
000870         88  WS-LOG-EOF                     VALUE 'Y'.                    
000880     05  FILLER                      PIC X(01).                           
000890 01  WS-RUN-COUNTERS.                                                     
000900     05  WS-STANDS-PRINTED           PIC 9(05) USAGE COMP VALUE 0.        
000910     05  FILLER                      PIC X(01).                           
000920 01  WS-SAVE-KEYS.                                                        
000930     05  WS-SAVE-STAND-NAME          PIC X(10).                           
000940     05  WS-SAVE-PLOT-NUMBER         PIC 9(04).                           
000950     05  FILLER                      PIC X(01).                           
000960*----------------------------------------------------------------         
000970*     ONE ENTRY PER SPECIES CODE THIS SPECIES TABLE RECOGNIZES,           
000980*     PLUS SLOT 23 WHICH CARRIES THE STAND'S TOTALS ROW.  THE             
000990*     SUBSCRIPT IS THE SPECIES' OWN CRSN-SORT-SEQ, SO THE TABLE           
001000*     PRINTS IN REPORT ORDER WITHOUT A SEPARATE SORT STEP.                
001010*----------------------------------------------------------------         
001020 01  WS-SPECIES-STAND-TABLE.                                              
001030     05  FILLER                      PIC X(01).                           
001040     05  WS-SPP-ENTRY OCCURS 23 TIMES                                     
001050                      INDEXED BY WS-SPP-IX.                               
001060         10  WS-SPP-NAME              PIC X(24).                          
001070         10  WS-SPP-IN-USE-SW         PIC X(01).                          
001080             88  WS-SPP-IN-USE               VALUE 'Y'.                   
001090         10  WS-SPP-TREE-COUNT        PIC 9(05) USAGE COMP.               
001100         10  WS-SPP-TOTHGT-SUM        PIC 9(07)V9(02).                    
001110         10  WS-SPP-MHGT-SUM          PIC 9(07)V9(02).                    
001120         10  WS-SPP-HDR-SUM           PIC 9(07)V9(04).                    
001130*----------------------------------------------------------------         
001140*     LOG MERCHANDIZING ACCUMULATORS.  GRADE SUBSCRIPT IS THE             
001150*     GRADE'S POSITION IN CRSGNTB; LENGTH-RANGE SUBSCRIPT IS ITS          
001160*     POSITION IN CRSLRTB.  ROW TOTALS ARE THE SIXTH, IMPLICIT            
001170*     "TOTALS" COLUMN.                                                    
001180*----------------------------------------------------------------         
001190         10  WS-GR-ENTRY OCCURS 13 TIMES                                  
001200                         INDEXED BY WS-GR-IX.                             
001210             15  WS-GR-IN-USE-SW      PIC X(01).                          
001220                 88  WS-GR-IN-USE             VALUE 'Y'.                  
001230             15  WS-GR-LEN-ENTRY OCCURS 5 TIMES                           
001240                                  INDEXED BY WS-LR-IX.                    
001250                 20  WS-GR-LPA-SUM       PIC 9(06)V9(04).                 
001260                 20  WS-GR-NETBF-AC-SUM  PIC 9(08)V9(02).                 
001270                 20  WS-GR-NETCF-AC-SUM  PIC 9(07)V9(02).                 
001280             15  WS-GR-ROW-LPA        PIC 9(06)V9(04).                    
001290             15  WS-GR-ROW-NETBF-AC   PIC 9(08)V9(02).                    
001300             15  WS-GR-ROW-NETCF-AC   PIC 9(07)V9(02).                    
001310*----------------------------------------------------------------         
001320*     PER-PLOT OBSERVATION TABLE.  ONE ENTRY PER PLOT SEEN IN             
001330*     THE STAND (UP TO 60 -- SEE REQ 90-061), EACH CARRYING THE           
001340*     SEVEN PER-ACRE METRICS SUMMED OVER THAT PLOT'S TREES, BY            
001350*     SPECIES SLOT (23 = STAND TOTALS).  THIS IS THE SOURCE               
001360*     SERIES FOR BOTH THE STATISTICS REPORT AND, VIA ITS MEAN,            
001370*     THE STAND METRICS REPORT'S PER-ACRE COLUMNS.                        
001380*----------------------------------------------------------------         
001390 01  WS-PLOT-OBS-TABLE.                                                   
001400     05  WS-PLOT-COUNT               PIC 9(03) USAGE COMP                 
001410                                      VALUE 0.                            
001420     05  FILLER                      PIC X(01).                           
001430     05  WS-PLOT-ENTRY OCCURS 1 TO 60 TIMES                               
001440                       DEPENDING ON WS-PLOT-COUNT                         
001450                       INDEXED BY WS-PLOT-IX.                             
001460         10  WS-PLOT-NUMBER           PIC 9(04).                          
001470         10  WS-PLOT-SPP-OBS OCCURS 23 TIMES                              
001480                             INDEXED BY WS-POBS-IX.                       
001490             15  WS-POBS-TPA          PIC 9(05)V9(04).                    
001500             15  WS-POBS-BA-AC        PIC 9(04)V9(02).                    
001510             15  WS-POBS-RD-AC        PIC 9(04)V9(02).                    
001520             15  WS-POBS-GROSS-BF-AC  PIC 9(07)V9(02).                    
001530             15  WS-POBS-GROSS-CF-AC  PIC 9(06)V9(02).                    
001540             15  WS-POBS-NET-BF-AC    PIC 9(07)V9(02).                    
001550             15  WS-POBS-NET-CF-AC    PIC 9(06)V9(02).                    
001560*----------------------------------------------------------------         
001570*     STATISTICS RESULT TABLE, ONE ROW PER SPECIES SLOT (23 =             
001580*     TOTALS), ONE SET OF EIGHT RESULTS PER OF THE SEVEN METRICS          
001590*     LISTED IN THE CRUISE MANUAL'S STATISTICS SECTION.                   
001600*----------------------------------------------------------------         
001610 01  WS-STATS-TABLE.                                                      
001620     05  FILLER                      PIC X(01).                           
001630     05  WS-STATS-SPP-ENTRY OCCURS 23 TIMES                               
001640                            INDEXED BY WS-ST-SPP-IX.                      
001650         10  WS-STATS-METRIC OCCURS 7 TIMES                               
001660                             INDEXED BY WS-ST-MET-IX.                     
001670             15  WS-ST-MEAN         PIC S9(07)V9(04).                     
001680             15  WS-ST-VARIANCE     PIC S9(09)V9(04).                     
001690             15  WS-ST-STDEV        PIC S9(07)V9(04).                     
001700             15  WS-ST-STDERR       PIC S9(07)V9(04).                     
001710             15  WS-ST-STDERR-PCT   PIC S9(05)V9(02).                     
001720             15  WS-ST-LOW          PIC S9(07)V9(01).                     
001730             15  WS-ST-HIGH         PIC S9(07)V9(04).                     
001740*----------------------------------------------------------------         
001750*     STATISTICS ALPHA VIEW OF ONE SPECIES' FIRST METRIC BLOCK,           
001760*     KEPT ONLY SO THE TRACE SWITCH CAN DUMP IT AS ONE STRING             
001770*     WHEN A STATISTICS FIGURE LOOKS WRONG ON THE PROOF LISTING.          
001780*----------------------------------------------------------------         
001790 01  WS-STATS-FIRST-BLOCK-ALPHA REDEFINES WS-STATS-TABLE                  
001800                                PIC X(43).                                
001810*----------------------------------------------------------------         
001820*     WORK FIELDS FOR THE TWO-PASS MEAN/VARIANCE COMPUTATION AND          
001830*     FOR THE CURRENT TREE'S/LOG'S LOOKED-UP TABLE SUBSCRIPTS.            
001840*----------------------------------------------------------------         
001850 01  WS-COMPUTE-FIELDS.                                                   
001860     05  WS-CUR-SPP-SEQ              PIC 9(02) USAGE COMP.                
001870     05  WS-CUR-GR-IX                PIC 9(02) USAGE COMP.                
001880     05  WS-CUR-LR-IX                PIC 9(01) USAGE COMP.                
001890     05  WS-OBS-SUM                  PIC S9(09)V9(04).                    
001900     05  WS-OBS-DEVSQ-SUM            PIC S9(11)V9(04).                    
001910     05  WS-OBS-DEV                  PIC S9(07)V9(04).                    
001920     05  WS-N-PLOTS                  PIC 9(03) USAGE COMP.                
001930     05  WS-MERCH-BLOCK-NUMBER       PIC 9(01) USAGE COMP.                
001940     05  FILLER                      PIC X(01).                           
001950 01  WS-QMD-VBAR-CBAR-FIELDS.                                             
001960     05  WS-QMD                      PIC 9(03)V9(02).                     
001970     05  WS-VBAR                     PIC 9(04)V9(02).                     
001980     05  WS-CBAR                     PIC 9(03)V9(02).                     
001990     05  FILLER                      PIC X(01).                           
002000*----------------------------------------------------------------         
002010*     PRINT LINES.  STAND METRICS USES A FIFTEEN-CHARACTER FIXED          
002020*     COLUMN WIDTH PER THE CRUISE MANUAL.                                 
002030*----------------------------------------------------------------         
002040 01  HL-BANNER-LINE.                                                      
002050     05  HL-BANNER-TEXT              PIC X(132).                          
002060 01  HL-STAND-METRICS-HDG-1.                                              
002070     05  FILLER                      PIC X(20)                            
002080         VALUE 'STAND METRICS REPORT'.                                    
002090     05  FILLER                      PIC X(10) VALUE SPACES.              
002100     05  FILLER                      PIC X(06) VALUE 'STAND:'.            
002110     05  HM1-STAND-NAME              PIC X(10).                           
002120     05  FILLER                      PIC X(10) VALUE SPACES.              
002130     05  FILLER                      PIC X(05) VALUE 'DATE:'.             
002140     05  HM1-RUN-DATE                PIC X(08).                           
002150     05  FILLER                      PIC X(08) VALUE SPACES.              
002160     05  FILLER                      PIC X(05) VALUE 'PAGE:'.             
002170     05  HM1-PAGE-NUM                PIC ZZZZ9.                           
002180     05  FILLER                      PIC X(41) VALUE SPACES.              
002190 01  HL-STAND-METRICS-HDG-2.                                              
002200     05  FILLER PIC X(15) VALUE 'SPECIES        '.                        
002210     05  FILLER PIC X(15) VALUE '   TPA         '.                        
002220     05  FILLER PIC X(15) VALUE '   BA/AC       '.                        
002230     05  FILLER PIC X(15) VALUE '   RD/AC       '.                        
002240     05  FILLER PIC X(15) VALUE '   QMD         '.                        
002250     05  FILLER PIC X(15) VALUE ' TOTAL HGT     '.                        
002260     05  FILLER PIC X(15) VALUE ' MERCH HGT     '.                        
002270     05  FILLER PIC X(15) VALUE '   HDR         '.                        
002280     05  FILLER PIC X(12) VALUE 'NET BF/AC   '.                           
002290 01  HL-STAND-METRICS-HDG-3.                                              
002300     05  FILLER PIC X(132)                                                
002310         VALUE 'NET CF/AC   GROSS BF/AC GROSS CF/AC VBAR   CBAR'.         
002320 01  DL-STAND-METRICS-LINE.                                               
002330     05  DM-SPECIES                  PIC X(15).                           
002340     05  DM-TPA                      PIC ZZZ9.9   .                       
002350     05  FILLER                      PIC X(07) VALUE SPACES.              
002360     05  DM-BA-AC                    PIC ZZZ9.9   .                       
002370     05  FILLER                      PIC X(07) VALUE SPACES.              
002380     05  DM-RD-AC                    PIC ZZZ9.9   .                       
002390     05  FILLER                      PIC X(07) VALUE SPACES.              
002400     05  DM-QMD                      PIC ZZZ9.9   .                       
002410     05  FILLER                      PIC X(07) VALUE SPACES.              
002420     05  DM-TOTHGT                   PIC ZZZ9.9   .                       
002430     05  FILLER                      PIC X(07) VALUE SPACES.              
002440     05  DM-MHGT                     PIC ZZZ9.9   .                       
002450     05  FILLER                      PIC X(07) VALUE SPACES.              
002460     05  DM-HDR                      PIC ZZZ9.9   .                       
002470     05  FILLER                      PIC X(07) VALUE SPACES.              
002480     05  DM-NETBF-AC                 PIC ZZZZZ9.9 .                       
002490     05  FILLER                      PIC X(05) VALUE SPACES.              
002500     05  DM-NETCF-AC                 PIC ZZZZ9.9  .                       
002510     05  FILLER                      PIC X(05) VALUE SPACES.              
002520     05  DM-GRBF-AC                  PIC ZZZZZ9.9 .                       
002530     05  FILLER                      PIC X(05) VALUE SPACES.              
002540     05  DM-GRCF-AC                  PIC ZZZZ9.9  .                       
002550     05  FILLER                      PIC X(05) VALUE SPACES.              
002560     05  DM-VBAR                     PIC ZZZ9.9   .                       
002570     05  FILLER                      PIC X(03) VALUE SPACES.              
002580     05  DM-CBAR                     PIC ZZZ9.9   .                       
002590 01  DL-DASH-LINE                    PIC X(132)                           
002600                                      VALUE ALL '-'.                      
002610 01  HL-MERCH-SPECIES-BANNER.                                             
002620     05  FILLER                      PIC X(20) VALUE ALL '-'.             
002630     05  HB-SPECIES-NAME             PIC X(24).                           
002640     05  FILLER                      PIC X(20) VALUE ALL '-'.             
002650 01  HL-MERCH-BLOCK-TITLE            PIC X(40).                           
002660 01  HL-MERCH-HDG-LINE.                                                   
002670     05  FILLER                      PIC X(12)                            
002680         VALUE 'LOG GRADE   '.                                            
002690     05  HM-LR-LABEL OCCURS 5 TIMES  PIC X(13).                           
002700     05  FILLER                      PIC X(07) VALUE 'TOTALS'.            
002710 01  DL-MERCH-LINE.                                                       
002720     05  DL-GRADE-NAME               PIC X(12).                           
002730     05  DL-MERCH-VALUE OCCURS 6 TIMES PIC ZZZZZ9.99 .                    
002740     05  FILLER                      PIC X(01).                           
002750 01  HL-STATS-HDG-1.                                                      
002760     05  FILLER                      PIC X(21)                            
002770         VALUE 'STATISTICS REPORT   '.                                    
002780     05  FILLER                      PIC X(06) VALUE 'STAND:'.            
002790     05  HS1-STAND-NAME              PIC X(10).                           
002800     05  FILLER                      PIC X(10) VALUE SPACES.              
002810     05  FILLER                      PIC X(05) VALUE 'DATE:'.             
002820     05  HS1-RUN-DATE                PIC X(08).                           
002830     05  FILLER                      PIC X(08) VALUE SPACES.              
002840     05  FILLER                      PIC X(05) VALUE 'PAGE:'.             
002850     05  HS1-PAGE-NUM                PIC ZZZZ9.                           
002860     05  FILLER                      PIC X(56) VALUE SPACES.              
002870 01  HL-STATS-SPECIES-BANNER.                                             
002880     05  FILLER                      PIC X(20) VALUE ALL '='.             
002890     05  HZ-SPECIES-NAME             PIC X(24).                           
002900     05  FILLER                      PIC X(20) VALUE ALL '='.             
002910 01  HL-STATS-METRIC-TITLE           PIC X(20).                           
002920 01  HL-STATS-HDG-2.                                                      
002930     05  FILLER PIC X(53) VALUE                                           
002940         '        MEAN  VARIANCE    STDEV   STDERR  STDERR%'.             
002950     05  FILLER PIC X(28) VALUE                                           
002960         '      LOW      AVG     HIGH'.                                   
002970     05  FILLER PIC X(51) VALUE SPACES.                                   
002980 01  DL-STATS-LINE.                                                       
002990     05  FILLER                      PIC X(08) VALUE SPACES.              
003000     05  DS-MEAN                     PIC ZZZZ9.9  .                       
003010     05  FILLER                      PIC X(01) VALUE SPACES.              
003020     05  DS-VARIANCE                 PIC ZZZZZZ9.9.                       
003030     05  FILLER                      PIC X(01) VALUE SPACES.              
003040     05  DS-STDEV                    PIC ZZZZ9.9  .                       
003050     05  FILLER                      PIC X(01) VALUE SPACES.              
003060     05  DS-STDERR                   PIC ZZZZ9.9  .                       
003070     05  FILLER                      PIC X(01) VALUE SPACES.              
003080     05  DS-STDERR-PCT               PIC ZZZ9.9   .                       
003090     05  FILLER                      PIC X(02) VALUE SPACES.              
003100     05  DS-LOW                      PIC ZZZZ9.9  .                       
003110     05  FILLER                      PIC X(01) VALUE SPACES.              
003120     05  DS-AVG                      PIC ZZZZ9.9  .                       
003130     05  FILLER                      PIC X(01) VALUE SPACES.              
003140     05  DS-HIGH                     PIC ZZZZ9.9  .                       
003150 01  DL-NOT-ENOUGH-DATA               PIC X(40)                           
003160     VALUE '        NOT ENOUGH DATA'.                                     
003170 COPY CRSSPNM.                                                            
003180*---------------------------------------------------------------*         
003190 COPY CRSGRTB.                                                            
003200*---------------------------------------------------------------*         
003210 COPY CRSSCTB.                                                            
003220*---------------------------------------------------------------*         
003230 COPY CRSPCTL.                                                            
003240 PROCEDURE DIVISION.                                                      
003250*===============================================================*         
003260*     0000-MAIN-REPORT.  PASS 3 DRIVER -- OPEN, ROLL UP AND               
003270*     PRINT EVERY STAND, CLOSE.                                           
003280*===============================================================*         
003290 0000-MAIN-REPORT.                                                        
003300     PERFORM 1000-INITIALIZE                                              
003310     PERFORM 2000-PROCESS-ONE-STAND                                       
003320         UNTIL WS-TREE-EOF                                                
003330     PERFORM 3000-CLOSE-FILES                                             
003340     DISPLAY 'CRSRPT - STANDS PRINTED: ' WS-STANDS-PRINTED                
003350     GOBACK.                                                              
003360*---------------------------------------------------------------*         
003370 1000-INITIALIZE.                                                         
003380     OPEN INPUT  TREE-DETAIL-FILE                                         
003390     OPEN INPUT  LOG-DETAIL-FILE                                          
003400     OPEN OUTPUT REPORT-FILE                                              
003410     ACCEPT CRSPCTL-RUN-DATE-YYMMDD FROM DATE                             
003420     MOVE CRSPCTL-RUN-MM             TO CRSPCTL-RUN-MM-OUT                
003430     MOVE CRSPCTL-RUN-DD             TO CRSPCTL-RUN-DD-OUT                
003440     MOVE CRSPCTL-RUN-CC             TO CRSPCTL-RUN-CC-OUT                
003450     MOVE CRSPCTL-RUN-YY             TO CRSPCTL-RUN-YY-OUT                
003460     MOVE 0                          TO PAGE-COUNT                        
003470     MOVE 99                         TO LINE-COUNT                        
003480     PERFORM 9000-READ-TREE-DETAIL                                        
003490     PERFORM 9010-READ-LOG-DETAIL.                                        
003500*===============================================================*         
003510*     2000-PROCESS-ONE-STAND.  ROLLS UP AND PRINTS ONE STAND.             
003520*===============================================================*         
003530 2000-PROCESS-ONE-STAND.                                                  
003540     MOVE TD-STAND-NAME              TO WS-SAVE-STAND-NAME                
003550     PERFORM 2100-INIT-STAND-ACCUMULATORS                                 
003560     PERFORM 2200-PROCESS-ONE-TREE                                        
003570         UNTIL WS-TREE-EOF                                                
003580            OR TD-STAND-NAME NOT = WS-SAVE-STAND-NAME                     
003590     PERFORM 2900-COMPUTE-ALL-STATISTICS                                  
003600     IF CRSRPT-TRACE-ON                                                   
003610         DISPLAY 'CRSRPT TRACE - STAND ' WS-SAVE-STAND-NAME               
003620                 ' PLOTS=' WS-PLOT-COUNT                                  
003630         DISPLAY 'CRSRPT TRACE - TOTALS BLOCK 1 '                         
003640                 WS-STATS-FIRST-BLOCK-ALPHA                               
003650     END-IF                                                               
003660     PERFORM 4000-PRINT-STAND-METRICS                                     
003670     PERFORM 5000-PRINT-LOG-MERCHANDIZING                                 
003680     PERFORM 6000-PRINT-STATISTICS                                        
003690     ADD 1 TO WS-STANDS-PRINTED.                                          
003700*---------------------------------------------------------------*         
003710*     2100-INIT-STAND-ACCUMULATORS.  ZEROES EVERY TABLE THAT              
003720*     ROLLS UP FRESH FOR EACH NEW STAND.                                  
003730*---------------------------------------------------------------*         
003740 2100-INIT-STAND-ACCUMULATORS.                                            
003750     MOVE ZERO TO WS-PLOT-COUNT                                           
003760     MOVE ZERO TO WS-SAVE-PLOT-NUMBER                                     
003770     INITIALIZE WS-SPECIES-STAND-TABLE                                    
003780     INITIALIZE WS-STATS-TABLE.                                           
003790*===============================================================*         
003800*     2200-PROCESS-ONE-TREE.  FOLDS ONE TREE-DETAIL RECORD AND            
003810*     ITS LOGS INTO THE STAND'S ACCUMULATORS.                             
003820*===============================================================*         
003830 2200-PROCESS-ONE-TREE.                                                   
003840     IF TD-PLOT-NUMBER NOT = WS-SAVE-PLOT-NUMBER                          
003850         PERFORM 2205-START-NEW-PLOT                                      
003860     END-IF                                                               
003870     PERFORM 2210-LOOKUP-SPECIES-SEQ                                      
003880     PERFORM 2220-ACCUMULATE-TREE-HEIGHTS                                 
003890     PERFORM 2230-ACCUMULATE-PLOT-OBSERVATION                             
003900     PERFORM 2250-PROCESS-TREES-LOGS                                      
003910         UNTIL WS-LOG-EOF                                                 
003920            OR LD-STAND-NAME NOT = TD-STAND-NAME                          
003930            OR LD-PLOT-NUMBER NOT = TD-PLOT-NUMBER                        
003940            OR LD-TREE-NUMBER NOT = TD-TREE-NUMBER                        
003950     PERFORM 9000-READ-TREE-DETAIL.                                       
003960*---------------------------------------------------------------*         
003970*     2205-START-NEW-PLOT.  REQ 90-061 -- STOPS ADDING PLOTS              
003980*     PAST THE SIXTIETH RATHER THAN OVERRUNNING THE TABLE.                
003990*---------------------------------------------------------------*         
004000 2205-START-NEW-PLOT.                                                     
004010     IF WS-PLOT-COUNT < 60                                                
004020         ADD 1 TO WS-PLOT-COUNT                                           
004030         MOVE TD-PLOT-NUMBER TO WS-PLOT-NUMBER (WS-PLOT-COUNT)            
004040     ELSE                                                                 
004050         DISPLAY 'CRSRPT - STAND ' TD-STAND-NAME                          
004060                 ' HAS MORE THAN 60 PLOTS -- STATISTICS'                  
004070                 ' TRUNCATED AT 60'                                       
004080     END-IF                                                               
004090     MOVE TD-PLOT-NUMBER TO WS-SAVE-PLOT-NUMBER.                          
004100*---------------------------------------------------------------*         
004110*     2210-LOOKUP-SPECIES-SEQ.  REQ 87-151 -- AN UNRECOGNIZED             
004120*     CODE FOLDS INTO THE TOTALS SLOT ONLY.                               
004130*---------------------------------------------------------------*         
004140 2210-LOOKUP-SPECIES-SEQ.                                                 
004150     MOVE 23 TO WS-CUR-SPP-SEQ                                            
004160     SET CRSN-IX TO 1                                                     
004170     SEARCH CRSN-ENTRY                                                    
004180         AT END                                                           
004190             DISPLAY 'CRSRPT - UNKNOWN SPECIES ON TREE DETAIL: '          
004200                     TD-SPECIES-CODE                                      
004210         WHEN CRSN-SPECIES-CODE (CRSN-IX) = TD-SPECIES-CODE               
004220             MOVE CRSN-SORT-SEQ (CRSN-IX) TO WS-CUR-SPP-SEQ               
004230             MOVE CRSN-SPECIES-NAME (CRSN-IX)                             
004240                 TO WS-SPP-NAME (WS-CUR-SPP-SEQ)                          
004250             SET WS-SPP-IN-USE (WS-CUR-SPP-SEQ) TO TRUE                   
004260     END-SEARCH.                                                          
004270*---------------------------------------------------------------*         
004280*     2220-ACCUMULATE-TREE-HEIGHTS.  TOTAL HGT, MERCH HGT AND             
004290*     HDR REMAIN PLAIN MEANS OVER TREES, NOT DIVIDED BY PLOT              
004300*     COUNT -- BOTH THE SPECIES SLOT AND THE TOTALS SLOT GET IT.          
004310*---------------------------------------------------------------*         
004320 2220-ACCUMULATE-TREE-HEIGHTS.                                            
004330     ADD 1            TO WS-SPP-TREE-COUNT (WS-CUR-SPP-SEQ)               
004340     ADD TD-TOTAL-HGT TO WS-SPP-TOTHGT-SUM (WS-CUR-SPP-SEQ)               
004350     ADD TD-MERCH-HGT TO WS-SPP-MHGT-SUM   (WS-CUR-SPP-SEQ)               
004360     ADD TD-HDR       TO WS-SPP-HDR-SUM    (WS-CUR-SPP-SEQ)               
004370     ADD 1                    TO WS-SPP-TREE-COUNT (23)                   
004380     ADD TD-TOTAL-HGT         TO WS-SPP-TOTHGT-SUM (23)                   
004390     ADD TD-MERCH-HGT         TO WS-SPP-MHGT-SUM   (23)                   
004400     ADD TD-HDR               TO WS-SPP-HDR-SUM    (23)                   
004410     SET WS-SPP-IN-USE (23) TO TRUE.                                      
004420*---------------------------------------------------------------*         
004430*     2230-ACCUMULATE-PLOT-OBSERVATION.  FOLDS THIS TREE'S SEVEN          
004440*     PER-ACRE METRICS INTO ITS PLOT'S OBSERVATION ROW, BOTH BY           
004450*     SPECIES AND INTO THE TOTALS SLOT.                                   
004460*---------------------------------------------------------------*         
004470 2230-ACCUMULATE-PLOT-OBSERVATION.                                        
004480     IF WS-PLOT-COUNT > 0 AND WS-PLOT-COUNT <= 60                         
004490         ADD TD-TPA   TO WS-POBS-TPA                                      
004500             (WS-PLOT-COUNT, WS-CUR-SPP-SEQ)                              
004510         ADD TD-BA-AC TO WS-POBS-BA-AC                                    
004520             (WS-PLOT-COUNT, WS-CUR-SPP-SEQ)                              
004530         ADD TD-RD-AC TO WS-POBS-RD-AC                                    
004540             (WS-PLOT-COUNT, WS-CUR-SPP-SEQ)                              
004550         ADD TD-GROSS-BF-AC TO WS-POBS-GROSS-BF-AC                        
004560             (WS-PLOT-COUNT, WS-CUR-SPP-SEQ)                              
004570         ADD TD-GROSS-CF-AC TO WS-POBS-GROSS-CF-AC                        
004580             (WS-PLOT-COUNT, WS-CUR-SPP-SEQ)                              
004590         ADD TD-NET-BF-AC TO WS-POBS-NET-BF-AC                            
004600             (WS-PLOT-COUNT, WS-CUR-SPP-SEQ)                              
004610         ADD TD-NET-CF-AC TO WS-POBS-NET-CF-AC                            
004620             (WS-PLOT-COUNT, WS-CUR-SPP-SEQ)                              
004630         ADD TD-TPA        TO WS-POBS-TPA (WS-PLOT-COUNT, 23)             
004640         ADD TD-BA-AC      TO WS-POBS-BA-AC (WS-PLOT-COUNT, 23)           
004650         ADD TD-RD-AC      TO WS-POBS-RD-AC (WS-PLOT-COUNT, 23)           
004660         ADD TD-GROSS-BF-AC TO WS-POBS-GROSS-BF-AC                        
004670             (WS-PLOT-COUNT, 23)                                          
004680         ADD TD-GROSS-CF-AC TO WS-POBS-GROSS-CF-AC                        
004690             (WS-PLOT-COUNT, 23)                                          
004700         ADD TD-NET-BF-AC                                                 
004710             TO WS-POBS-NET-BF-AC (WS-PLOT-COUNT, 23)                     
004720         ADD TD-NET-CF-AC                                                 
004730             TO WS-POBS-NET-CF-AC (WS-PLOT-COUNT, 23)                     
004740     END-IF.                                                              
004750*===============================================================*         
004760*     2250-PROCESS-TREES-LOGS.  ONE PASS PER LOG BELONGING TO             
004770*     THE CURRENT TREE.                                                   
004780*===============================================================*         
004790 2250-PROCESS-TREES-LOGS.                                                 
004800     PERFORM 2255-LOOKUP-GRADE-AND-RANGE                                  
004810     IF WS-CUR-GR-IX NOT = ZERO AND WS-CUR-LR-IX NOT = ZERO               
004820         PERFORM 2260-ACCUMULATE-ONE-LOG                                  
004830     END-IF                                                               
004840     PERFORM 9010-READ-LOG-DETAIL.                                        
004850*---------------------------------------------------------------*         
004860*     2255-LOOKUP-GRADE-AND-RANGE.  POSITION OF THIS LOG'S GRADE          
004870*     IN CRSGNTB AND ITS LENGTH RANGE IN CRSLRTB.                         
004880*---------------------------------------------------------------*         
004890 2255-LOOKUP-GRADE-AND-RANGE.                                             
004900     MOVE ZERO TO WS-CUR-GR-IX                                            
004910     MOVE ZERO TO WS-CUR-LR-IX                                            
004920     SET CRSGN-IX TO 1                                                    
004930     SEARCH CRSGN-ENTRY                                                   
004940         AT END                                                           
004950             DISPLAY 'CRSRPT - UNKNOWN GRADE ON LOG DETAIL: '             
004960                     LD-GRADE                                             
004970         WHEN CRSGN-GRADE-CODE (CRSGN-IX) = LD-GRADE                      
004980             SET WS-CUR-GR-IX TO CRSGN-IX                                 
004990     END-SEARCH                                                           
005000     SET CRSLR-IX TO 1                                                    
005010     SEARCH CRSLR-ENTRY                                                   
005020         AT END                                                           
005030             DISPLAY 'CRSRPT - UNKNOWN LENGTH RANGE ON LOG '              
005040                     'DETAIL: ' LD-LENGTH-RANGE                           
005050         WHEN CRSLR-LABEL (CRSLR-IX) = LD-LENGTH-RANGE                    
005060             SET WS-CUR-LR-IX TO CRSLR-IX                                 
005070     END-SEARCH.                                                          
005080*---------------------------------------------------------------*         
005090*     2260-ACCUMULATE-ONE-LOG.  FOLDS ONE LOG'S LPA/NET-BF-AC/            
005100*     NET-CF-AC INTO ITS SPECIES/GRADE/LENGTH-RANGE CELL, ITS             
005110*     ROW TOTAL AND THE GRAND (TOTALS,TOTALS) ROW.                        
005120*---------------------------------------------------------------*         
005130 2260-ACCUMULATE-ONE-LOG.                                                 
005140     ADD LD-LPA TO                                                        
005150         WS-GR-LPA-SUM                                                    
005160             (WS-CUR-SPP-SEQ, WS-CUR-GR-IX, WS-CUR-LR-IX)                 
005170         WS-GR-ROW-LPA    (WS-CUR-SPP-SEQ, WS-CUR-GR-IX)                  
005180         WS-GR-LPA-SUM    (23, WS-CUR-GR-IX, WS-CUR-LR-IX)                
005190         WS-GR-ROW-LPA    (23, WS-CUR-GR-IX)                              
005200     ADD LD-NET-BF-AC TO                                                  
005210         WS-GR-NETBF-AC-SUM                                               
005220             (WS-CUR-SPP-SEQ, WS-CUR-GR-IX, WS-CUR-LR-IX)                 
005230         WS-GR-ROW-NETBF-AC (WS-CUR-SPP-SEQ, WS-CUR-GR-IX)                
005240         WS-GR-NETBF-AC-SUM (23, WS-CUR-GR-IX, WS-CUR-LR-IX)              
005250         WS-GR-ROW-NETBF-AC (23, WS-CUR-GR-IX)                            
005260     ADD LD-NET-CF-AC TO                                                  
005270         WS-GR-NETCF-AC-SUM                                               
005280             (WS-CUR-SPP-SEQ, WS-CUR-GR-IX, WS-CUR-LR-IX)                 
005290         WS-GR-ROW-NETCF-AC (WS-CUR-SPP-SEQ, WS-CUR-GR-IX)                
005300         WS-GR-NETCF-AC-SUM (23, WS-CUR-GR-IX, WS-CUR-LR-IX)              
005310         WS-GR-ROW-NETCF-AC (23, WS-CUR-GR-IX)                            
005320     SET WS-GR-IN-USE (WS-CUR-SPP-SEQ, WS-CUR-GR-IX) TO TRUE              
005330     SET WS-GR-IN-USE (23, WS-CUR-GR-IX) TO TRUE.                         
005340*===============================================================*         
005350*     2900-COMPUTE-ALL-STATISTICS.  MEAN/VARIANCE/STDEV/STDERR/           
005360*     LOW/AVG/HIGH FOR EVERY SPECIES SLOT AND EVERY METRIC, OFF           
005370*     THE PLOT-OBSERVATION TABLE.                                         
005380*===============================================================*         
005390 2900-COMPUTE-ALL-STATISTICS.                                             
005400     PERFORM 2910-COMPUTE-ONE-SPECIES-STATS                               
005410         VARYING WS-ST-SPP-IX FROM 1 BY 1                                 
005420             UNTIL WS-ST-SPP-IX > 23.                                     
005430*---------------------------------------------------------------*         
005440 2910-COMPUTE-ONE-SPECIES-STATS.                                          
005450     IF WS-SPP-IN-USE (WS-ST-SPP-IX)                                      
005460         PERFORM 2920-COMPUTE-ONE-METRIC-STATS                            
005470             VARYING WS-ST-MET-IX FROM 1 BY 1                             
005480                 UNTIL WS-ST-MET-IX > 7                                   
005490     END-IF.                                                              
005500*---------------------------------------------------------------*         
005510*     2920-COMPUTE-ONE-METRIC-STATS.  TWO-PASS MEAN/VARIANCE OVER         
005520*     THE PLOT SERIES FOR THIS SPECIES SLOT AND METRIC NUMBER.            
005530*---------------------------------------------------------------*         
005540 2920-COMPUTE-ONE-METRIC-STATS.                                           
005550     MOVE WS-PLOT-COUNT TO WS-N-PLOTS                                     
005560     MOVE ZERO TO WS-OBS-SUM                                              
005570     PERFORM 2925-SUM-ONE-PLOT-OBS                                        
005580         VARYING WS-PLOT-IX FROM 1 BY 1                                   
005590             UNTIL WS-PLOT-IX > WS-N-PLOTS                                
005600     IF WS-N-PLOTS > 0                                                    
005610         COMPUTE WS-ST-MEAN (WS-ST-SPP-IX, WS-ST-MET-IX) ROUNDED          
005620             = WS-OBS-SUM / WS-N-PLOTS                                    
005630     END-IF                                                               
005640     IF WS-N-PLOTS >= 2                                                   
005650         MOVE ZERO TO WS-OBS-DEVSQ-SUM                                    
005660         PERFORM 2930-ACCUM-ONE-DEVSQ                                     
005670             VARYING WS-PLOT-IX FROM 1 BY 1                               
005680                 UNTIL WS-PLOT-IX > WS-N-PLOTS                            
005690         COMPUTE WS-ST-VARIANCE (WS-ST-SPP-IX, WS-ST-MET-IX)              
005700             ROUNDED = WS-OBS-DEVSQ-SUM / (WS-N-PLOTS - 1)                
005710         COMPUTE WS-ST-STDEV (WS-ST-SPP-IX, WS-ST-MET-IX) ROUNDED         
005720             = WS-ST-VARIANCE (WS-ST-SPP-IX, WS-ST-MET-IX) ** 0.5         
005730         COMPUTE WS-ST-STDERR (WS-ST-SPP-IX, WS-ST-MET-IX) ROUNDED        
005740             = WS-ST-STDEV (WS-ST-SPP-IX, WS-ST-MET-IX)                   
005750               / (WS-N-PLOTS ** 0.5)                                      
005760         IF WS-ST-MEAN (WS-ST-SPP-IX, WS-ST-MET-IX) NOT = ZERO            
005770             COMPUTE WS-ST-STDERR-PCT (WS-ST-SPP-IX, WS-ST-MET-IX)        
005780                 ROUNDED =                                                
005790                 WS-ST-STDERR (WS-ST-SPP-IX, WS-ST-MET-IX)                
005800                 / WS-ST-MEAN (WS-ST-SPP-IX, WS-ST-MET-IX) * 100          
005810         END-IF                                                           
005820         COMPUTE WS-ST-HIGH (WS-ST-SPP-IX, WS-ST-MET-IX) ROUNDED          
005830             = WS-ST-MEAN (WS-ST-SPP-IX, WS-ST-MET-IX)                    
005840               + WS-ST-STDERR (WS-ST-SPP-IX, WS-ST-MET-IX)                
005850         COMPUTE WS-ST-LOW (WS-ST-SPP-IX, WS-ST-MET-IX) ROUNDED           
005860             = WS-ST-MEAN (WS-ST-SPP-IX, WS-ST-MET-IX)                    
005870               - WS-ST-STDERR (WS-ST-SPP-IX, WS-ST-MET-IX)                
005880         IF WS-ST-LOW (WS-ST-SPP-IX, WS-ST-MET-IX) < 0                    
005890             MOVE ZERO TO WS-ST-LOW (WS-ST-SPP-IX, WS-ST-MET-IX)          
005900         END-IF                                                           
005910     END-IF.                                                              
005920*---------------------------------------------------------------*         
005930 2925-SUM-ONE-PLOT-OBS.                                                   
005940     EVALUATE WS-ST-MET-IX                                                
005950         WHEN 1                                                           
005960             ADD WS-POBS-TPA (WS-PLOT-IX, WS-ST-SPP-IX)                   
005970                 TO WS-OBS-SUM                                            
005980         WHEN 2                                                           
005990             ADD WS-POBS-BA-AC (WS-PLOT-IX, WS-ST-SPP-IX)                 
006000                 TO WS-OBS-SUM                                            
006010         WHEN 3                                                           
006020             ADD WS-POBS-RD-AC (WS-PLOT-IX, WS-ST-SPP-IX)                 
006030                 TO WS-OBS-SUM                                            
006040         WHEN 4                                                           
006050             ADD WS-POBS-GROSS-BF-AC (WS-PLOT-IX, WS-ST-SPP-IX)           
006060                 TO WS-OBS-SUM                                            
006070         WHEN 5                                                           
006080             ADD WS-POBS-GROSS-CF-AC (WS-PLOT-IX, WS-ST-SPP-IX)           
006090                 TO WS-OBS-SUM                                            
006100         WHEN 6                                                           
006110             ADD WS-POBS-NET-BF-AC (WS-PLOT-IX, WS-ST-SPP-IX)             
006120                 TO WS-OBS-SUM                                            
006130         WHEN 7                                                           
006140             ADD WS-POBS-NET-CF-AC (WS-PLOT-IX, WS-ST-SPP-IX)             
006150                 TO WS-OBS-SUM                                            
006160     END-EVALUATE.                                                        
006170*---------------------------------------------------------------*         
006180 2930-ACCUM-ONE-DEVSQ.                                                    
006190     EVALUATE WS-ST-MET-IX                                                
006200         WHEN 1                                                           
006210             COMPUTE WS-OBS-DEV =                                         
006220                 WS-POBS-TPA (WS-PLOT-IX, WS-ST-SPP-IX)                   
006230                 - WS-ST-MEAN (WS-ST-SPP-IX, WS-ST-MET-IX)                
006240         WHEN 2                                                           
006250             COMPUTE WS-OBS-DEV =                                         
006260                 WS-POBS-BA-AC (WS-PLOT-IX, WS-ST-SPP-IX)                 
006270                 - WS-ST-MEAN (WS-ST-SPP-IX, WS-ST-MET-IX)                
006280         WHEN 3                                                           
006290             COMPUTE WS-OBS-DEV =                                         
006300                 WS-POBS-RD-AC (WS-PLOT-IX, WS-ST-SPP-IX)                 
006310                 - WS-ST-MEAN (WS-ST-SPP-IX, WS-ST-MET-IX)                
006320         WHEN 4                                                           
006330             COMPUTE WS-OBS-DEV =                                         
006340                 WS-POBS-GROSS-BF-AC (WS-PLOT-IX, WS-ST-SPP-IX)           
006350                 - WS-ST-MEAN (WS-ST-SPP-IX, WS-ST-MET-IX)                
006360         WHEN 5                                                           
006370             COMPUTE WS-OBS-DEV =                                         
006380                 WS-POBS-GROSS-CF-AC (WS-PLOT-IX, WS-ST-SPP-IX)           
006390                 - WS-ST-MEAN (WS-ST-SPP-IX, WS-ST-MET-IX)                
006400         WHEN 6                                                           
006410             COMPUTE WS-OBS-DEV =                                         
006420                 WS-POBS-NET-BF-AC (WS-PLOT-IX, WS-ST-SPP-IX)             
006430                 - WS-ST-MEAN (WS-ST-SPP-IX, WS-ST-MET-IX)                
006440         WHEN 7                                                           
006450             COMPUTE WS-OBS-DEV =                                         
006460                 WS-POBS-NET-CF-AC (WS-PLOT-IX, WS-ST-SPP-IX)             
006470                 - WS-ST-MEAN (WS-ST-SPP-IX, WS-ST-MET-IX)                
006480     END-EVALUATE                                                         
006490     COMPUTE WS-OBS-DEVSQ-SUM = WS-OBS-DEVSQ-SUM                          
006500         + (WS-OBS-DEV ** 2).                                             
006510*===============================================================*         
006520*     4000-PRINT-STAND-METRICS.  ONE ROW PER SPECIES IN USE PLUS          
006530*     A DASHED LINE AND THE TOTALS ROW.  EVERY PER-ACRE COLUMN            
006540*     IS THE STATISTICS TABLE'S MEAN FOR THAT METRIC -- THE               
006550*     STAND ROLLUP (SUM DIVIDED BY PLOT COUNT) AND THE MEAN OF            
006560*     THE PER-PLOT SERIES ARE THE SAME NUMBER.                            
006570*===============================================================*         
006580 4000-PRINT-STAND-METRICS.                                                
006590     PERFORM 4900-FORCE-NEW-PAGE                                          
006600     MOVE WS-SAVE-STAND-NAME TO HM1-STAND-NAME                            
006610     MOVE CRSPCTL-RUN-DATE-EDIT TO HM1-RUN-DATE                           
006620     PERFORM 4910-PRINT-STAND-METRICS-HEADING                             
006630     PERFORM 4100-PRINT-ONE-SPECIES-ROW                                   
006640         VARYING WS-SPP-IX FROM 1 BY 1                                    
006650             UNTIL WS-SPP-IX > 22                                         
006660     MOVE DL-DASH-LINE TO PRINT-LINE                                      
006670     PERFORM 9100-WRITE-PRINT-LINE                                        
006680     SET WS-SPP-IX TO 23                                                  
006690     PERFORM 4110-BUILD-AND-WRITE-SPECIES-ROW.                            
006700*---------------------------------------------------------------*         
006710 4100-PRINT-ONE-SPECIES-ROW.                                              
006720     IF WS-SPP-IN-USE (WS-SPP-IX)                                         
006730         PERFORM 4110-BUILD-AND-WRITE-SPECIES-ROW                         
006740     END-IF.                                                              
006750*---------------------------------------------------------------*         
006760 4110-BUILD-AND-WRITE-SPECIES-ROW.                                        
006770     IF WS-SPP-IX = 23                                                    
006780         MOVE 'TOTALS' TO DM-SPECIES                                      
006790     ELSE                                                                 
006800         MOVE WS-SPP-NAME (WS-SPP-IX) TO DM-SPECIES                       
006810     END-IF                                                               
006820     MOVE WS-ST-MEAN (WS-SPP-IX, 1) TO DM-TPA                             
006830     MOVE WS-ST-MEAN (WS-SPP-IX, 2) TO DM-BA-AC                           
006840     MOVE WS-ST-MEAN (WS-SPP-IX, 3) TO DM-RD-AC                           
006850     MOVE WS-ST-MEAN (WS-SPP-IX, 4) TO DM-GRBF-AC                         
006860     MOVE WS-ST-MEAN (WS-SPP-IX, 5) TO DM-GRCF-AC                         
006870     MOVE WS-ST-MEAN (WS-SPP-IX, 6) TO DM-NETBF-AC                        
006880     MOVE WS-ST-MEAN (WS-SPP-IX, 7) TO DM-NETCF-AC                        
006890     IF WS-SPP-TREE-COUNT (WS-SPP-IX) > 0                                 
006900         COMPUTE DM-TOTHGT ROUNDED =                                      
006910             WS-SPP-TOTHGT-SUM (WS-SPP-IX)                                
006920             / WS-SPP-TREE-COUNT (WS-SPP-IX)                              
006930         COMPUTE DM-MHGT ROUNDED =                                        
006940             WS-SPP-MHGT-SUM (WS-SPP-IX)                                  
006950             / WS-SPP-TREE-COUNT (WS-SPP-IX)                              
006960         COMPUTE DM-HDR ROUNDED =                                         
006970             WS-SPP-HDR-SUM (WS-SPP-IX)                                   
006980             / WS-SPP-TREE-COUNT (WS-SPP-IX)                              
006990     ELSE                                                                 
007000         MOVE ZERO TO DM-TOTHGT DM-MHGT DM-HDR                            
007010     END-IF                                                               
007020     PERFORM 4120-COMPUTE-QMD-VBAR-CBAR                                   
007030     MOVE WS-QMD  TO DM-QMD                                               
007040     MOVE WS-VBAR TO DM-VBAR                                              
007050     MOVE WS-CBAR TO DM-CBAR                                              
007060     MOVE DL-STAND-METRICS-LINE TO PRINT-LINE                             
007070     PERFORM 9100-WRITE-PRINT-LINE.                                       
007080*---------------------------------------------------------------*         
007090*     4120-COMPUTE-QMD-VBAR-CBAR.  QMD = SQRT((BA-AC / TPA) /             
007100*     0.005454).  VBAR = NET-BF-AC / BA-AC.  CBAR = NET-CF-AC /           
007110*     BA-AC.                                                              
007120*---------------------------------------------------------------*         
007130 4120-COMPUTE-QMD-VBAR-CBAR.                                              
007140     MOVE ZERO TO WS-QMD WS-VBAR WS-CBAR                                  
007150     IF WS-ST-MEAN (WS-SPP-IX, 1) NOT = ZERO                              
007160         COMPUTE WS-QMD ROUNDED =                                         
007170             (WS-ST-MEAN (WS-SPP-IX, 2)                                   
007180               / WS-ST-MEAN (WS-SPP-IX, 1) / 0.005454) ** 0.5             
007190     END-IF                                                               
007200     IF WS-ST-MEAN (WS-SPP-IX, 2) NOT = ZERO                              
007210         COMPUTE WS-VBAR ROUNDED =                                        
007220             WS-ST-MEAN (WS-SPP-IX, 6) / WS-ST-MEAN (WS-SPP-IX, 2)        
007230         COMPUTE WS-CBAR ROUNDED =                                        
007240             WS-ST-MEAN (WS-SPP-IX, 7) / WS-ST-MEAN (WS-SPP-IX, 2)        
007250     END-IF.                                                              
007260*---------------------------------------------------------------*         
007270 4900-FORCE-NEW-PAGE.                                                     
007280     MOVE 99 TO LINE-COUNT.                                               
007290*---------------------------------------------------------------*         
007300 4910-PRINT-STAND-METRICS-HEADING.                                        
007310     ADD 1 TO PAGE-COUNT                                                  
007320     MOVE PAGE-COUNT TO HM1-PAGE-NUM                                      
007330     MOVE HL-STAND-METRICS-HDG-1 TO PRINT-LINE                            
007340     PERFORM 9110-WRITE-TOP-OF-PAGE                                       
007350     MOVE HL-STAND-METRICS-HDG-2 TO PRINT-LINE                            
007360     PERFORM 9100-WRITE-PRINT-LINE                                        
007370     MOVE HL-STAND-METRICS-HDG-3 TO PRINT-LINE                            
007380     PERFORM 9100-WRITE-PRINT-LINE                                        
007390     MOVE DL-DASH-LINE TO PRINT-LINE                                      
007400     PERFORM 9100-WRITE-PRINT-LINE.                                       
007410*===============================================================*         
007420*     5000-PRINT-LOG-MERCHANDIZING.  THREE BLOCKS -- LOGS PER             
007430*     ACRE, NET BOARD FEET PER ACRE, NET CUBIC FEET PER ACRE --           
007440*     EACH GROUPED BY SPECIES BANNER, GRADE ROW AND LENGTH-RANGE          
007450*     COLUMN, DIVIDED BY THE STAND'S PLOT COUNT AS THEY PRINT.            
007460*===============================================================*         
007470 5000-PRINT-LOG-MERCHANDIZING.                                            
007480     IF WS-PLOT-COUNT = 0                                                 
007490         GO TO 5000-EXIT                                                  
007500     END-IF                                                               
007510     MOVE 1 TO WS-MERCH-BLOCK-NUMBER                                      
007520     PERFORM 5100-PRINT-ONE-MERCH-BLOCK                                   
007530         VARYING WS-MERCH-BLOCK-NUMBER FROM 1 BY 1                        
007540             UNTIL WS-MERCH-BLOCK-NUMBER > 3.                             
007550 5000-EXIT.                                                               
007560     EXIT.                                                                
007570*---------------------------------------------------------------*         
007580 5100-PRINT-ONE-MERCH-BLOCK.                                              
007590     PERFORM 4900-FORCE-NEW-PAGE                                          
007600     EVALUATE WS-MERCH-BLOCK-NUMBER                                       
007610         WHEN 1                                                           
007620             MOVE 'LOGS PER ACRE' TO HL-MERCH-BLOCK-TITLE                 
007630         WHEN 2                                                           
007640             MOVE 'NET BOARD FEET PER ACRE'                               
007650                 TO HL-MERCH-BLOCK-TITLE                                  
007660         WHEN 3                                                           
007670             MOVE 'NET CUBIC FEET PER ACRE'                               
007680                 TO HL-MERCH-BLOCK-TITLE                                  
007690     END-EVALUATE                                                         
007700     PERFORM 5110-PRINT-BLOCK-HEADING                                     
007710     PERFORM 5200-PRINT-ONE-SPECIES-BANNER-BLOCK                          
007720         VARYING WS-SPP-IX FROM 1 BY 1                                    
007730             UNTIL WS-SPP-IX > 22                                         
007740     SET WS-SPP-IX TO 23                                                  
007750     PERFORM 5210-PRINT-SPECIES-BANNER                                    
007760     PERFORM 5220-PRINT-ONE-GRADE-ROW                                     
007770         VARYING WS-GR-IX FROM 1 BY 1                                     
007780             UNTIL WS-GR-IX > 13.                                         
007790*---------------------------------------------------------------*         
007800 5110-PRINT-BLOCK-HEADING.                                                
007810     ADD 1 TO PAGE-COUNT                                                  
007820     MOVE SPACES TO PRINT-LINE                                            
007830     MOVE HL-MERCH-BLOCK-TITLE TO HL-BANNER-TEXT                          
007840     MOVE HL-BANNER-LINE TO PRINT-LINE                                    
007850     PERFORM 9110-WRITE-TOP-OF-PAGE.                                      
007860*---------------------------------------------------------------*         
007870 5200-PRINT-ONE-SPECIES-BANNER-BLOCK.                                     
007880     IF WS-SPP-IN-USE (WS-SPP-IX)                                         
007890         PERFORM 5210-PRINT-SPECIES-BANNER                                
007900         PERFORM 5220-PRINT-ONE-GRADE-ROW                                 
007910             VARYING WS-GR-IX FROM 1 BY 1                                 
007920                 UNTIL WS-GR-IX > 13                                      
007930     END-IF.                                                              
007940*---------------------------------------------------------------*         
007950 5210-PRINT-SPECIES-BANNER.                                               
007960     IF WS-SPP-IX = 23                                                    
007970         MOVE 'TOTALS' TO HB-SPECIES-NAME                                 
007980     ELSE                                                                 
007990         MOVE WS-SPP-NAME (WS-SPP-IX) TO HB-SPECIES-NAME                  
008000     END-IF                                                               
008010     MOVE HL-MERCH-SPECIES-BANNER TO PRINT-LINE                           
008020     PERFORM 9100-WRITE-PRINT-LINE                                        
008030     MOVE SPACES TO PRINT-LINE                                            
008040     SET WS-LR-IX TO 1                                                    
008050     PERFORM 5215-BUILD-ONE-LR-HEADING                                    
008060         VARYING WS-LR-IX FROM 1 BY 1                                     
008070             UNTIL WS-LR-IX > 5                                           
008080     MOVE HL-MERCH-HDG-LINE TO PRINT-LINE                                 
008090     PERFORM 9100-WRITE-PRINT-LINE.                                       
008100*---------------------------------------------------------------*         
008110 5215-BUILD-ONE-LR-HEADING.                                               
008120     MOVE CRSLR-LABEL (WS-LR-IX) TO HM-LR-LABEL (WS-LR-IX).               
008130*---------------------------------------------------------------*         
008140*     5220-PRINT-ONE-GRADE-ROW.  ONE ROW PER GRADE IN USE FOR             
008150*     THIS SPECIES, DIVIDING EACH ACCUMULATED CELL BY THE PLOT            
008160*     COUNT AS IT PRINTS.                                                 
008170*---------------------------------------------------------------*         
008180 5220-PRINT-ONE-GRADE-ROW.                                                
008190     IF WS-GR-IN-USE (WS-SPP-IX, WS-GR-IX)                                
008200         MOVE CRSGN-GRADE-NAME (WS-GR-IX) TO DL-GRADE-NAME                
008210         PERFORM 5230-BUILD-ONE-LR-CELL                                   
008220             VARYING WS-LR-IX FROM 1 BY 1                                 
008230                 UNTIL WS-LR-IX > 5                                       
008240         PERFORM 5240-BUILD-ROW-TOTAL                                     
008250         MOVE DL-MERCH-LINE TO PRINT-LINE                                 
008260         PERFORM 9100-WRITE-PRINT-LINE                                    
008270     END-IF.                                                              
008280*---------------------------------------------------------------*         
008290 5230-BUILD-ONE-LR-CELL.                                                  
008300     EVALUATE WS-MERCH-BLOCK-NUMBER                                       
008310         WHEN 1                                                           
008320             COMPUTE DL-MERCH-VALUE (WS-LR-IX) ROUNDED =                  
008330                 WS-GR-LPA-SUM (WS-SPP-IX, WS-GR-IX, WS-LR-IX)            
008340                 / WS-PLOT-COUNT                                          
008350         WHEN 2                                                           
008360             COMPUTE DL-MERCH-VALUE (WS-LR-IX) ROUNDED =                  
008370                 WS-GR-NETBF-AC-SUM                                       
008380                     (WS-SPP-IX, WS-GR-IX, WS-LR-IX)                      
008390                 / WS-PLOT-COUNT                                          
008400         WHEN 3                                                           
008410             COMPUTE DL-MERCH-VALUE (WS-LR-IX) ROUNDED =                  
008420                 WS-GR-NETCF-AC-SUM                                       
008430                     (WS-SPP-IX, WS-GR-IX, WS-LR-IX)                      
008440                 / WS-PLOT-COUNT                                          
008450     END-EVALUATE.                                                        
008460*---------------------------------------------------------------*         
008470 5240-BUILD-ROW-TOTAL.                                                    
008480     EVALUATE WS-MERCH-BLOCK-NUMBER                                       
008490         WHEN 1                                                           
008500             COMPUTE DL-MERCH-VALUE (6) ROUNDED =                         
008510                 WS-GR-ROW-LPA (WS-SPP-IX, WS-GR-IX)                      
008520                 / WS-PLOT-COUNT                                          
008530         WHEN 2                                                           
008540             COMPUTE DL-MERCH-VALUE (6) ROUNDED =                         
008550                 WS-GR-ROW-NETBF-AC (WS-SPP-IX, WS-GR-IX)                 
008560                 / WS-PLOT-COUNT                                          
008570         WHEN 3                                                           
008580             COMPUTE DL-MERCH-VALUE (6) ROUNDED =                         
008590                 WS-GR-ROW-NETCF-AC (WS-SPP-IX, WS-GR-IX)                 
008600                 / WS-PLOT-COUNT                                          
008610     END-EVALUATE.                                                        
008620*===============================================================*         
008630*     6000-PRINT-STATISTICS.  PER SPECIES IN USE PLUS TOTALS,             
008640*     PER METRIC: THE EIGHT STATISTICS FIGURES OR "NOT ENOUGH             
008650*     DATA" WHEN THE STAND HAS FEWER THAN TWO PLOTS.                      
008660*===============================================================*         
008670 6000-PRINT-STATISTICS.                                                   
008680     PERFORM 4900-FORCE-NEW-PAGE                                          
008690     PERFORM 6100-PRINT-STATS-HEADING                                     
008700     PERFORM 6200-PRINT-ONE-SPECIES-STATS-BLOCK                           
008710         VARYING WS-ST-SPP-IX FROM 1 BY 1                                 
008720             UNTIL WS-ST-SPP-IX > 22                                      
008730     SET WS-ST-SPP-IX TO 23                                               
008740     PERFORM 6210-PRINT-SPECIES-STATS-BANNER                              
008750     PERFORM 6220-PRINT-ONE-METRIC-BLOCK                                  
008760         VARYING WS-ST-MET-IX FROM 1 BY 1                                 
008770             UNTIL WS-ST-MET-IX > 7.                                      
008780*---------------------------------------------------------------*         
008790 6100-PRINT-STATS-HEADING.                                                
008800     ADD 1 TO PAGE-COUNT                                                  
008810     MOVE PAGE-COUNT TO HS1-PAGE-NUM                                      
008820     MOVE WS-SAVE-STAND-NAME TO HS1-STAND-NAME                            
008830     MOVE CRSPCTL-RUN-DATE-EDIT TO HS1-RUN-DATE                           
008840     MOVE HL-STATS-HDG-1 TO PRINT-LINE                                    
008850     PERFORM 9110-WRITE-TOP-OF-PAGE.                                      
008860*---------------------------------------------------------------*         
008870 6200-PRINT-ONE-SPECIES-STATS-BLOCK.                                      
008880     IF WS-SPP-IN-USE (WS-ST-SPP-IX)                                      
008890         PERFORM 6210-PRINT-SPECIES-STATS-BANNER                          
008900         PERFORM 6220-PRINT-ONE-METRIC-BLOCK                              
008910             VARYING WS-ST-MET-IX FROM 1 BY 1                             
008920                 UNTIL WS-ST-MET-IX > 7                                   
008930     END-IF.                                                              
008940*---------------------------------------------------------------*         
008950 6210-PRINT-SPECIES-STATS-BANNER.                                         
008960     IF WS-ST-SPP-IX = 23                                                 
008970         MOVE 'TOTALS' TO HZ-SPECIES-NAME                                 
008980     ELSE                                                                 
008990         MOVE WS-SPP-NAME (WS-ST-SPP-IX) TO HZ-SPECIES-NAME               
009000     END-IF                                                               
009010     MOVE HL-STATS-SPECIES-BANNER TO PRINT-LINE                           
009020     PERFORM 9100-WRITE-PRINT-LINE.                                       
009030*---------------------------------------------------------------*         
009040 6220-PRINT-ONE-METRIC-BLOCK.                                             
009050     EVALUATE WS-ST-MET-IX                                                
009060         WHEN 1  MOVE 'TPA'         TO HL-STATS-METRIC-TITLE              
009070         WHEN 2  MOVE 'BA/AC'       TO HL-STATS-METRIC-TITLE              
009080         WHEN 3  MOVE 'RD/AC'       TO HL-STATS-METRIC-TITLE              
009090         WHEN 4  MOVE 'GROSS BF/AC' TO HL-STATS-METRIC-TITLE              
009100         WHEN 5  MOVE 'GROSS CF/AC' TO HL-STATS-METRIC-TITLE              
009110         WHEN 6  MOVE 'NET BF/AC'   TO HL-STATS-METRIC-TITLE              
009120         WHEN 7  MOVE 'NET CF/AC'   TO HL-STATS-METRIC-TITLE              
009130     END-EVALUATE                                                         
009140     MOVE SPACES TO PRINT-LINE                                            
009150     MOVE HL-STATS-METRIC-TITLE TO PRINT-LINE                             
009160     PERFORM 9100-WRITE-PRINT-LINE                                        
009170     IF WS-PLOT-COUNT < 2                                                 
009180         MOVE DL-NOT-ENOUGH-DATA TO PRINT-LINE                            
009190         PERFORM 9100-WRITE-PRINT-LINE                                    
009200     ELSE                                                                 
009210         MOVE HL-STATS-HDG-2 TO PRINT-LINE                                
009220         PERFORM 9100-WRITE-PRINT-LINE                                    
009230         PERFORM 6230-BUILD-AND-WRITE-STATS-LINE                          
009240     END-IF.                                                              
009250*---------------------------------------------------------------*         
009260 6230-BUILD-AND-WRITE-STATS-LINE.                                         
009270     MOVE WS-ST-MEAN     (WS-ST-SPP-IX, WS-ST-MET-IX) TO DS-MEAN          
009280     MOVE WS-ST-VARIANCE (WS-ST-SPP-IX, WS-ST-MET-IX)                     
009290         TO DS-VARIANCE                                                   
009300     MOVE WS-ST-STDEV    (WS-ST-SPP-IX, WS-ST-MET-IX) TO DS-STDEV         
009310     MOVE WS-ST-STDERR   (WS-ST-SPP-IX, WS-ST-MET-IX) TO DS-STDERR        
009320     MOVE WS-ST-STDERR-PCT (WS-ST-SPP-IX, WS-ST-MET-IX)                   
009330         TO DS-STDERR-PCT                                                 
009340     MOVE WS-ST-LOW      (WS-ST-SPP-IX, WS-ST-MET-IX) TO DS-LOW           
009350     MOVE WS-ST-MEAN     (WS-ST-SPP-IX, WS-ST-MET-IX) TO DS-AVG           
009360     MOVE WS-ST-HIGH     (WS-ST-SPP-IX, WS-ST-MET-IX) TO DS-HIGH          
009370     MOVE DL-STATS-LINE TO PRINT-LINE                                     
009380     PERFORM 9100-WRITE-PRINT-LINE.                                       
009390*---------------------------------------------------------------*         
009400 3000-CLOSE-FILES.                                                        
009410     CLOSE TREE-DETAIL-FILE LOG-DETAIL-FILE REPORT-FILE.                  
009420*---------------------------------------------------------------*         
009430 9000-READ-TREE-DETAIL.                                                   
009440     READ TREE-DETAIL-FILE                                                
009450         AT END                                                           
009460             SET WS-TREE-EOF TO TRUE                                      
009470     END-READ.                                                            
009480*---------------------------------------------------------------*         
009490 9010-READ-LOG-DETAIL.                                                    
009500     READ LOG-DETAIL-FILE                                                 
009510         AT END                                                           
009520             SET WS-LOG-EOF TO TRUE                                       
009530             MOVE HIGH-VALUES TO LD-STAND-NAME                            
009540     END-READ.                                                            
009550*---------------------------------------------------------------*         
009560*     9100-WRITE-PRINT-LINE.  PAGES THE REPORT WHEN THE CURRENT           
009570*     PAGE IS FULL.                                                       
009580*---------------------------------------------------------------*         
009590 9100-WRITE-PRINT-LINE.                                                   
009600     IF LINE-COUNT >= LINES-ON-PAGE                                       
009610         PERFORM 9110-WRITE-TOP-OF-PAGE                                   
009620     ELSE                                                                 
009630         WRITE REPORT-RECORD                                              
009640             AFTER ADVANCING LINE-SPACEING                                
009650         ADD LINE-SPACEING TO LINE-COUNT                                  
009660     END-IF.                                                              
009670*---------------------------------------------------------------*         
009680*     9110-WRITE-TOP-OF-PAGE.  STARTS A FRESH PAGE, RE-WRITES             
009690*     THE LINE ALREADY BUILT AS ITS FIRST LINE.                           
009700*---------------------------------------------------------------*         
009710 9110-WRITE-TOP-OF-PAGE.                                                  
009720     WRITE REPORT-RECORD                                                  
009730         AFTER ADVANCING PAGE                                             
009740     MOVE 1 TO LINE-COUNT.                                                
