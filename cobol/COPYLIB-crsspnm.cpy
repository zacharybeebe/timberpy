000010*----------------------------------------------------------------         
000020*     CRSSPNM  -  SPECIES REFERENCE TABLE.  GIVES THE REPORT              
000030*                 SORT SEQUENCE, THE GRADE-RULE-SET NUMBER AND            
000040*                 THE PRINTED SPECIES NAME FOR EACH OF THE                
000050*                 TWENTY-TWO CODES THE CRUISE SYSTEM RECOGNIZES.          
000060*                 SHARED BY THE EDIT, COMPUTE AND REPORT STEPS.           
000070*                 LOADED FROM THE LITERAL BLOCK BELOW BY A                
000080*                 REDEFINES SINCE NONE OF ITS FIELDS ARE SIGNED.          
000090*----------------------------------------------------------------         
000100 01  CRSSPNM-LITERALS.                                                    
000110     05  FILLER  PIC X(29) VALUE 'DF011DOUGLAS-FIR             '.         
000120     05  FILLER  PIC X(29) VALUE 'WH021WESTERN HEMLOCK         '.         
000130     05  FILLER  PIC X(29) VALUE 'RC032WESTERN REDCEDAR        '.         
000140     05  FILLER  PIC X(29) VALUE 'SS043SITKA SPRUCE            '.         
000150     05  FILLER  PIC X(29) VALUE 'ES054ENGELMANN SPRUCE        '.         
000160     05  FILLER  PIC X(29) VALUE 'SF061SILVER FIR              '.         
000170     05  FILLER  PIC X(29) VALUE 'GF071GRAND FIR               '.         
000180     05  FILLER  PIC X(29) VALUE 'NF081NOBLE FIR               '.         
000190     05  FILLER  PIC X(29) VALUE 'WL091WESTERN LARCH           '.         
000200     05  FILLER  PIC X(29) VALUE 'WP104WESTERN WHITE PINE      '.         
000210     05  FILLER  PIC X(29) VALUE 'PP115PONDEROSA PINE          '.         
000220     05  FILLER  PIC X(29) VALUE 'LP124LODGEPOLE PINE          '.         
000230     05  FILLER  PIC X(29) VALUE 'JP135JEFFREY PINE            '.         
000240     05  FILLER  PIC X(29) VALUE 'SP145SUGAR PINE              '.         
000250     05  FILLER  PIC X(29) VALUE 'WF151WHITE FIR               '.         
000260     05  FILLER  PIC X(29) VALUE 'RF161RED FIR                 '.         
000270     05  FILLER  PIC X(29) VALUE 'RW171COAST REDWOOD           '.         
000280     05  FILLER  PIC X(29) VALUE 'IC185INCENSE CEDAR           '.         
000290     05  FILLER  PIC X(29) VALUE 'RA196RED ALDER               '.         
000300     05  FILLER  PIC X(29) VALUE 'BM206BIGLEAF MAPLE           '.         
000310     05  FILLER  PIC X(29) VALUE 'CW217BLACK COTTONWOOD        '.         
000320     05  FILLER  PIC X(29) VALUE 'AS226QUAKING ASPEN           '.         
000330*----------------------------------------------------------------         
000340*     TABLE VIEW USED BY THE PROCEDURE DIVISION.  SEARCH THIS             
000350*     TABLE ON CRSN-SPECIES-CODE TO VALIDATE AN INCOMING CODE             
000360*     AND TO PICK UP ITS SORT SEQUENCE, GRADE-RULE-SET AND NAME.          
000370*----------------------------------------------------------------         
000380 01  CRSSPNM-TABLE REDEFINES CRSSPNM-LITERALS.                            
000390     05  CRSN-ENTRY OCCURS 22 TIMES                                       
000400               INDEXED BY CRSN-IX.                                        
000410   10  CRSN-SPECIES-CODE       PIC X(02).                                 
000420   10  CRSN-SORT-SEQ           PIC 9(02).                                 
000430   10  CRSN-GRADE-RULE-SET     PIC 9(01).                                 
000440   10  CRSN-SPECIES-NAME       PIC X(24).                                 
