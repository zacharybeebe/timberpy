000010*----------------------------------------------------------------         
000020*     CRSWORK  -  EDITED-TREE WORK RECORD, PASSED FROM THE EDIT           
000030*                 STEP TO THE CRUISE-COMPUTE STEP.  CARRIES THE           
000040*                 SAME FIELDS AS THE INPUT RECORD BUT WITH THE            
000050*                 TOTAL HEIGHT GUARANTEED FILLED AND THE STAND            
000060*                 AVERAGE HDR CARRIED ALONG FOR REFERENCE.                
000070*----------------------------------------------------------------         
000080 01  CRSWORK-RECORD.                                                      
000090     05  WK-STAND-NAME               PIC X(10).                           
000100     05  WK-PLOT-NUMBER              PIC 9(04).                           
000110     05  WK-PLOT-FACTOR              PIC S9(03)V9(02).                    
000120     05  WK-TREE-NUMBER              PIC 9(04).                           
000130     05  WK-SPECIES-CODE             PIC X(02).                           
000140     05  WK-DBH                      PIC 9(03)V9(01).                     
000150     05  WK-TOTAL-HEIGHT             PIC 9(03)V9(01).                     
000160     05  WK-CRUISE-FLAG              PIC X(01).                           
000170   88  WK-AUTO-CRUISE                   VALUE 'A'.                        
000180   88  WK-LOG-CRUISE                    VALUE 'L'.                        
000190     05  WK-PREF-LOG-LEN             PIC 9(02).                           
000200     05  WK-MIN-LOG-LEN              PIC 9(02).                           
000210     05  WK-UTILITY-DIB              PIC 9(02).                           
000220     05  WK-LOG-COUNT                PIC 9(02).                           
000230     05  WK-STAND-AVG-HDR            PIC 9(03)V9(02).                     
000240     05  WK-LOG-ENTRY OCCURS 20 TIMES                                     
000250                 INDEXED BY WK-LOG-IX.                                    
000260   10  WK-LOG-STEM-HGT         PIC 9(03).                                 
000270   10  WK-LOG-LENGTH           PIC 9(03).                                 
000280   10  WK-LOG-GRADE            PIC X(02).                                 
000290   10  WK-LOG-DEFECT           PIC 9(02).                                 
000300     05  FILLER                      PIC X(06).                           
