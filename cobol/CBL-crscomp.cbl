000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID.     CRSCOMP.                                                 
000030 AUTHOR.         D. HOLLOWAY.                                             
000040 INSTALLATION.   FOREST RESOURCE DATA SECTION.                            
000050 DATE-WRITTEN.   02/03/1986.                                              
000060 DATE-COMPILED.                                                           
000070 SECURITY.       UNCLASSIFIED - CRUISE PROCESSING SYSTEM.                 
000080*===============================================================*         
000090*     CHANGE LOG                                                          
000100*---------------------------------------------------------------*         
000110*  02/03/86  DHOL    ORIGINAL PROGRAM.  PASS 2 OF THE CRUISE      ORIG    
000120*  02/03/86  DHOL    BATCH.  READS THE EDITED WORK FILE ONE TREE  ORIG    
000130*  02/03/86  DHOL    AT A TIME, CALLS CRSTAPER FOR THE STEM DIB   ORIG    
000140*  02/03/86  DHOL    AND LAST-HEIGHT TABLES, DERIVES THE TREE     ORIG    
000150*  02/03/86  DHOL    METRICS, RUNS THE AUTO-CRUISE BUCKING (OR    ORIG    
000160*  02/03/86  DHOL    COMPLETES A LOG-CRUISED TREE'S LOG LIST),    ORIG    
000170*  02/03/86  DHOL    THEN GRADES AND SCALES EACH LOG AND WRITES   ORIG    
000180*  02/03/86  DHOL    THE LOG DETAIL AND TREE DETAIL FILES FOR     ORIG    
000190*  02/03/86  DHOL    CRSRPT.                                      ORIG    
000200*  09/30/87  DHOL    REQ 87-142.  MERCHANTABLE DIB WAS TAKEN OFF  87-142  
000210*  09/30/87  DHOL    DIB(17) EVEN ON A TREE SHORTER THAN 17 FEET, 87-142  
000220*  09/30/87  DHOL    WHICH READ PAST THE END OF THE STEM TABLE.   87-142  
000230*  09/30/87  DHOL    2300- NOW CLAMPS TO THE TREE'S OWN TOP.      87-142  
000240*  03/11/91  RFENN   REQ 91-058.  AUTO-CRUISE ON A SHORT TREE     91-058  
000250*  03/11/91  RFENN   COULD LOOP PRODUCING ZERO-LENGTH LOGS.  THE  91-058  
000260*  03/11/91  RFENN   NO-ROOM TEST IN 2411- NOW MATCHES THE        91-058  
000270*  03/11/91  RFENN   CRUISE MANUAL'S FORMULA EXACTLY INSTEAD OF   91-058  
000280*  03/11/91  RFENN   THE PROGRAMMER'S OWN SHORTHAND VERSION.      91-058  
000290*  05/06/93  RFENN   REQ 93-071.  UTILITY-LOG LOOKUP FELL THROUGH 93-071  
000300*  05/06/93  RFENN   TO ZERO WHEN THE UTILITY DIB ITSELF HAD NO   93-071  
000310*  05/06/93  RFENN   LAST-HEIGHT ENTRY.  2412- NOW STEPS UP ONE   93-071  
000320*  05/06/93  RFENN   DIB PER THE CRUISE MANUAL'S FALLBACK RULE.   93-071  
000330*  06/18/96  TPARK   REQ 96-092.  UPSI-0 TRACE SWITCH ADDED TO    96-092  
000340*  06/18/96  TPARK   MATCH CRSTAPER AND CRSEDIT -- DUMPS EACH     96-092  
000350*  06/18/96  TPARK   TREE'S MERCH DIB/HGT AND LOG BOUNDARIES TO   96-092  
000360*  06/18/96  TPARK   THE CONSOLE.                                 96-092  
000370*  01/21/99  TPARK   Y2K.  NONE OF THIS PROGRAM'S OWN FIELDS      Y2K     
000380*  01/21/99  TPARK   CARRY A DATE -- REVIEWED UNDER THE DIVISION  Y2K     
000390*  01/21/99  TPARK   Y2K PROJECT AND FOUND NOT APPLICABLE.        Y2K     
000400*  04/09/04  RFENN   REQ 04-033.  DEFECT DOWNGRADE IN 7150- WAS   04-033  
000410*  04/09/04  RFENN   COMPARING AGAINST THE MATCHED RULE'S OWN     04-033  
000420*  04/09/04  RFENN   MIN-LENGTH INSTEAD OF THE RULE COUNT, SO A   04-033  
000430*  04/09/04  RFENN   LOG ON THE LAST RULE STILL GOT BUMPED PAST   04-033  
000440*  04/09/04  RFENN   THE END OF THE TABLE.  FIXED TO TEST AGAINST 04-033  
000450*  04/09/04  RFENN   CRSG-RULE-COUNT.                             04-033  
000460*===============================================================*         
000470 ENVIRONMENT DIVISION.                                                    
000480 CONFIGURATION SECTION.                                                   
000490 SOURCE-COMPUTER.  IBM-3096.                                              
000500 OBJECT-COMPUTER.  IBM-3096.                                              
000510 SPECIAL-NAMES.                                                           
000520     UPSI-0 IS CRSCOMP-TRACE-SWITCH                                       
000530            ON STATUS IS CRSCOMP-TRACE-ON                                 
000540            OFF STATUS IS CRSCOMP-TRACE-OFF.                              
000550 INPUT-OUTPUT SECTION.                                                    
000560 FILE-CONTROL.                                                            
000570     SELECT CRSWORK-FILE ASSIGN TO CRSWORK                                
000580         ORGANIZATION IS LINE SEQUENTIAL                                  
000590         FILE STATUS IS CRSWORK-FILE-STATUS.                              
000600     SELECT LOG-DETAIL-FILE ASSIGN TO LOGDET                              
000610         ORGANIZATION IS LINE SEQUENTIAL                                  
000620         FILE STATUS IS LOGDET-FILE-STATUS.                               
000630     SELECT TREE-DETAIL-FILE ASSIGN TO TREDET                             
000640         ORGANIZATION IS LINE SEQUENTIAL                                  
000650         FILE STATUS IS TREDET-FILE-STATUS.                               
000660 DATA DIVISION.                                                           
000670 FILE SECTION.                                                            
000680 FD  CRSWORK-FILE.                                                        
000690 COPY CRSWORK.                                                            
000700 FD  LOG-DETAIL-FILE.                                                     
000710 COPY CRSLDET.                                                            
000720 FD  TREE-DETAIL-FILE.                                                    
000730 COPY CRSTDET.                                                            
000740 WORKING-STORAGE SECTION.                                                 
000750 01  WS-FILE-STATUSES.                                                    
000760     05  CRSWORK-FILE-STATUS        PIC X(02).                            
000770         88  CRSWORK-FILE-OK               VALUE '00'.                    
000780         88  CRSWORK-FILE-EOF               VALUE '10'.                   
000790     05  LOGDET-FILE-STATUS         PIC X(02).                            
000800         88  LOGDET-FILE-OK                 VALUE '00'.                   
000810     05  TREDET-FILE-STATUS         PIC X(02).                            
000820         88  TREDET-FILE-OK                 VALUE '00'.                   
000830     05  FILLER                     PIC X(02).                            
000840 01  WS-SWITCHES-MISC-FIELDS.                                             
000850     05  WS-WORK-EOF-SW              PIC X(01) VALUE 'N'.                 
000860         88  WS-WORK-EOF                    VALUE 'Y'.                    
000870     05  FILLER                      PIC X(01).                           
000880 01  WS-RUN-COUNTERS.                                                     
000890     05  WS-TREES-PROCESSED          PIC 9(05) USAGE COMP VALUE 0.        
000900     05  WS-LOGS-WRITTEN             PIC 9(06) USAGE COMP VALUE 0.        
000910     05  FILLER                      PIC X(01).                           
000920*----------------------------------------------------------------         
000930*     TREE-LEVEL WORKING FIELDS -- ONE TREE AT A TIME.                    
000940*----------------------------------------------------------------         
000950 01  WS-TREE-METRICS.                                                     
000960     05  WS-BA                       PIC 9(03)V9(04).                     
000970     05  WS-RD                       PIC 9(03)V9(04).                     
000980     05  WS-HDR                      PIC 9(03)V9(02).                     
000990     05  WS-TPA                      PIC 9(04)V9(04).                     
001000     05  WS-BA-AC                    PIC 9(04)V9(02).                     
001010     05  WS-RD-AC                    PIC 9(04)V9(02).                     
001020     05  WS-MERCH-DIB                PIC 9(03).                           
001030     05  WS-MERCH-HGT                PIC 9(03).                           
001040     05  WS-GRADE-SET-IX             PIC 9(01) USAGE COMP.                
001050     05  FILLER                      PIC X(01).                           
001060*----------------------------------------------------------------         
001070*     TREE VOLUME ACCUMULATORS -- SUMMED OVER THE TREE'S LOGS.            
001080*----------------------------------------------------------------         
001090 01  WS-TREE-VOLUME-ACCUM.                                                
001100     05  WS-TREE-GROSS-BF            PIC 9(06).                           
001110     05  WS-TREE-NET-BF              PIC 9(06).                           
001120     05  WS-TREE-GROSS-CF            PIC 9(05)V9(02).                     
001130     05  WS-TREE-NET-CF              PIC 9(05)V9(02).                     
001140*----------------------------------------------------------------         
001150*     ALPHA VIEW OF THE FOUR VOLUME ACCUMULATORS TOGETHER, USED           
001160*     ONLY SO THE TRACE SWITCH CAN DUMP A TREE'S RUNNING TOTALS           
001170*     AS ONE UNBROKEN DIGIT STRING WHEN THINGS LOOK WRONG.                
001180*----------------------------------------------------------------         
001190 01  WS-TREE-VOLUME-ALPHA REDEFINES WS-TREE-VOLUME-ACCUM                  
001200                          PIC X(26).                                      
001210*----------------------------------------------------------------         
001220*     PER-LOG WORKING TABLE.  BUILT EITHER BY THE AUTO-CRUISE             
001230*     BUCKING PARAGRAPHS OR BY COMPLETING THE INPUT'S OWN LOG             
001240*     LIST, THEN WALKED ONE ENTRY AT A TIME BY 2500-.                     
001250*----------------------------------------------------------------         
001260 01  WS-LOG-WORK-TABLE.                                                   
001270     05  WS-LOG-COUNT                PIC 9(02) USAGE COMP.                
001280     05  WS-LOG-ENTRY OCCURS 20 TIMES                                     
001290                       INDEXED BY WS-LOG-IX.                              
001300         10  WS-LOG-STEM-HGT         PIC 9(03).                           
001310         10  WS-LOG-LENGTH           PIC 9(03).                           
001320         10  WS-LOG-GRADE            PIC X(02).                           
001330         10  WS-LOG-DEFECT           PIC 9(02).                           
001340     05  FILLER                      PIC X(01).                           
001350 01  WS-AUTO-CRUISE-FIELDS.                                               
001360     05  WS-AC-PREV                  PIC 9(03) USAGE COMP.                
001370     05  WS-AC-TOP                   PIC 9(03) USAGE COMP.                
001380     05  WS-AC-UTIL-HGT              PIC 9(03) USAGE COMP.                
001390     05  WS-AC-HALF-LEN              PIC 9(03) USAGE COMP.                
001400     05  WS-AC-DONE-SW               PIC X(01) VALUE 'N'.                 
001410         88  WS-AC-DONE                     VALUE 'Y'.                    
001420     05  FILLER                      PIC X(01).                           
001430 01  WS-LOG-COMPLETE-FIELDS.                                              
001440     05  WS-LC-STEM                  PIC 9(03) USAGE COMP.                
001450     05  FILLER                      PIC X(01).                           
001460*----------------------------------------------------------------         
001470*     PER-LOG GRADE/VOLUME WORKING FIELDS.                                
001480*----------------------------------------------------------------         
001490 01  WS-ONE-LOG-FIELDS.                                                   
001500     05  WS-TOP-DIB                  PIC 9(03).                           
001510     05  WS-MATCHED-RULE-IX          PIC 9(01) USAGE COMP.                
001520     05  WS-SCRIB-COEF               PIC 9(03)V9(03).                     
001530     05  WS-GROSS-BF-RAW             PIC 9(07)V9(03).                     
001540*----------------------------------------------------------------         
001550*     A DISPLAY-ONLY VIEW OF THE RAW BOARD-FOOT COMPUTATION,              
001560*     KEPT SEPARATE SO A DUMP OF THE INTERMEDIATE VALUE NEVER             
001570*     GETS CONFUSED WITH THE FLOORED FIGURE THAT ACTUALLY GOES            
001580*     TO THE LOG DETAIL FILE.                                             
001590*----------------------------------------------------------------         
001600     05  WS-GROSS-BF-RAW-ALPHA REDEFINES WS-GROSS-BF-RAW                  
001610                                PIC X(10).                                
001620     05  WS-NET-BF-RAW               PIC 9(07)V9(03).                     
001630     05  WS-GROSS-BF                 PIC 9(05).                           
001640     05  WS-NET-BF                   PIC 9(05).                           
001650     05  WS-CONIC-X                  PIC 9(03)V9(02).                     
001660     05  WS-CONIC-RADIUS-TERM        PIC 9(05)V9(04).                     
001670     05  WS-GROSS-CF                 PIC 9(04)V9(02).                     
001680     05  WS-NET-CF                   PIC 9(04)V9(02).                     
001690     05  WS-LPA                      PIC 9(04)V9(04).                     
001700     05  WS-LENGTH-RANGE-LABEL       PIC X(12).                           
001710     05  FILLER                      PIC X(01).                           
001720 COPY CRSSPNM.                                                            
001730*---------------------------------------------------------------*         
001740 COPY CRSGRTB.                                                            
001750*---------------------------------------------------------------*         
001760 COPY CRSSCTB.                                                            
001770*---------------------------------------------------------------*         
001780 COPY CRSTLNK.                                                            
001790 PROCEDURE DIVISION.                                                      
001800*===============================================================*         
001810*     0000-MAIN-COMPUTE.  PASS 2 DRIVER -- OPEN, PROCESS EVERY            
001820*     TREE IN THE WORK FILE, CLOSE.                                       
001830*===============================================================*         
001840 0000-MAIN-COMPUTE.                                                       
001850     PERFORM 1000-INITIALIZE                                              
001860     PERFORM 2000-PROCESS-ONE-TREE                                        
001870         UNTIL WS-WORK-EOF                                                
001880     PERFORM 3000-CLOSE-FILES                                             
001890     DISPLAY 'CRSCOMP - TREES PROCESSED: ' WS-TREES-PROCESSED             
001900     DISPLAY 'CRSCOMP - LOGS WRITTEN:    ' WS-LOGS-WRITTEN                
001910     GOBACK.                                                              
001920*---------------------------------------------------------------*         
001930 1000-INITIALIZE.                                                         
001940     OPEN INPUT  CRSWORK-FILE                                             
001950     OPEN OUTPUT LOG-DETAIL-FILE                                          
001960     OPEN OUTPUT TREE-DETAIL-FILE                                         
001970     PERFORM 9000-READ-WORK-RECORD.                                       
001980*===============================================================*         
001990*     2000-PROCESS-ONE-TREE.  DRIVES ONE TREE THROUGH METRICS,            
002000*     THE TAPER CALL, BUCKING/COMPLETION AND LOG PROCESSING.              
002010*===============================================================*         
002020 2000-PROCESS-ONE-TREE.                                                   
002030     ADD 1 TO WS-TREES-PROCESSED                                          
002040     PERFORM 2050-LOOKUP-GRADE-RULE-SET                                   
002050     PERFORM 2100-COMPUTE-TREE-BASICS                                     
002060     PERFORM 2150-COMPUTE-PLOT-EXPANSION                                  
002070     PERFORM 2200-CALL-TAPER-SUBPROGRAM                                   
002080     PERFORM 2300-COMPUTE-MERCH-DIB-HEIGHT                                
002090     MOVE ZERO TO WS-TREE-GROSS-BF WS-TREE-NET-BF                         
002100     MOVE ZERO TO WS-TREE-GROSS-CF WS-TREE-NET-CF                         
002110     IF WK-AUTO-CRUISE                                                    
002120         PERFORM 2400-AUTO-CRUISE-BUCKING                                 
002130     ELSE                                                                 
002140         PERFORM 2450-COMPLETE-LOG-ENTRIES                                
002150     END-IF                                                               
002160     IF CRSCOMP-TRACE-ON                                                  
002170         DISPLAY 'CRSCOMP TRACE - TREE ' WK-STAND-NAME ' '                
002180                 WK-PLOT-NUMBER ' ' WK-TREE-NUMBER                        
002190                 ' MDIB=' WS-MERCH-DIB ' MHGT=' WS-MERCH-HGT              
002200                 ' LOGS=' WS-LOG-COUNT                                    
002210     END-IF                                                               
002220     PERFORM 2500-PROCESS-ALL-LOGS                                        
002230     PERFORM 2900-WRITE-TREE-DETAIL                                       
002240     PERFORM 9000-READ-WORK-RECORD.                                       
002250*---------------------------------------------------------------*         
002260*     2050-LOOKUP-GRADE-RULE-SET.  ONE SEARCH PER TREE PICKS UP           
002270*     WHICH OF THE SEVEN CRSGRTB RULE SETS THIS SPECIES USES.             
002280*---------------------------------------------------------------*         
002290 2050-LOOKUP-GRADE-RULE-SET.                                              
002300     MOVE 1 TO WS-GRADE-SET-IX                                            
002310     SET CRSN-IX TO 1                                                     
002320     SEARCH CRSN-ENTRY                                                    
002330         AT END                                                           
002340             DISPLAY 'CRSCOMP - UNKNOWN SPECIES ON WORK FILE: '           
002350                     WK-SPECIES-CODE                                      
002360         WHEN CRSN-SPECIES-CODE (CRSN-IX) = WK-SPECIES-CODE               
002370             MOVE CRSN-GRADE-RULE-SET (CRSN-IX)                           
002380                 TO WS-GRADE-SET-IX                                       
002390     END-SEARCH.                                                          
002400*---------------------------------------------------------------*         
002410*     2100-COMPUTE-TREE-BASICS.  HDR, BASAL AREA, RELATIVE                
002420*     DENSITY.  RD USES THE ** OPERATOR FOR THE SQUARE ROOT OF            
002430*     DBH, THE SAME IDIOM CRSTAPER USES FOR ITS OWN ROOTS.                
002440*---------------------------------------------------------------*         
002450 2100-COMPUTE-TREE-BASICS.                                                
002460     COMPUTE WS-HDR ROUNDED =                                             
002470         WK-TOTAL-HEIGHT / (WK-DBH / 12)                                  
002480     COMPUTE WS-BA ROUNDED = (WK-DBH ** 2) * 0.005454                     
002490     COMPUTE WS-RD ROUNDED = WS-BA / (WK-DBH ** 0.5).                     
002500*---------------------------------------------------------------*         
002510*     2150-COMPUTE-PLOT-EXPANSION.  TREES-PER-ACRE AND PER-ACRE           
002520*     BASAL AREA / RELATIVE DENSITY OFF THE PLOT FACTOR.  A               
002530*     VARIABLE (BAF) PLOT CARRIES A POSITIVE FACTOR; A FIXED-             
002540*     AREA PLOT CARRIES A NEGATIVE ONE WHOSE MAGNITUDE IS THE             
002550*     TREES-PER-ACRE EXPANSION DIRECTLY.                                  
002560*---------------------------------------------------------------*         
002570 2150-COMPUTE-PLOT-EXPANSION.                                             
002580     EVALUATE TRUE                                                        
002590         WHEN WK-PLOT-FACTOR = 0                                          
002600             MOVE ZERO TO WS-TPA WS-BA-AC WS-RD-AC                        
002610         WHEN WK-PLOT-FACTOR > 0                                          
002620             COMPUTE WS-TPA ROUNDED = WK-PLOT-FACTOR / WS-BA              
002630             MOVE WK-PLOT-FACTOR TO WS-BA-AC                              
002640             COMPUTE WS-RD-AC ROUNDED = WS-TPA * WS-RD                    
002650         WHEN OTHER                                                       
002660             COMPUTE WS-TPA ROUNDED = WK-PLOT-FACTOR * -1                 
002670             COMPUTE WS-BA-AC ROUNDED = WS-TPA * WS-BA                    
002680             COMPUTE WS-RD-AC ROUNDED = WS-TPA * WS-RD                    
002690     END-EVALUATE.                                                        
002700*---------------------------------------------------------------*         
002710*     2200-CALL-TAPER-SUBPROGRAM.  LOADS THE CALL FIELDS AND              
002720*     INVOKES CRSTAPER FOR THE STEM DIB AND LAST-HEIGHT TABLES.           
002730*---------------------------------------------------------------*         
002740 2200-CALL-TAPER-SUBPROGRAM.                                              
002750     MOVE WK-SPECIES-CODE  TO CRSTL-SPECIES-CODE                          
002760     MOVE WK-DBH           TO CRSTL-DBH                                   
002770     MOVE WK-TOTAL-HEIGHT  TO CRSTL-TOTAL-HEIGHT                          
002780     CALL 'CRSTAPER' USING CRSTLNK-PARMS                                  
002790     IF CRSTL-UNKNOWN-SPECIES                                             
002800         DISPLAY 'CRSCOMP - CRSTAPER REJECTED SPECIES ON TREE '           
002810                 WK-STAND-NAME ' ' WK-PLOT-NUMBER ' '                     
002820                 WK-TREE-NUMBER                                           
002830     END-IF.                                                              
002840*---------------------------------------------------------------*         
002850*     2300-COMPUTE-MERCH-DIB-HEIGHT.  FORTY PERCENT OF THE                
002860*     FLOORED DIB AT FORM HEIGHT (17 FEET), CLAMPED TO THE                
002870*     TREE'S OWN TOP WHEN IT NEVER REACHES 17 FEET.  MERCH                
002880*     HEIGHT IS THE LAST-HGT TABLE ENTRY FOR THAT DIB.                    
002890*---------------------------------------------------------------*         
002900 2300-COMPUTE-MERCH-DIB-HEIGHT.                                           
002910     SET CRSTL-DIB-IX TO 17                                               
002920     IF CRSTL-DIB-COUNT < 17                                              
002930         SET CRSTL-DIB-IX TO CRSTL-DIB-COUNT                              
002940     END-IF                                                               
002950     IF CRSTL-DIB-COUNT = 0                                               
002960         MOVE ZERO TO WS-MERCH-DIB                                        
002970     ELSE                                                                 
002980         COMPUTE WS-MERCH-DIB =                                           
002990             CRSTL-DIB-AT-HGT (CRSTL-DIB-IX) * 0.40                       
003000     END-IF                                                               
003010     SET CRSTL-LH-IX TO WS-MERCH-DIB                                      
003020     SET CRSTL-LH-IX UP BY 1                                              
003030     MOVE CRSTL-LAST-HGT (CRSTL-LH-IX) TO WS-MERCH-HGT.                   
003040*===============================================================*         
003050*     2400-AUTO-CRUISE-BUCKING.  BUCKS THE STEM INTO LOGS OF              
003060*     PREFERRED LENGTH WITH A FINAL UTILITY LOG WHERE THE STEM            
003070*     RUNS OUT.  SEE REQ 91-058 FOR WHY THE NO-ROOM TEST BELOW            
003080*     MATCHES THE CRUISE MANUAL'S FORMULA CHARACTER FOR                   
003090*     CHARACTER RATHER THAN A SHORTHAND VERSION OF IT.                    
003100*===============================================================*         
003110 2400-AUTO-CRUISE-BUCKING.                                                
003120     MOVE ZERO TO WS-LOG-COUNT                                            
003130     MOVE 1 TO WS-AC-PREV                                                 
003140     MOVE 'N' TO WS-AC-DONE-SW                                            
003150     PERFORM 2410-AUTO-CRUISE-STEP                                        
003160         UNTIL WS-AC-DONE                                                 
003170            OR WS-LOG-COUNT = 20.                                         
003180*---------------------------------------------------------------*         
003190 2410-AUTO-CRUISE-STEP.                                                   
003200     IF WS-AC-PREV + WK-MIN-LOG-LEN + 1 > WS-MERCH-HGT - 2                
003210         PERFORM 2412-FIND-UTILITY-HEIGHT                                 
003220         IF WS-AC-UTIL-HGT - WS-AC-PREV - 1 >= WK-MIN-LOG-LEN             
003230             MOVE WS-AC-UTIL-HGT TO WS-AC-TOP                             
003240             PERFORM 2413-EMIT-ONE-BUCK-LOG                               
003250         END-IF                                                           
003260         SET WS-AC-DONE TO TRUE                                           
003270     ELSE                                                                 
003280         IF WS-AC-PREV + 1 + WK-PREF-LOG-LEN <= WS-MERCH-HGT              
003290             COMPUTE WS-AC-TOP =                                          
003300                 WS-AC-PREV + WK-PREF-LOG-LEN + 1                         
003310         ELSE                                                             
003320             MOVE WS-MERCH-HGT TO WS-AC-TOP                               
003330         END-IF                                                           
003340         PERFORM 2413-EMIT-ONE-BUCK-LOG                                   
003350         MOVE WS-AC-TOP TO WS-AC-PREV                                     
003360     END-IF.                                                              
003370*---------------------------------------------------------------*         
003380*     2412-FIND-UTILITY-HEIGHT.  REQ 93-071 -- WHEN THE UTILITY           
003390*     DIB HAS NO LAST-HEIGHT ENTRY OF ITS OWN, STEP UP ONE DIB            
003400*     AND TRY AGAIN, PER THE CRUISE MANUAL'S FALLBACK RULE.               
003410*---------------------------------------------------------------*         
003420 2412-FIND-UTILITY-HEIGHT.                                                
003430     SET CRSTL-LH-IX TO WK-UTILITY-DIB                                    
003440     SET CRSTL-LH-IX UP BY 1                                              
003450     MOVE CRSTL-LAST-HGT (CRSTL-LH-IX) TO WS-AC-UTIL-HGT                  
003460     IF WS-AC-UTIL-HGT = 0                                                
003470         SET CRSTL-LH-IX UP BY 1                                          
003480         MOVE CRSTL-LAST-HGT (CRSTL-LH-IX) TO WS-AC-UTIL-HGT              
003490     END-IF.                                                              
003500*---------------------------------------------------------------*         
003510 2413-EMIT-ONE-BUCK-LOG.                                                  
003520     ADD 1 TO WS-LOG-COUNT                                                
003530     SET WS-LOG-IX TO WS-LOG-COUNT                                        
003540     MOVE WS-AC-TOP TO WS-LOG-STEM-HGT (WS-LOG-IX)                        
003550     COMPUTE WS-AC-HALF-LEN = (WS-AC-TOP - WS-AC-PREV) / 2                
003560     COMPUTE WS-LOG-LENGTH (WS-LOG-IX) = WS-AC-HALF-LEN * 2               
003570     MOVE SPACES TO WS-LOG-GRADE (WS-LOG-IX)                              
003580     MOVE ZERO TO WS-LOG-DEFECT (WS-LOG-IX).                              
003590*===============================================================*         
003600*     2450-COMPLETE-LOG-ENTRIES.  A LOG-CRUISED TREE MAY HAVE             
003610*     LEFT EITHER THE STEM HEIGHT OR THE LENGTH OF A LOG BLANK            
003620*     ON THE INPUT.  DERIVE THE MISSING ONE FROM A RUNNING STEM           
003630*     POINTER CARRIED FROM THE STUMP.                                     
003640*===============================================================*         
003650 2450-COMPLETE-LOG-ENTRIES.                                               
003660     MOVE WK-LOG-COUNT TO WS-LOG-COUNT                                    
003670     MOVE 1 TO WS-LC-STEM                                                 
003680     PERFORM 2451-COMPLETE-ONE-LOG-ENTRY                                  
003690         VARYING WS-LOG-IX FROM 1 BY 1                                    
003700             UNTIL WS-LOG-IX > WS-LOG-COUNT.                              
003710*---------------------------------------------------------------*         
003720 2451-COMPLETE-ONE-LOG-ENTRY.                                             
003730     MOVE WK-LOG-STEM-HGT (WS-LOG-IX)                                     
003740         TO WS-LOG-STEM-HGT (WS-LOG-IX)                                   
003750     MOVE WK-LOG-LENGTH   (WS-LOG-IX)                                     
003760         TO WS-LOG-LENGTH   (WS-LOG-IX)                                   
003770     MOVE WK-LOG-GRADE    (WS-LOG-IX)                                     
003780         TO WS-LOG-GRADE    (WS-LOG-IX)                                   
003790     MOVE WK-LOG-DEFECT   (WS-LOG-IX)                                     
003800         TO WS-LOG-DEFECT   (WS-LOG-IX)                                   
003810     IF WS-LOG-STEM-HGT (WS-LOG-IX) = 0                                   
003820         COMPUTE WS-LOG-STEM-HGT (WS-LOG-IX) =                            
003830             WS-LC-STEM + WS-LOG-LENGTH (WS-LOG-IX) + 1                   
003840     ELSE                                                                 
003850         IF WS-LOG-LENGTH (WS-LOG-IX) = 0                                 
003860             COMPUTE WS-LOG-LENGTH (WS-LOG-IX) =                          
003870                 WS-LOG-STEM-HGT (WS-LOG-IX) - WS-LC-STEM - 1             
003880         END-IF                                                           
003890     END-IF                                                               
003900     MOVE WS-LOG-STEM-HGT (WS-LOG-IX) TO WS-LC-STEM.                      
003910*===============================================================*         
003920*     2500-PROCESS-ALL-LOGS.  WALKS THE COMPLETED LOG WORK                
003930*     TABLE, GRADING AND SCALING EACH LOG IN TURN.                        
003940*===============================================================*         
003950 2500-PROCESS-ALL-LOGS.                                                   
003960     PERFORM 7000-PROCESS-ONE-LOG                                         
003970         VARYING WS-LOG-IX FROM 1 BY 1                                    
003980             UNTIL WS-LOG-IX > WS-LOG-COUNT.                              
003990*---------------------------------------------------------------*         
004000*     2900-WRITE-TREE-DETAIL.  ONE OUTPUT RECORD PER TREE,                
004010*     CARRYING THE METRICS COMPUTED ABOVE AND THE VOLUME TOTALS           
004020*     ACCUMULATED ACROSS ITS LOGS BY 7700-.                               
004030*---------------------------------------------------------------*         
004040 2900-WRITE-TREE-DETAIL.                                                  
004050     MOVE WK-STAND-NAME     TO TD-STAND-NAME                              
004060     MOVE WK-PLOT-NUMBER    TO TD-PLOT-NUMBER                             
004070     MOVE WK-TREE-NUMBER    TO TD-TREE-NUMBER                             
004080     MOVE WK-SPECIES-CODE   TO TD-SPECIES-CODE                            
004090     MOVE WK-DBH            TO TD-DBH                                     
004100     MOVE WK-TOTAL-HEIGHT   TO TD-TOTAL-HGT                               
004110     MOVE WS-MERCH-DIB      TO TD-MERCH-DIB                               
004120     MOVE WS-MERCH-HGT      TO TD-MERCH-HGT                               
004130     MOVE WS-HDR            TO TD-HDR                                     
004140     MOVE WS-BA             TO TD-BA                                      
004150     MOVE WS-RD             TO TD-RD                                      
004160     MOVE WS-TPA            TO TD-TPA                                     
004170     MOVE WS-BA-AC          TO TD-BA-AC                                   
004180     MOVE WS-RD-AC          TO TD-RD-AC                                   
004190     MOVE WS-TREE-GROSS-BF  TO TD-GROSS-BF                                
004200     MOVE WS-TREE-NET-BF    TO TD-NET-BF                                  
004210     MOVE WS-TREE-GROSS-CF  TO TD-GROSS-CF                                
004220     MOVE WS-TREE-NET-CF    TO TD-NET-CF                                  
004230     COMPUTE TD-GROSS-BF-AC ROUNDED = WS-TREE-GROSS-BF * WS-TPA           
004240     COMPUTE TD-NET-BF-AC   ROUNDED = WS-TREE-NET-BF   * WS-TPA           
004250     COMPUTE TD-GROSS-CF-AC ROUNDED = WS-TREE-GROSS-CF * WS-TPA           
004260     COMPUTE TD-NET-CF-AC   ROUNDED = WS-TREE-NET-CF   * WS-TPA           
004270     IF WS-BA = 0                                                         
004280         MOVE ZERO TO TD-VBAR TD-CBAR                                     
004290     ELSE                                                                 
004300         COMPUTE TD-VBAR ROUNDED = WS-TREE-NET-BF / WS-BA                 
004310         COMPUTE TD-CBAR ROUNDED = WS-TREE-NET-CF / WS-BA                 
004320     END-IF                                                               
004330     WRITE TREE-DETAIL-RECORD.                                            
004340*===============================================================*         
004350*     7000-PROCESS-ONE-LOG.  GRADE, SCALE AND WRITE ONE LOG,              
004360*     THEN FOLD ITS VOLUME INTO THE TREE'S RUNNING TOTALS.                
004370*===============================================================*         
004380 7000-PROCESS-ONE-LOG.                                                    
004390     PERFORM 7100-LOOKUP-TOP-DIB                                          
004400     IF WS-LOG-GRADE (WS-LOG-IX) = SPACES                                 
004410         PERFORM 7150-ASSIGN-LOG-GRADE                                    
004420     END-IF                                                               
004430     PERFORM 7200-LOOKUP-SCRIBNER-COEF                                    
004440     PERFORM 7300-COMPUTE-BOARD-FEET                                      
004450     PERFORM 7400-COMPUTE-CUBIC-FEET                                      
004460     PERFORM 7500-BUCKET-LENGTH-RANGE                                     
004470     PERFORM 7600-WRITE-LOG-DETAIL                                        
004480     PERFORM 7700-ACCUMULATE-TREE-TOTALS                                  
004490     ADD 1 TO WS-LOGS-WRITTEN.                                            
004500*---------------------------------------------------------------*         
004510*     7100-LOOKUP-TOP-DIB.  THE STEM-DIB TABLE ENTRY AT THE               
004520*     LOG'S STEM HEIGHT, HANDED BACK BY CRSTAPER.                         
004530*---------------------------------------------------------------*         
004540 7100-LOOKUP-TOP-DIB.                                                     
004550     SET CRSTL-DIB-IX TO WS-LOG-STEM-HGT (WS-LOG-IX)                      
004560     IF CRSTL-DIB-IX > CRSTL-DIB-COUNT                                    
004570         SET CRSTL-DIB-IX TO CRSTL-DIB-COUNT                              
004580     END-IF                                                               
004590     IF CRSTL-DIB-IX = 0                                                  
004600         MOVE ZERO TO WS-TOP-DIB                                          
004610     ELSE                                                                 
004620         MOVE CRSTL-DIB-AT-HGT (CRSTL-DIB-IX) TO WS-TOP-DIB               
004630     END-IF.                                                              
004640*---------------------------------------------------------------*         
004650*     7150-ASSIGN-LOG-GRADE.  SCANS THE SPECIES' RULE SET FOR             
004660*     THE FIRST RULE THE LOG MEETS ON TOP DIB AND LENGTH, THEN            
004670*     APPLIES THE ONE-GRADE DEFECT DOWNGRADE.  REQ 04-033 -- THE          
004680*     DOWNGRADE TEST IS AGAINST THE RULE COUNT, NOT THE MATCHED           
004690*     RULE'S OWN MIN-LENGTH.                                              
004700*---------------------------------------------------------------*         
004710 7150-ASSIGN-LOG-GRADE.                                                   
004720     SET CRSG-SET-IX TO WS-GRADE-SET-IX                                   
004730     MOVE ZERO TO WS-MATCHED-RULE-IX                                      
004740     PERFORM 7155-TEST-ONE-GRADE-RULE                                     
004750         VARYING CRSG-RULE-IX FROM 1 BY 1                                 
004760             UNTIL CRSG-RULE-IX > CRSG-RULE-COUNT (CRSG-SET-IX)           
004770                OR WS-MATCHED-RULE-IX NOT = ZERO                          
004780     IF WS-MATCHED-RULE-IX = ZERO                                         
004790         MOVE 'UT' TO WS-LOG-GRADE (WS-LOG-IX)                            
004800     ELSE                                                                 
004810         IF WS-LOG-DEFECT (WS-LOG-IX) > 5                                 
004820             AND WS-MATCHED-RULE-IX <                                     
004830                 CRSG-RULE-COUNT (CRSG-SET-IX)                            
004840             ADD 1 TO WS-MATCHED-RULE-IX                                  
004850         END-IF                                                           
004860         SET CRSG-RULE-IX TO WS-MATCHED-RULE-IX                           
004870         MOVE CRSG-GRADE (CRSG-SET-IX, CRSG-RULE-IX)                      
004880             TO WS-LOG-GRADE (WS-LOG-IX)                                  
004890     END-IF.                                                              
004900*---------------------------------------------------------------*         
004910*     7155-TEST-ONE-GRADE-RULE.  ONE PASS OF THE 7150- SCAN.              
004920*---------------------------------------------------------------*         
004930 7155-TEST-ONE-GRADE-RULE.                                                
004940     IF WS-TOP-DIB >= CRSG-MIN-DIB (CRSG-SET-IX, CRSG-RULE-IX)            
004950         AND WS-LOG-LENGTH (WS-LOG-IX) >=                                 
004960             CRSG-MIN-LEN (CRSG-SET-IX, CRSG-RULE-IX)                     
004970         MOVE CRSG-RULE-IX TO WS-MATCHED-RULE-IX                          
004980     END-IF.                                                              
004990*---------------------------------------------------------------*         
005000*     7200-LOOKUP-SCRIBNER-COEF.  DIB 6-11 CARRY THREE                    
005010*     COEFFICIENTS SELECTED BY LENGTH BRACKET; EVERY OTHER DIB            
005020*     HAS THE SAME VALUE IN ALL THREE SLOTS SO THE SELECTION              
005030*     BELOW IS SAFE ACROSS THE WHOLE TABLE.                               
005040*---------------------------------------------------------------*         
005050 7200-LOOKUP-SCRIBNER-COEF.                                               
005060     SET CRSS-IX TO WS-TOP-DIB                                            
005070     SET CRSS-IX UP BY 1                                                  
005080     EVALUATE TRUE                                                        
005090         WHEN WS-LOG-LENGTH (WS-LOG-IX) <= 15                             
005100             MOVE CRSS-COEF-SLOT1 (CRSS-IX) TO WS-SCRIB-COEF              
005110         WHEN WS-LOG-LENGTH (WS-LOG-IX) <= 31                             
005120             MOVE CRSS-COEF-SLOT2 (CRSS-IX) TO WS-SCRIB-COEF              
005130         WHEN OTHER                                                       
005140             MOVE CRSS-COEF-SLOT3 (CRSS-IX) TO WS-SCRIB-COEF              
005150     END-EVALUATE.                                                        
005160*---------------------------------------------------------------*         
005170*     7300-COMPUTE-BOARD-FEET.  THE DEFECT FACTOR IS APPLIED TO           
005180*     THE UNFLOORED GROSS FIGURE, THEN THE RESULT IS FLOORED --           
005190*     NOT THE OTHER WAY AROUND.                                           
005200*---------------------------------------------------------------*         
005210 7300-COMPUTE-BOARD-FEET.                                                 
005220     COMPUTE WS-GROSS-BF-RAW =                                            
005230         WS-LOG-LENGTH (WS-LOG-IX) * WS-SCRIB-COEF                        
005240     COMPUTE WS-NET-BF-RAW =                                              
005250         WS-LOG-LENGTH (WS-LOG-IX) * WS-SCRIB-COEF *                      
005260         (1 - (WS-LOG-DEFECT (WS-LOG-IX) / 100))                          
005270     MOVE WS-GROSS-BF-RAW TO WS-GROSS-BF                                  
005280     MOVE WS-NET-BF-RAW   TO WS-NET-BF.                                   
005290*---------------------------------------------------------------*         
005300*     7400-COMPUTE-CUBIC-FEET.  TWO-END CONIC RULE.                       
005310*---------------------------------------------------------------*         
005320 7400-COMPUTE-CUBIC-FEET.                                                 
005330     IF WS-LOG-LENGTH (WS-LOG-IX) < 17                                    
005340         COMPUTE WS-CONIC-X = WS-LOG-LENGTH (WS-LOG-IX) * 0.67            
005350     ELSE                                                                 
005360         COMPUTE WS-CONIC-X = WS-LOG-LENGTH (WS-LOG-IX) + 1               
005370     END-IF                                                               
005380     COMPUTE WS-CONIC-RADIUS-TERM =                                       
005390         (2 * ((WS-TOP-DIB + 0.7) ** 2)) +                                
005400         (2 * (WS-TOP-DIB + 0.7))                                         
005410     COMPUTE WS-GROSS-CF ROUNDED =                                        
005420         0.005454 * WS-CONIC-X * WS-CONIC-RADIUS-TERM / 3                 
005430     COMPUTE WS-NET-CF ROUNDED =                                          
005440         WS-GROSS-CF * (1 - (WS-LOG-DEFECT (WS-LOG-IX) / 100)).           
005450*---------------------------------------------------------------*         
005460*     7500-BUCKET-LENGTH-RANGE.  SCANS THE FIVE LENGTH-RANGE              
005470*     LABELS FOR THE FIRST UPPER BOUND THE LOG DOES NOT EXCEED.           
005480*---------------------------------------------------------------*         
005490 7500-BUCKET-LENGTH-RANGE.                                                
005500     SET CRSLR-IX TO 1                                                    
005510     SEARCH CRSLR-ENTRY                                                   
005520         AT END                                                           
005530             MOVE CRSLR-LABEL (5) TO WS-LENGTH-RANGE-LABEL                
005540         WHEN WS-LOG-LENGTH (WS-LOG-IX) <=                                
005550                 CRSLR-UPPER-BOUND (CRSLR-IX)                             
005560             MOVE CRSLR-LABEL (CRSLR-IX) TO WS-LENGTH-RANGE-LABEL         
005570     END-SEARCH.                                                          
005580*---------------------------------------------------------------*         
005590*     7600-WRITE-LOG-DETAIL.  ONE OUTPUT RECORD PER LOG.                  
005600*---------------------------------------------------------------*         
005610 7600-WRITE-LOG-DETAIL.                                                   
005620     MOVE WK-STAND-NAME             TO LD-STAND-NAME                      
005630     MOVE WK-PLOT-NUMBER            TO LD-PLOT-NUMBER                     
005640     MOVE WK-TREE-NUMBER            TO LD-TREE-NUMBER                     
005650     MOVE WS-LOG-IX                 TO LD-LOG-NUMBER                      
005660     MOVE WK-SPECIES-CODE           TO LD-SPECIES-CODE                    
005670     MOVE WS-LOG-STEM-HGT (WS-LOG-IX) TO LD-STEM-HGT                      
005680     MOVE WS-LOG-LENGTH   (WS-LOG-IX) TO LD-LENGTH                        
005690     MOVE WS-TOP-DIB                 TO LD-TOP-DIB                        
005700     MOVE WS-LOG-GRADE    (WS-LOG-IX) TO LD-GRADE                         
005710     MOVE WS-LOG-DEFECT   (WS-LOG-IX) TO LD-DEFECT-PCT                    
005720     MOVE WS-GROSS-BF                 TO LD-GROSS-BF                      
005730     MOVE WS-NET-BF                   TO LD-NET-BF                        
005740     MOVE WS-GROSS-CF                 TO LD-GROSS-CF                      
005750     MOVE WS-NET-CF                   TO LD-NET-CF                        
005760     MOVE WS-TPA                      TO LD-LPA WS-LPA                    
005770     COMPUTE LD-NET-BF-AC ROUNDED = WS-NET-BF * WS-LPA                    
005780     COMPUTE LD-NET-CF-AC ROUNDED = WS-NET-CF * WS-LPA                    
005790     MOVE WS-LENGTH-RANGE-LABEL        TO LD-LENGTH-RANGE                 
005800     WRITE LOG-DETAIL-RECORD.                                             
005810*---------------------------------------------------------------*         
005820*     7700-ACCUMULATE-TREE-TOTALS.  FOLDS THIS LOG'S VOLUME               
005830*     INTO THE TREE VOLUME ACCUMULATORS FOR 2900-.                        
005840*---------------------------------------------------------------*         
005850 7700-ACCUMULATE-TREE-TOTALS.                                             
005860     ADD WS-GROSS-BF TO WS-TREE-GROSS-BF                                  
005870     ADD WS-NET-BF   TO WS-TREE-NET-BF                                    
005880     ADD WS-GROSS-CF TO WS-TREE-GROSS-CF                                  
005890     ADD WS-NET-CF   TO WS-TREE-NET-CF.                                   
005900*---------------------------------------------------------------*         
005910 3000-CLOSE-FILES.                                                        
005920     CLOSE CRSWORK-FILE LOG-DETAIL-FILE TREE-DETAIL-FILE.                 
005930*---------------------------------------------------------------*         
005940 9000-READ-WORK-RECORD.                                                   
005950     READ CRSWORK-FILE                                                    
005960         AT END                                                           
005970             SET WS-WORK-EOF TO TRUE                                      
005980     END-READ.                                                            
