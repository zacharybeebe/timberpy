000010*----------------------------------------------------------------         
000020*     CRSGRTB  -  LOG GRADE-RULE CONSTANT TABLES.  SEVEN RULE             
000030*                 SETS, ONE PER SPECIES GROUPING (THE SET NUMBER          
000040*                 COMES OFF CRSN-GRADE-RULE-SET IN CRSSPNM).  EACH        
000050*                 SET IS SCANNED TOP TO BOTTOM AGAINST THE LOG'S          
000060*                 SMALL-END DIB AND LENGTH; THE FIRST RULE THE LOG        
000070*                 MEETS SETS THE GRADE, AND THE DEFECT-DOWNGRADE          
000080*                 STEP THEN DROPS ONE RULE FURTHER WHEN THE LOG           
000090*                 SCALES OUT AT OVER THIRTY PERCENT DEFECT AND A          
000100*                 LOWER RULE REMAINS IN THE SET AND THE LOG SCALED        
000110*                 OUT AT OVER FIVE PERCENT DEFECT.  ALL FIELDS ARE        
000120*                 UNSIGNED SO THE SET IS LOADED STRAIGHT OUT OF A         
000130*                 LITERAL BLOCK BY REDEFINES.                             
000140*----------------------------------------------------------------         
000150 01  CRSGRTB-LITERALS.                                                    
000160     05  FILLER PIC X(37) VALUE '62417P31617SM1212S20601S30501S401        
000170     05  FILLER PIC X(37) VALUE '52816S12012S20601S30501S40101UT00        
000180     05  FILLER PIC X(37) VALUE '52412S12012S20601S30501S40101UT00        
000190     05  FILLER PIC X(37) VALUE '62417P32016S11212S20601S30501S401        
000200     05  FILLER PIC X(37) VALUE '62412S22016S31212S40601S50501S601        
000210     05  FILLER PIC X(37) VALUE '51608S11208S21008S30501S40101UT00        
000220     05  FILLER PIC X(37) VALUE '52408P31008S10608S20501S40101UT00        
000230*----------------------------------------------------------------         
000240*     TABLE VIEW USED BY THE PROCEDURE DIVISION.  CRSG-RULE-COUNT         
000250*     TELLS THE SCAN PARAGRAPH HOW MANY OF THE SIX RULE SLOTS IN          
000260*     THIS SET ARE ACTUALLY LOADED; THE UNUSED TRAILING SLOTS IN A        
000270*     FIVE-RULE SET ARE LEFT ZERO AND ARE NEVER REACHED.                  
000280*----------------------------------------------------------------         
000290 01  CRSGRTB-TABLE REDEFINES CRSGRTB-LITERALS.                            
000300     05  CRSG-RULE-SET OCCURS 7 TIMES                                     
000310                 INDEXED BY CRSG-SET-IX.                                  
000320   10  CRSG-RULE-COUNT         PIC 9(01).                                 
000330   10  CRSG-RULE OCCURS 6 TIMES                                           
000340                 INDEXED BY CRSG-RULE-IX.                                 
000350       15  CRSG-MIN-DIB        PIC 9(02).                                 
000360       15  CRSG-MIN-LEN        PIC 9(02).                                 
000370       15  CRSG-GRADE          PIC X(02).                                 
000380*----------------------------------------------------------------         
000390*     GRADE-NAME TABLE, USED ONLY TO SPELL THE GRADE OUT ON THE           
000400*     LOG MERCHANDIZING REPORT HEADINGS.  ORDER IS NOT SIGNIFICANT        
000410*     -- THIS TABLE IS SEARCHED BY CODE, NOT BY POSITION.                 
000420*----------------------------------------------------------------         
000430 01  CRSGNTB-LITERALS.                                                    
000440     05  FILLER  PIC X(18) VALUE 'PLPOLE            '.                    
000450     05  FILLER  PIC X(18) VALUE 'P1PEELER 1        '.                    
000460     05  FILLER  PIC X(18) VALUE 'P2PEELER 2        '.                    
000470     05  FILLER  PIC X(18) VALUE 'P3PEELER 3        '.                    
000480     05  FILLER  PIC X(18) VALUE 'SMSPECIAL MILL    '.                    
000490     05  FILLER  PIC X(18) VALUE 'S1SAW 1           '.                    
000500     05  FILLER  PIC X(18) VALUE 'S2SAW 2           '.                    
000510     05  FILLER  PIC X(18) VALUE 'S3SAW 3           '.                    
000520     05  FILLER  PIC X(18) VALUE 'S4SAW 4           '.                    
000530     05  FILLER  PIC X(18) VALUE 'S5SAW 5           '.                    
000540     05  FILLER  PIC X(18) VALUE 'S6SAW 6           '.                    
000550     05  FILLER  PIC X(18) VALUE 'UTUTILITY PULP    '.                    
000560     05  FILLER  PIC X(18) VALUE 'CRCAMP RUN        '.                    
000570 01  CRSGNTB-TABLE REDEFINES CRSGNTB-LITERALS.                            
000580     05  CRSGN-ENTRY OCCURS 13 TIMES                                      
000590               INDEXED BY CRSGN-IX.                                       
000600   10  CRSGN-GRADE-CODE        PIC X(02).                                 
000610   10  CRSGN-GRADE-NAME        PIC X(16).                                 
