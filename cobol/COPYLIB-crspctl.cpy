000010*----------------------------------------------------------------         
000020*     CRSPCTL  -  PAGE CONTROL AND RUN-DATE WORK AREA, SHARED BY          
000030*                 EVERY STEP THAT WRITES A PRINTED REPORT.  COPY          
000040*                 THIS BLOCK, THEN PERFORM 9100-PRINT-HEADING-            
000050*                 LINES OUT OF YOUR OWN 9000-PRINT-REPORT-LINE            
000060*                 PARAGRAPH WHENEVER LINE-COUNT EXCEEDS LINES-ON-         
000070*                 PAGE.  THE RUN DATE IS PICKED UP ONCE AT OPEN           
000080*                 TIME FROM THE SYSTEM CLOCK (ACCEPT FROM DATE)           
000090*                 AND HELD HERE FOR EVERY HEADING LINE ON THE RUN.        
000100*----------------------------------------------------------------         
000110 01  CRSPCTL-PAGE-CONTROL.                                                
000120     05  PAGE-COUNT                 PIC 9(03) USAGE COMP.                 
000130     05  LINE-COUNT                 PIC 9(03) USAGE COMP.                 
000140     05  LINES-ON-PAGE              PIC 9(03) USAGE COMP VALUE 55.        
000150     05  LINE-SPACEING              PIC 9(01) USAGE COMP VALUE 1.         
000160     05  FILLER                     PIC X(04).                            
000170*----------------------------------------------------------------         
000180*     RUN DATE, ACCEPTED FROM THE SYSTEM CLOCK AT OPEN TIME.  THE         
000190*     TWO-DIGIT CENTURY IS CARRIED SEPARATELY SINCE THE HARDWARE          
000200*     CLOCK ONLY RETURNS A TWO-DIGIT YEAR; SEE THE Y2K NOTE IN THE        
000210*     CHANGE LOG OF EACH PROGRAM THAT COPIES THIS BLOCK.                  
000220*----------------------------------------------------------------         
000230 01  CRSPCTL-RUN-DATE.                                                    
000240     05  CRSPCTL-RUN-DATE-YYMMDD.                                         
000250   10  CRSPCTL-RUN-YY          PIC 9(02).                                 
000260   10  CRSPCTL-RUN-MM          PIC 9(02).                                 
000270   10  CRSPCTL-RUN-DD          PIC 9(02).                                 
000280     05  CRSPCTL-RUN-CC              PIC 9(02) VALUE 19.                  
000290     05  CRSPCTL-RUN-DATE-EDIT.                                           
000300   10  CRSPCTL-RUN-MM-OUT      PIC 99.                                    
000310   10  FILLER                  PIC X     VALUE '/'.                       
000320   10  CRSPCTL-RUN-DD-OUT      PIC 99.                                    
000330   10  FILLER                  PIC X     VALUE '/'.                       
000340   10  CRSPCTL-RUN-CC-OUT      PIC 99.                                    
000350   10  CRSPCTL-RUN-YY-OUT      PIC 99.                                    
000360     05  FILLER                      PIC X(06).                           
