000010*----------------------------------------------------------------         
000020*     CRSLDET  -  LOG DETAIL OUTPUT RECORD, ONE PER LOG PRODUCED          
000030*                 BY THE BUCKING / GRADING / VOLUME STEP.                 
000040*----------------------------------------------------------------         
000050 01  LOG-DETAIL-RECORD.                                                   
000060     05  LD-STAND-NAME               PIC X(10).                           
000070     05  LD-PLOT-NUMBER              PIC 9(04).                           
000080     05  LD-TREE-NUMBER              PIC 9(04).                           
000090     05  LD-LOG-NUMBER               PIC 9(02).                           
000100     05  LD-SPECIES-CODE             PIC X(02).                           
000110     05  LD-STEM-HGT                 PIC 9(03).                           
000120     05  LD-LENGTH                   PIC 9(03).                           
000130     05  LD-TOP-DIB                  PIC 9(03).                           
000140     05  LD-GRADE                    PIC X(02).                           
000150     05  LD-DEFECT-PCT               PIC 9(02).                           
000160     05  LD-GROSS-BF                 PIC 9(05).                           
000170     05  LD-NET-BF                   PIC 9(05).                           
000180     05  LD-GROSS-CF                 PIC 9(04)V9(02).                     
000190     05  LD-NET-CF                   PIC 9(04)V9(02).                     
000200     05  LD-LPA                      PIC 9(04)V9(04).                     
000210     05  LD-NET-BF-AC                PIC 9(06)V9(02).                     
000220     05  LD-NET-CF-AC                PIC 9(05)V9(02).                     
000230     05  LD-LENGTH-RANGE             PIC X(12).                           
000240     05  FILLER                      PIC X(08).                           
000250*----------------------------------------------------------------         
000260*     ALTERNATE NUMERIC VIEW USED WHEN THE STAND-ROLLUP STEP              
000270*     RE-READS THE LOG DETAIL FILE TO BUILD THE MERCHANDIZING             
000280*     AND STATISTICS TABLES (KEY FIELDS TREATED AS ONE GROUP).            
000290*----------------------------------------------------------------         
000300 01  LD-SORT-KEY REDEFINES LOG-DETAIL-RECORD.                             
000310     05  LD-KEY-STAND-PLOT-TREE      PIC X(18).                           
000320     05  FILLER                      PIC X(82).                           
