000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID.     CRSTAPER.                                                
000030 AUTHOR.         D. HOLLOWAY.                                             
000040 INSTALLATION.   FOREST RESOURCE DATA SECTION.                            
000050 DATE-WRITTEN.   02/14/1986.                                              
000060 DATE-COMPILED.                                                           
000070 SECURITY.       UNCLASSIFIED - CRUISE PROCESSING SYSTEM.                 
000080*===============================================================*         
000090*     CHANGE LOG                                                          
000100*---------------------------------------------------------------*         
000110*  02/14/86  DHOL    ORIGINAL PROGRAM.  CALLED SUBPROGRAM THAT    ORIG    
000120*  02/14/86  DHOL    RETURNS A WHOLE-STEM DIB TABLE TO THE        ORIG    
000130*  02/14/86  DHOL    CRUISE-COMPUTE STEP GIVEN A SPECIES CODE,    ORIG    
000140*  02/14/86  DHOL    A DBH AND A TOTAL HEIGHT.  FOUR TAPER        ORIG    
000150*  02/14/86  DHOL    EQUATIONS SUPPORTED -- CZAPLEWSKI, KOZAK     ORIG    
000160*  02/14/86  DHOL    1969, KOZAK 1988 AND WENSEL -- SELECTED BY   ORIG    
000170*  02/14/86  DHOL    THE EQUATION-ID CARRIED IN THE SPECIES       ORIG    
000180*  02/14/86  DHOL    COEFFICIENT TABLE.                           ORIG    
000190*  09/02/86  DHOL    REQ 86-114.  ADDED THE LAST-HGT TABLE SO     86-114  
000200*  09/02/86  DHOL    THE CALLER CAN DRIVE MERCH HEIGHT AND THE    86-114  
000210*  09/02/86  DHOL    AUTO-CRUISE BUCKING LOGIC WITHOUT CALLING    86-114  
000220*  09/02/86  DHOL    BACK IN FOR EVERY STEM HEIGHT.               86-114  
000230*  04/30/87  DHOL    REQ 87-061.  KOZAK 1988 NEEDED A NATURAL     87-061  
000240*  04/30/87  DHOL    LOG -- ADDED 4000-COMPUTE-NATURAL-LOG SINCE  87-061  
000250*  04/30/87  DHOL    THE COMPILER HAS NO LOG FUNCTION OF ITS OWN. 87-061  
000260*  11/11/91  RFENN   REQ 91-203.  SPECIES TABLE WAS BUILT WITH    91-203  
000270*  11/11/91  RFENN   VALUE CLAUSES ON A REDEFINED LITERAL BLOCK;  91-203  
000280*  11/11/91  RFENN   TOO EASY TO MISKEY A SIGN ON A NEGATIVE      91-203  
000290*  11/11/91  RFENN   COEFFICIENT AND NEVER NOTICE.  REBUILT AS A  91-203  
000300*  11/11/91  RFENN   MOVE-DRIVEN INIT PARAGRAPH, 8100-, INSTEAD.  91-203  
000310*  03/03/93  RFENN   REQ 93-047.  CORRECTED THE KOZAK-88 D        93-047  
000320*  03/03/93  RFENN   COEFFICIENT FOR CW -- WAS TRANSPOSED WITH    93-047  
000330*  03/03/93  RFENN   THE E COEFFICIENT ON THE ORIGINAL KEY SHEET. 93-047  
000340*  06/18/96  TPARK   REQ 96-091.  UPSI-0 TRACE SWITCH ADDED SO    96-091  
000350*  06/18/96  TPARK   THE DISTRICT OFFICE CAN GET A COEFFICIENT    96-091  
000360*  06/18/96  TPARK   DUMP ON A BAD-LOOKING VOLUME WITHOUT US      96-091  
000370*  06/18/96  TPARK   HAVING TO RECOMPILE WITH A DISPLAY ADDED.    96-091  
000380*  01/21/99  TPARK   Y2K.  NONE OF THIS PROGRAM'S OWN FIELDS      Y2K     
000390*  01/21/99  TPARK   CARRY A DATE -- REVIEWED UNDER THE DIVISION  Y2K     
000400*  01/21/99  TPARK   Y2K PROJECT AND FOUND NOT APPLICABLE.        Y2K     
000410*  08/14/02  RFENN   REQ 02-155.  TIGHTENED THE RANGE REDUCTION   02-155  
000420*  08/14/02  RFENN   LOOP IN 4000- -- WAS LOOPING ONE EXTRA TIME  02-155  
000430*  08/14/02  RFENN   ON ARGUMENTS RIGHT AT THE 2.0 BOUNDARY.      02-155  
000440*===============================================================*         
000450 ENVIRONMENT DIVISION.                                                    
000460*---------------------------------------------------------------*         
000470 CONFIGURATION SECTION.                                                   
000480*---------------------------------------------------------------*         
000490 SOURCE-COMPUTER.  IBM-3096.                                              
000500 OBJECT-COMPUTER.  IBM-3096.                                              
000510 SPECIAL-NAMES.                                                           
000520     UPSI-0 IS CRSTAPER-TRACE-SWITCH                                      
000530            ON STATUS IS CRSTAPER-TRACE-ON                                
000540            OFF STATUS IS CRSTAPER-TRACE-OFF.                             
000550*===============================================================*         
000560 DATA DIVISION.                                                           
000570*---------------------------------------------------------------*         
000580 WORKING-STORAGE SECTION.                                                 
000590*---------------------------------------------------------------*         
000600 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
000610     05  WS-FOUND-SW                 PIC X(01).                           
000620         88  WS-SPECIES-FOUND               VALUE 'Y'.                    
000630         88  WS-SPECIES-NOT-FOUND            VALUE 'N'.                   
000640     05  FILLER                      PIC X(01).                           
000650*---------------------------------------------------------------*         
000660 01  WS-HEIGHT-FIELDS.                                                    
000670     05  WS-HGT-INT               PIC 9(03) USAGE COMP.                   
000680     05  WS-H-FLOORED             PIC 9(03) USAGE COMP.                   
000690     05  WS-DIB-FLOORED           PIC 9(03) USAGE COMP.                   
000700     05  FILLER                   PIC X(01).                              
000710*---------------------------------------------------------------*         
000720 01  WS-COMMON-TAPER-FIELDS.                                              
000730     05  WS-Z                     PIC S9(03)V9(06).                       
000740     05  WS-DIB-RAW               PIC S9(05)V9(06).                       
000750*---------------------------------------------------------------*         
000760*     ALTERNATE UNSIGNED VIEW OF THE RAW DIB, FOR THE TRACE               
000770*     SWITCH -- A NEGATIVE RADICAND MEANS A BAD COEFFICIENT SET           
000780*     GOT PAST 2000-FIND-SPECIES-ENTRY, AND IS EASIER TO SPOT ON          
000790*     THE DUMP AS NINES THAN AS A SIGN OVERPUNCH.                         
000800*---------------------------------------------------------------*         
000810     05  WS-DIB-RAW-UNSIGNED REDEFINES WS-DIB-RAW                         
000820                          PIC 9(05)V9(06).                                
000830     05  WS-RADICAND              PIC S9(05)V9(06).                       
000840     05  FILLER                   PIC X(01).                              
000850*---------------------------------------------------------------*         
000860 01  WS-CZAPLEWSKI-FIELDS.                                                
000870     05  WS-CZ-TERM1              PIC S9(05)V9(06).                       
000880     05  WS-CZ-TERM2              PIC S9(05)V9(06).                       
000890     05  WS-CZ-TERM3              PIC S9(05)V9(06).                       
000900     05  WS-CZ-TERM4              PIC S9(05)V9(06).                       
000910     05  WS-CZ-I1                 PIC 9(01) USAGE COMP.                   
000920     05  WS-CZ-I2                 PIC 9(01) USAGE COMP.                   
000930     05  FILLER                   PIC X(01).                              
000940*---------------------------------------------------------------*         
000950 01  WS-KOZAK88-FIELDS.                                                   
000960     05  WS-K88-PART1             PIC S9(05)V9(06).                       
000970     05  WS-K88-PART2             PIC S9(05)V9(06).                       
000980     05  WS-K88-PART3             PIC S9(05)V9(06).                       
000990     05  WS-K88-EXPONENT          PIC S9(05)V9(06).                       
001000     05  WS-K88-BASE              PIC S9(05)V9(06).                       
001010     05  WS-K88-SQRT-Z            PIC S9(03)V9(06).                       
001020     05  WS-K88-SQRT-D            PIC S9(03)V9(06).                       
001030     05  WS-K88-LN-TERM           PIC S9(05)V9(06).                       
001040     05  WS-K88-EXP-Z             PIC S9(05)V9(06).                       
001050     05  FILLER                   PIC X(01).                              
001060*---------------------------------------------------------------*         
001070 01  WS-WENSEL-FIELDS.                                                    
001080     05  WS-WEN-X                 PIC S9(05)V9(06).                       
001090     05  WS-WEN-ZB                PIC S9(05)V9(06).                       
001100     05  WS-WEN-EXP-TERM          PIC S9(05)V9(06).                       
001110     05  WS-WEN-INNER             PIC S9(05)V9(06).                       
001120     05  WS-WEN-LN-RESULT         PIC S9(05)V9(06).                       
001130     05  FILLER                   PIC X(01).                              
001140*---------------------------------------------------------------*         
001150*     NATURAL-LOG WORK AREA.  LN(X) IS COMPUTED BY RANGE                  
001160*     REDUCTION AGAINST THE CONSTANT E (REPEATED DIVIDE OR                
001170*     MULTIPLY UNTIL THE ARGUMENT FALLS IN 0.5 TO 2.0) FOLLOWED           
001180*     BY FOUR ITERATIONS OF NEWTON'S METHOD.  THE COMPILER HAS            
001190*     NO INTRINSIC LOG OR EXP FUNCTION, SO EXP(Y) IS ITSELF               
001200*     COMPUTED WITH THE ** OPERATOR AS WS-E-CONSTANT ** Y.                
001210*---------------------------------------------------------------*         
001220 01  WS-LN-WORK-AREA.                                                     
001230     05  WS-E-CONSTANT            PIC 9(01)V9(09)                         
001240                                   VALUE 2.718281828.                     
001250     05  WS-LN-ARGUMENT           PIC S9(05)V9(06).                       
001260     05  WS-LN-SCALE-COUNT        PIC S9(03) USAGE COMP.                  
001270     05  WS-LN-RESULT             PIC S9(05)V9(06).                       
001280     05  WS-LN-Y                  PIC S9(05)V9(06).                       
001290     05  WS-LN-EXP-Y              PIC S9(05)V9(06).                       
001300     05  FILLER                   PIC X(01).                              
001310*---------------------------------------------------------------*         
001320*     LN RESULT VIEWED AS ONE SOLID FIELD FOR THE TRACE DISPLAY           
001330*     -- QUICKER TO READ OFF A SPOOL LISTING THAN PICKING THE             
001340*     SIGN AND DECIMAL POINT OUT OF THE SIGNED NUMERIC PICTURE.           
001350*---------------------------------------------------------------*         
001360 01  WS-LN-RESULT-ALPHA REDEFINES WS-LN-RESULT                            
001370                          PIC X(11).                                      
001380*---------------------------------------------------------------*         
001390 01  WS-TRACE-LINE.                                                       
001400     05  FILLER                   PIC X(16)                               
001410                                   VALUE ' *** CRSTAPER - '.              
001420     05  WS-TRACE-ENTRY           PIC X(84).                              
001430*---------------------------------------------------------------*         
001440*     TRACE LINE VIEWED AS ONE SOLID ALPHANUMERIC FIELD, USED             
001450*     WHEN THE DISPLAY HAS TO BE TRUNCATED TO FIT AN 80-COLUMN            
001460*     CONSOLE RATHER THAN THE FULL 100-BYTE SPOOL LINE.                   
001470*---------------------------------------------------------------*         
001480 01  WS-TRACE-LINE-SHORT REDEFINES WS-TRACE-LINE                          
001490                          PIC X(80).                                      
001500*---------------------------------------------------------------*         
001510 COPY CRSSPTB.                                                            
001520*---------------------------------------------------------------*         
001530 LINKAGE SECTION.                                                         
001540*---------------------------------------------------------------*         
001550 COPY CRSTLNK.                                                            
001560*===============================================================*         
001570 PROCEDURE DIVISION USING CRSTLNK-PARMS.                                  
001580*---------------------------------------------------------------*         
001590 0000-MAIN-TAPER.                                                         
001600*---------------------------------------------------------------*         
001610     PERFORM 1000-INITIALIZE.                                             
001620     PERFORM 2000-FIND-SPECIES-ENTRY.                                     
001630     IF WS-SPECIES-FOUND                                                  
001640         MOVE 0                   TO CRSTL-RETURN-CODE                    
001650         PERFORM 3000-BUILD-STEM-DIB-TABLE                                
001660         PERFORM 3500-BUILD-LAST-HGT-TABLE                                
001670     ELSE                                                                 
001680         MOVE 1                   TO CRSTL-RETURN-CODE                    
001690         MOVE 0                   TO CRSTL-DIB-COUNT                      
001700     END-IF.                                                              
001710     GOBACK.                                                              
001720*---------------------------------------------------------------*         
001730 1000-INITIALIZE.                                                         
001740*---------------------------------------------------------------*         
001750     SET WS-SPECIES-NOT-FOUND     TO TRUE.                                
001760     MOVE 0                       TO CRSTL-DIB-COUNT.                     
001770     PERFORM 8100-BUILD-SPECIES-TABLE.                                    
001780*---------------------------------------------------------------*         
001790 2000-FIND-SPECIES-ENTRY.                                                 
001800*---------------------------------------------------------------*         
001810     SET CRSP-IX TO 1.                                                    
001820     SEARCH CRSP-ENTRY                                                    
001830         AT END                                                           
001840             SET WS-SPECIES-NOT-FOUND TO TRUE                             
001850         WHEN CRSP-SPECIES-CODE (CRSP-IX) = CRSTL-SPECIES-CODE            
001860             SET WS-SPECIES-FOUND TO TRUE.                                
001870     IF WS-SPECIES-FOUND AND CRSTAPER-TRACE-ON                            
001880         MOVE CRSPA-WHOLE-ENTRY (CRSP-IX) TO WS-TRACE-ENTRY               
001890         DISPLAY WS-TRACE-LINE                                            
001900     END-IF.                                                              
001910*---------------------------------------------------------------*         
001920 2100-CZAPLEWSKI-TAPER.                                                   
001930*---------------------------------------------------------------*         
001940     COMPUTE WS-Z = WS-HGT-INT / CRSTL-TOTAL-HEIGHT.                      
001950     COMPUTE WS-CZ-TERM1 = CRSP-COEF-C (CRSP-IX) * (WS-Z - 1).            
001960     COMPUTE WS-CZ-TERM2 =                                                
001970         CRSP-COEF-D (CRSP-IX) * ((WS-Z ** 2) - 1).                       
001980     IF WS-Z < CRSP-COEF-A (CRSP-IX)                                      
001990         MOVE 1 TO WS-CZ-I1                                               
002000     ELSE                                                                 
002010         MOVE 0 TO WS-CZ-I1                                               
002020     END-IF.                                                              
002030     IF WS-Z < CRSP-COEF-B (CRSP-IX)                                      
002040         MOVE 1 TO WS-CZ-I2                                               
002050     ELSE                                                                 
002060         MOVE 0 TO WS-CZ-I2                                               
002070     END-IF.                                                              
002080     COMPUTE WS-CZ-TERM3 = CRSP-COEF-E (CRSP-IX)                          
002090         * ((CRSP-COEF-A (CRSP-IX) - WS-Z) ** 2) * WS-CZ-I1.              
002100     COMPUTE WS-CZ-TERM4 = CRSP-COEF-F (CRSP-IX)                          
002110         * ((CRSP-COEF-B (CRSP-IX) - WS-Z) ** 2) * WS-CZ-I2.              
002120     COMPUTE WS-RADICAND =                                                
002130         WS-CZ-TERM1 + WS-CZ-TERM2 + WS-CZ-TERM3 + WS-CZ-TERM4.           
002140     COMPUTE WS-DIB-RAW = CRSTL-DBH * (WS-RADICAND ** 0.5).               
002150*---------------------------------------------------------------*         
002160 2200-KOZAK-1969-TAPER.                                                   
002170*---------------------------------------------------------------*         
002180     COMPUTE WS-Z = WS-HGT-INT / CRSTL-TOTAL-HEIGHT.                      
002190     COMPUTE WS-RADICAND = CRSP-COEF-A (CRSP-IX)                          
002200         + (CRSP-COEF-B (CRSP-IX) * WS-Z)                                 
002210         + (CRSP-COEF-C (CRSP-IX) * (WS-Z ** 2)).                         
002220     COMPUTE WS-DIB-RAW = CRSTL-DBH * (WS-RADICAND ** 0.5).               
002230*---------------------------------------------------------------*         
002240 2300-KOZAK-1988-TAPER.                                                   
002250*---------------------------------------------------------------*         
002260     COMPUTE WS-Z = WS-HGT-INT / CRSTL-TOTAL-HEIGHT.                      
002270     COMPUTE WS-K88-PART1 =                                               
002280         CRSP-COEF-A (CRSP-IX)                                            
002290             * (CRSTL-DBH ** CRSP-COEF-B (CRSP-IX)).                      
002300     COMPUTE WS-K88-PART2 =                                               
002310         CRSP-COEF-C (CRSP-IX) ** CRSTL-DBH.                              
002320     COMPUTE WS-K88-BASE = WS-K88-PART1 * WS-K88-PART2.                   
002330     COMPUTE WS-K88-SQRT-Z = WS-Z ** 0.5.                                 
002340     COMPUTE WS-K88-SQRT-D = CRSP-COEF-D (CRSP-IX) ** 0.5.                
002350     COMPUTE WS-K88-PART3 = (1 - WS-K88-SQRT-Z)                           
002360                           / (1 - WS-K88-SQRT-D).                         
002370     COMPUTE WS-LN-ARGUMENT = WS-Z + 0.001.                               
002380     PERFORM 4000-COMPUTE-NATURAL-LOG.                                    
002390     MOVE WS-LN-RESULT TO WS-K88-LN-TERM.                                 
002400     COMPUTE WS-K88-EXP-Z = WS-E-CONSTANT ** WS-Z.                        
002410     COMPUTE WS-K88-EXPONENT =                                            
002420         (CRSP-COEF-E (CRSP-IX) * (WS-Z ** 2))                            
002430       + (CRSP-COEF-F (CRSP-IX) * WS-K88-LN-TERM)                         
002440       + (CRSP-COEF-G (CRSP-IX) * WS-K88-SQRT-Z)                          
002450       + (CRSP-COEF-H (CRSP-IX) * WS-K88-EXP-Z)                           
002460       + (CRSP-COEF-I (CRSP-IX)                                           
002470             * (CRSTL-DBH / CRSTL-TOTAL-HEIGHT)).                         
002480     COMPUTE WS-DIB-RAW =                                                 
002490         WS-K88-BASE * (WS-K88-PART3 ** WS-K88-EXPONENT).                 
002500*---------------------------------------------------------------*         
002510 2400-WENSEL-TAPER.                                                       
002520*---------------------------------------------------------------*         
002530     COMPUTE WS-Z =                                                       
002540         (WS-HGT-INT - 1) / (CRSTL-TOTAL-HEIGHT - 1).                     
002550     COMPUTE WS-WEN-X = CRSP-COEF-C (CRSP-IX)                             
002560         + (CRSP-COEF-D (CRSP-IX) * CRSTL-DBH)                            
002570         + (CRSP-COEF-E (CRSP-IX) * CRSTL-TOTAL-HEIGHT).                  
002580     COMPUTE WS-WEN-ZB = WS-Z ** CRSP-COEF-B (CRSP-IX).                   
002590     COMPUTE WS-WEN-EXP-TERM =                                            
002600         WS-E-CONSTANT ** (CRSP-COEF-A (CRSP-IX) / WS-WEN-X).             
002610     COMPUTE WS-WEN-INNER =                                               
002620         1 - (WS-WEN-ZB * (1 - WS-WEN-EXP-TERM)).                         
002630     MOVE WS-WEN-INNER TO WS-LN-ARGUMENT.                                 
002640     PERFORM 4000-COMPUTE-NATURAL-LOG.                                    
002650     MOVE WS-LN-RESULT TO WS-WEN-LN-RESULT.                               
002660     COMPUTE WS-DIB-RAW = CRSTL-DBH *                                     
002670         (CRSP-COEF-A (CRSP-IX) - (WS-WEN-X * WS-WEN-LN-RESULT)).         
002680*---------------------------------------------------------------*         
002690 3000-BUILD-STEM-DIB-TABLE.                                               
002700*---------------------------------------------------------------*         
002710     COMPUTE WS-H-FLOORED = CRSTL-TOTAL-HEIGHT.                           
002720     IF WS-H-FLOORED > 200                                                
002730         MOVE 200 TO WS-H-FLOORED                                         
002740     END-IF.                                                              
002750     MOVE WS-H-FLOORED TO CRSTL-DIB-COUNT.                                
002760     PERFORM 3100-COMPUTE-ONE-STEM-HEIGHT                                 
002770         VARYING WS-HGT-INT FROM 1 BY 1                                   
002780         UNTIL WS-HGT-INT > WS-H-FLOORED.                                 
002790*---------------------------------------------------------------*         
002800 3100-COMPUTE-ONE-STEM-HEIGHT.                                            
002810*---------------------------------------------------------------*         
002820     EVALUATE TRUE                                                        
002830         WHEN CRSP-EQ-CZAPLEWSKI (CRSP-IX)                                
002840             PERFORM 2100-CZAPLEWSKI-TAPER                                
002850         WHEN CRSP-EQ-KOZAK-69 (CRSP-IX)                                  
002860             PERFORM 2200-KOZAK-1969-TAPER                                
002870         WHEN CRSP-EQ-KOZAK-88 (CRSP-IX)                                  
002880             PERFORM 2300-KOZAK-1988-TAPER                                
002890         WHEN CRSP-EQ-WENSEL (CRSP-IX)                                    
002900             PERFORM 2400-WENSEL-TAPER                                    
002910     END-EVALUATE.                                                        
002920     COMPUTE WS-DIB-FLOORED = WS-DIB-RAW.                                 
002930     MOVE WS-DIB-FLOORED TO CRSTL-DIB-AT-HGT (WS-HGT-INT).                
002940*---------------------------------------------------------------*         
002950 3500-BUILD-LAST-HGT-TABLE.                                               
002960*---------------------------------------------------------------*         
002970     PERFORM 3510-CLEAR-LAST-HGT-ENTRY                                    
002980         VARYING CRSTL-LH-IX FROM 1 BY 1                                  
002990         UNTIL CRSTL-LH-IX > 121.                                         
003000     PERFORM 3520-POST-ONE-LAST-HGT                                       
003010         VARYING WS-HGT-INT FROM 1 BY 1                                   
003020         UNTIL WS-HGT-INT > CRSTL-DIB-COUNT.                              
003030*---------------------------------------------------------------*         
003040 3510-CLEAR-LAST-HGT-ENTRY.                                               
003050*---------------------------------------------------------------*         
003060     MOVE 0 TO CRSTL-LAST-HGT (CRSTL-LH-IX).                              
003070*---------------------------------------------------------------*         
003080 3520-POST-ONE-LAST-HGT.                                                  
003090*---------------------------------------------------------------*         
003100     COMPUTE WS-DIB-FLOORED = CRSTL-DIB-AT-HGT (WS-HGT-INT).              
003110     IF WS-DIB-FLOORED < 121                                              
003120         MOVE WS-HGT-INT TO CRSTL-LAST-HGT (WS-DIB-FLOORED + 1)           
003130     END-IF.                                                              
003140*---------------------------------------------------------------*         
003150 4000-COMPUTE-NATURAL-LOG.                                                
003160*---------------------------------------------------------------*         
003170     MOVE 0 TO WS-LN-SCALE-COUNT.                                         
003180     PERFORM 4010-REDUCE-HIGH                                             
003190         UNTIL WS-LN-ARGUMENT NOT GREATER THAN 2.0.                       
003200     PERFORM 4020-REDUCE-LOW                                              
003210         UNTIL WS-LN-ARGUMENT NOT LESS THAN 0.5.                          
003220     COMPUTE WS-LN-Y = WS-LN-ARGUMENT - 1.                                
003230     PERFORM 4100-NEWTON-ITERATION 5 TIMES.                               
003240     COMPUTE WS-LN-RESULT = WS-LN-Y + WS-LN-SCALE-COUNT.                  
003250*---------------------------------------------------------------*         
003260 4010-REDUCE-HIGH.                                                        
003270*---------------------------------------------------------------*         
003280     COMPUTE WS-LN-ARGUMENT = WS-LN-ARGUMENT / WS-E-CONSTANT.             
003290     ADD 1 TO WS-LN-SCALE-COUNT.                                          
003300*---------------------------------------------------------------*         
003310 4020-REDUCE-LOW.                                                         
003320*---------------------------------------------------------------*         
003330     COMPUTE WS-LN-ARGUMENT = WS-LN-ARGUMENT * WS-E-CONSTANT.             
003340     SUBTRACT 1 FROM WS-LN-SCALE-COUNT.                                   
003350*---------------------------------------------------------------*         
003360 4100-NEWTON-ITERATION.                                                   
003370*---------------------------------------------------------------*         
003380     COMPUTE WS-LN-EXP-Y = WS-E-CONSTANT ** WS-LN-Y.                      
003390     COMPUTE WS-LN-Y =                                                    
003400         WS-LN-Y + ((WS-LN-ARGUMENT - WS-LN-EXP-Y) / WS-LN-EXP-Y).        
003410*---------------------------------------------------------------*         
003420*     SPECIES COEFFICIENT TABLE, BUILT BY MOVE RATHER THAN BY             
003430*     VALUE CLAUSE ON A REDEFINED LITERAL BLOCK -- SEE REQ                
003440*     91-203 IN THE CHANGE LOG ABOVE.  ENTRY SUBSCRIPTS 1-22              
003450*     FOLLOW THE SAME SPECIES ORDER AS CRSSPNM IN THE EDIT AND            
003460*     COMPUTE STEPS, BUT THE TWO TABLES ARE NOT CROSS-INDEXED --          
003470*     THIS PROGRAM SCANS BY SPECIES CODE, NOT BY POSITION.                
003480*---------------------------------------------------------------*         
003490 8100-BUILD-SPECIES-TABLE.                                                
003500*---------------------------------------------------------------*         
003510     INITIALIZE CRSSPTB-TABLE.                                            
003520     SET CRSP-IX TO 1.                                                    
003530     MOVE 'SF' TO CRSP-SPECIES-CODE (CRSP-IX).                            
003540     MOVE 1 TO CRSP-EQUATION-ID (CRSP-IX).                                
003550     MOVE 0.500000 TO CRSP-COEF-A (CRSP-IX).                              
003560     MOVE 0.060000 TO CRSP-COEF-B (CRSP-IX).                              
003570     MOVE -1.742000 TO CRSP-COEF-C (CRSP-IX).                             
003580     MOVE 0.618400 TO CRSP-COEF-D (CRSP-IX).                              
003590     MOVE -0.883800 TO CRSP-COEF-E (CRSP-IX).                             
003600     MOVE 94.368300 TO CRSP-COEF-F (CRSP-IX).                             
003610     SET CRSP-IX TO 2.                                                    
003620     MOVE 'GF' TO CRSP-SPECIES-CODE (CRSP-IX).                            
003630     MOVE 1 TO CRSP-EQUATION-ID (CRSP-IX).                                
003640     MOVE 0.590000 TO CRSP-COEF-A (CRSP-IX).                              
003650     MOVE 0.060000 TO CRSP-COEF-B (CRSP-IX).                              
003660     MOVE -1.533200 TO CRSP-COEF-C (CRSP-IX).                             
003670     MOVE 0.560000 TO CRSP-COEF-D (CRSP-IX).                              
003680     MOVE -0.478100 TO CRSP-COEF-E (CRSP-IX).                             
003690     MOVE 129.928200 TO CRSP-COEF-F (CRSP-IX).                            
003700     SET CRSP-IX TO 3.                                                    
003710     MOVE 'NF' TO CRSP-SPECIES-CODE (CRSP-IX).                            
003720     MOVE 1 TO CRSP-EQUATION-ID (CRSP-IX).                                
003730     MOVE 0.590000 TO CRSP-COEF-A (CRSP-IX).                              
003740     MOVE 0.060000 TO CRSP-COEF-B (CRSP-IX).                              
003750     MOVE -1.533200 TO CRSP-COEF-C (CRSP-IX).                             
003760     MOVE 0.560000 TO CRSP-COEF-D (CRSP-IX).                              
003770     MOVE -0.478100 TO CRSP-COEF-E (CRSP-IX).                             
003780     MOVE 129.928200 TO CRSP-COEF-F (CRSP-IX).                            
003790     SET CRSP-IX TO 4.                                                    
003800     MOVE 'WL' TO CRSP-SPECIES-CODE (CRSP-IX).                            
003810     MOVE 1 TO CRSP-EQUATION-ID (CRSP-IX).                                
003820     MOVE 0.590000 TO CRSP-COEF-A (CRSP-IX).                              
003830     MOVE 0.060000 TO CRSP-COEF-B (CRSP-IX).                              
003840     MOVE -1.322800 TO CRSP-COEF-C (CRSP-IX).                             
003850     MOVE 0.390500 TO CRSP-COEF-D (CRSP-IX).                              
003860     MOVE -0.535500 TO CRSP-COEF-E (CRSP-IX).                             
003870     MOVE 115.690500 TO CRSP-COEF-F (CRSP-IX).                            
003880     SET CRSP-IX TO 5.                                                    
003890     MOVE 'LP' TO CRSP-SPECIES-CODE (CRSP-IX).                            
003900     MOVE 1 TO CRSP-EQUATION-ID (CRSP-IX).                                
003910     MOVE 0.410000 TO CRSP-COEF-A (CRSP-IX).                              
003920     MOVE 0.060000 TO CRSP-COEF-B (CRSP-IX).                              
003930     MOVE -1.298900 TO CRSP-COEF-C (CRSP-IX).                             
003940     MOVE 0.369300 TO CRSP-COEF-D (CRSP-IX).                              
003950     MOVE 0.240800 TO CRSP-COEF-E (CRSP-IX).                              
003960     MOVE 89.178100 TO CRSP-COEF-F (CRSP-IX).                             
003970     SET CRSP-IX TO 6.                                                    
003980     MOVE 'PP' TO CRSP-SPECIES-CODE (CRSP-IX).                            
003990     MOVE 1 TO CRSP-EQUATION-ID (CRSP-IX).                                
004000     MOVE 0.720000 TO CRSP-COEF-A (CRSP-IX).                              
004010     MOVE 0.060000 TO CRSP-COEF-B (CRSP-IX).                              
004020     MOVE -2.326100 TO CRSP-COEF-C (CRSP-IX).                             
004030     MOVE 0.951400 TO CRSP-COEF-D (CRSP-IX).                              
004040     MOVE -1.075700 TO CRSP-COEF-E (CRSP-IX).                             
004050     MOVE 94.699100 TO CRSP-COEF-F (CRSP-IX).                             
004060     SET CRSP-IX TO 7.                                                    
004070     MOVE 'DF' TO CRSP-SPECIES-CODE (CRSP-IX).                            
004080     MOVE 1 TO CRSP-EQUATION-ID (CRSP-IX).                                
004090     MOVE 0.720000 TO CRSP-COEF-A (CRSP-IX).                              
004100     MOVE 0.120000 TO CRSP-COEF-B (CRSP-IX).                              
004110     MOVE -2.875800 TO CRSP-COEF-C (CRSP-IX).                             
004120     MOVE 1.345800 TO CRSP-COEF-D (CRSP-IX).                              
004130     MOVE -1.626400 TO CRSP-COEF-E (CRSP-IX).                             
004140     MOVE 20.131500 TO CRSP-COEF-F (CRSP-IX).                             
004150     SET CRSP-IX TO 8.                                                    
004160     MOVE 'WH' TO CRSP-SPECIES-CODE (CRSP-IX).                            
004170     MOVE 1 TO CRSP-EQUATION-ID (CRSP-IX).                                
004180     MOVE 0.590000 TO CRSP-COEF-A (CRSP-IX).                              
004190     MOVE 0.060000 TO CRSP-COEF-B (CRSP-IX).                              
004200     MOVE -2.099300 TO CRSP-COEF-C (CRSP-IX).                             
004210     MOVE 0.863500 TO CRSP-COEF-D (CRSP-IX).                              
004220     MOVE -1.026000 TO CRSP-COEF-E (CRSP-IX).                             
004230     MOVE 91.556200 TO CRSP-COEF-F (CRSP-IX).                             
004240     SET CRSP-IX TO 9.                                                    
004250     MOVE 'RA' TO CRSP-SPECIES-CODE (CRSP-IX).                            
004260     MOVE 2 TO CRSP-EQUATION-ID (CRSP-IX).                                
004270     MOVE 0.975760 TO CRSP-COEF-A (CRSP-IX).                              
004280     MOVE -1.229220 TO CRSP-COEF-B (CRSP-IX).                             
004290     MOVE 0.253470 TO CRSP-COEF-C (CRSP-IX).                              
004300     SET CRSP-IX TO 10.                                                   
004310     MOVE 'BM' TO CRSP-SPECIES-CODE (CRSP-IX).                            
004320     MOVE 2 TO CRSP-EQUATION-ID (CRSP-IX).                                
004330     MOVE 0.959970 TO CRSP-COEF-A (CRSP-IX).                              
004340     MOVE -1.463360 TO CRSP-COEF-B (CRSP-IX).                             
004350     MOVE 0.503390 TO CRSP-COEF-C (CRSP-IX).                              
004360     SET CRSP-IX TO 11.                                                   
004370     MOVE 'SS' TO CRSP-SPECIES-CODE (CRSP-IX).                            
004380     MOVE 2 TO CRSP-EQUATION-ID (CRSP-IX).                                
004390     MOVE 0.994960 TO CRSP-COEF-A (CRSP-IX).                              
004400     MOVE -1.989930 TO CRSP-COEF-B (CRSP-IX).                             
004410     MOVE 0.994960 TO CRSP-COEF-C (CRSP-IX).                              
004420     SET CRSP-IX TO 12.                                                   
004430     MOVE 'ES' TO CRSP-SPECIES-CODE (CRSP-IX).                            
004440     MOVE 2 TO CRSP-EQUATION-ID (CRSP-IX).                                
004450     MOVE 0.974490 TO CRSP-COEF-A (CRSP-IX).                              
004460     MOVE -1.423050 TO CRSP-COEF-B (CRSP-IX).                             
004470     MOVE 0.448560 TO CRSP-COEF-C (CRSP-IX).                              
004480     SET CRSP-IX TO 13.                                                   
004490     MOVE 'AS' TO CRSP-SPECIES-CODE (CRSP-IX).                            
004500     MOVE 2 TO CRSP-EQUATION-ID (CRSP-IX).                                
004510     MOVE 0.958060 TO CRSP-COEF-A (CRSP-IX).                              
004520     MOVE -1.336820 TO CRSP-COEF-B (CRSP-IX).                             
004530     MOVE 0.378770 TO CRSP-COEF-C (CRSP-IX).                              
004540     SET CRSP-IX TO 14.                                                   
004550     MOVE 'WP' TO CRSP-SPECIES-CODE (CRSP-IX).                            
004560     MOVE 2 TO CRSP-EQUATION-ID (CRSP-IX).                                
004570     MOVE 0.962720 TO CRSP-COEF-A (CRSP-IX).                              
004580     MOVE -1.375510 TO CRSP-COEF-B (CRSP-IX).                             
004590     MOVE 0.412790 TO CRSP-COEF-C (CRSP-IX).                              
004600     SET CRSP-IX TO 15.                                                   
004610     MOVE 'RC' TO CRSP-SPECIES-CODE (CRSP-IX).                            
004620     MOVE 3 TO CRSP-EQUATION-ID (CRSP-IX).                                
004630     MOVE 1.216970 TO CRSP-COEF-A (CRSP-IX).                              
004640     MOVE 0.842560 TO CRSP-COEF-B (CRSP-IX).                              
004650     MOVE 1.000010 TO CRSP-COEF-C (CRSP-IX).                              
004660     MOVE 0.300000 TO CRSP-COEF-D (CRSP-IX).                              
004670     MOVE 1.553220 TO CRSP-COEF-E (CRSP-IX).                              
004680     MOVE -0.397190 TO CRSP-COEF-F (CRSP-IX).                             
004690     MOVE 2.110180 TO CRSP-COEF-G (CRSP-IX).                              
004700     MOVE -1.114160 TO CRSP-COEF-H (CRSP-IX).                             
004710     MOVE 0.094200 TO CRSP-COEF-I (CRSP-IX).                              
004720     SET CRSP-IX TO 16.                                                   
004730     MOVE 'CW' TO CRSP-SPECIES-CODE (CRSP-IX).                            
004740     MOVE 3 TO CRSP-EQUATION-ID (CRSP-IX).                                
004750     MOVE 0.852580 TO CRSP-COEF-A (CRSP-IX).                              
004760     MOVE 0.952970 TO CRSP-COEF-B (CRSP-IX).                              
004770     MOVE 1.000480 TO CRSP-COEF-C (CRSP-IX).                              
004780     MOVE 0.250000 TO CRSP-COEF-D (CRSP-IX).                              
004790     MOVE 0.731910 TO CRSP-COEF-E (CRSP-IX).                              
004800     MOVE -0.084190 TO CRSP-COEF-F (CRSP-IX).                             
004810     MOVE 0.196340 TO CRSP-COEF-G (CRSP-IX).                              
004820     MOVE -0.069850 TO CRSP-COEF-H (CRSP-IX).                             
004830     MOVE 0.148280 TO CRSP-COEF-I (CRSP-IX).                              
004840     SET CRSP-IX TO 17.                                                   
004850     MOVE 'JP' TO CRSP-SPECIES-CODE (CRSP-IX).                            
004860     MOVE 4 TO CRSP-EQUATION-ID (CRSP-IX).                                
004870     MOVE 0.829320 TO CRSP-COEF-A (CRSP-IX).                              
004880     MOVE 1.508310 TO CRSP-COEF-B (CRSP-IX).                              
004890     MOVE -4.080160 TO CRSP-COEF-C (CRSP-IX).                             
004900     MOVE 0.047053 TO CRSP-COEF-D (CRSP-IX).                              
004910     MOVE 0.000000 TO CRSP-COEF-E (CRSP-IX).                              
004920     SET CRSP-IX TO 18.                                                   
004930     MOVE 'SP' TO CRSP-SPECIES-CODE (CRSP-IX).                            
004940     MOVE 4 TO CRSP-EQUATION-ID (CRSP-IX).                                
004950     MOVE 0.900510 TO CRSP-COEF-A (CRSP-IX).                              
004960     MOVE 0.915880 TO CRSP-COEF-B (CRSP-IX).                              
004970     MOVE -0.929640 TO CRSP-COEF-C (CRSP-IX).                             
004980     MOVE 0.007712 TO CRSP-COEF-D (CRSP-IX).                              
004990     MOVE -0.001102 TO CRSP-COEF-E (CRSP-IX).                             
005000     SET CRSP-IX TO 19.                                                   
005010     MOVE 'WF' TO CRSP-SPECIES-CODE (CRSP-IX).                            
005020     MOVE 4 TO CRSP-EQUATION-ID (CRSP-IX).                                
005030     MOVE 0.860390 TO CRSP-COEF-A (CRSP-IX).                              
005040     MOVE 1.451960 TO CRSP-COEF-B (CRSP-IX).                              
005050     MOVE -2.422730 TO CRSP-COEF-C (CRSP-IX).                             
005060     MOVE -0.158480 TO CRSP-COEF-D (CRSP-IX).                             
005070     MOVE 0.036947 TO CRSP-COEF-E (CRSP-IX).                              
005080     SET CRSP-IX TO 20.                                                   
005090     MOVE 'RF' TO CRSP-SPECIES-CODE (CRSP-IX).                            
005100     MOVE 4 TO CRSP-EQUATION-ID (CRSP-IX).                                
005110     MOVE 0.879270 TO CRSP-COEF-A (CRSP-IX).                              
005120     MOVE 0.913500 TO CRSP-COEF-B (CRSP-IX).                              
005130     MOVE -0.566170 TO CRSP-COEF-C (CRSP-IX).                             
005140     MOVE -0.014480 TO CRSP-COEF-D (CRSP-IX).                             
005150     MOVE 0.003726 TO CRSP-COEF-E (CRSP-IX).                              
005160     SET CRSP-IX TO 21.                                                   
005170     MOVE 'RW' TO CRSP-SPECIES-CODE (CRSP-IX).                            
005180     MOVE 4 TO CRSP-EQUATION-ID (CRSP-IX).                                
005190     MOVE 0.955000 TO CRSP-COEF-A (CRSP-IX).                              
005200     MOVE 0.387000 TO CRSP-COEF-B (CRSP-IX).                              
005210     MOVE -0.362000 TO CRSP-COEF-C (CRSP-IX).                             
005220     MOVE -0.005810 TO CRSP-COEF-D (CRSP-IX).                             
005230     MOVE 0.001220 TO CRSP-COEF-E (CRSP-IX).                              
005240     SET CRSP-IX TO 22.                                                   
005250     MOVE 'IC' TO CRSP-SPECIES-CODE (CRSP-IX).                            
005260     MOVE 4 TO CRSP-EQUATION-ID (CRSP-IX).                                
005270     MOVE 1.000000 TO CRSP-COEF-A (CRSP-IX).                              
005280     MOVE 0.315500 TO CRSP-COEF-B (CRSP-IX).                              
005290     MOVE -0.343160 TO CRSP-COEF-C (CRSP-IX).                             
005300     MOVE 0.000000 TO CRSP-COEF-D (CRSP-IX).                              
005310     MOVE -0.000393 TO CRSP-COEF-E (CRSP-IX).                             
