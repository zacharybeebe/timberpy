000010*----------------------------------------------------------------         
000020*     CRSSPTB  -  SPECIES / TAPER-EQUATION CONSTANT TABLE.  ONE           
000030*     ENTRY PER CRUISABLE SPECIES, OWNED BY CRSTAPER.  THE                
000040*     EQUATION-ID SELECTS WHICH OF THE FOUR STEM-TAPER FORMULAS           
000050*     APPLIES; THE NINE COEFFICIENT SLOTS ARE USED A, B, C, ... AS        
000060*     FAR AS THAT FORMULA NEEDS AND LEFT ZERO BEYOND THAT.  BUILT         
000070*     BY A MOVE-DRIVEN INITIALIZATION PARAGRAPH (8100-) SINCE OVER        
000080*     HALF THE COEFFICIENTS ARE NEGATIVE AND WILL NOT PACK CLEANLY        
000090*     INTO A LITERAL-BLOCK/REDEFINES CONSTANT TABLE.                      
000100*----------------------------------------------------------------         
000110 01  CRSSPTB-TABLE.                                                       
000120     05  CRSP-ENTRY OCCURS 22 TIMES                                       
000130               INDEXED BY CRSP-IX.                                        
000140   10  CRSP-SPECIES-CODE       PIC X(02).                                 
000150   10  CRSP-EQUATION-ID        PIC 9(01).                                 
000160       88  CRSP-EQ-CZAPLEWSKI        VALUE 1.                             
000170       88  CRSP-EQ-KOZAK-69          VALUE 2.                             
000180       88  CRSP-EQ-KOZAK-88          VALUE 3.                             
000190       88  CRSP-EQ-WENSEL            VALUE 4.                             
000200   10  CRSP-COEF-A              PIC S9(03)V9(06).                         
000210   10  CRSP-COEF-B              PIC S9(03)V9(06).                         
000220   10  CRSP-COEF-C              PIC S9(03)V9(06).                         
000230   10  CRSP-COEF-D              PIC S9(03)V9(06).                         
000240   10  CRSP-COEF-E              PIC S9(03)V9(06).                         
000250   10  CRSP-COEF-F              PIC S9(03)V9(06).                         
000260   10  CRSP-COEF-G              PIC S9(03)V9(06).                         
000270   10  CRSP-COEF-H              PIC S9(03)V9(06).                         
000280   10  CRSP-COEF-I              PIC S9(03)V9(06).                         
000290*----------------------------------------------------------------         
000300*     FIXED-LENGTH ENTRY VIEWED AS ONE ALPHANUMERIC STRING, USED          
000310*     WHEN THE TAPER STEP HAS TO DISPLAY A TABLE ENTRY ON THE             
000320*     DIAGNOSTIC TRACE WITHOUT EDITING EACH COEFFICIENT BY HAND.          
000330*----------------------------------------------------------------         
000340 01  CRSSPTB-ENTRY-ALPHA REDEFINES CRSSPTB-TABLE.                         
000350     05  CRSPA-ENTRY OCCURS 22 TIMES.                                     
000360   10  CRSPA-WHOLE-ENTRY        PIC X(84).                                
