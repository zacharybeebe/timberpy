000010*----------------------------------------------------------------         
000020*     CRSTDET  -  TREE DETAIL OUTPUT RECORD, ONE PER TREE CRUISED.        
000030*----------------------------------------------------------------         
000040 01  TREE-DETAIL-RECORD.                                                  
000050     05  TD-STAND-NAME               PIC X(10).                           
000060     05  TD-PLOT-NUMBER              PIC 9(04).                           
000070     05  TD-TREE-NUMBER              PIC 9(04).                           
000080     05  TD-SPECIES-CODE             PIC X(02).                           
000090     05  TD-DBH                      PIC 9(03)V9(01).                     
000100     05  TD-TOTAL-HGT                PIC 9(03)V9(01).                     
000110     05  TD-MERCH-DIB                PIC 9(03).                           
000120     05  TD-MERCH-HGT                PIC 9(03).                           
000130     05  TD-HDR                      PIC 9(03)V9(02).                     
000140     05  TD-BA                       PIC 9(03)V9(04).                     
000150     05  TD-RD                       PIC 9(03)V9(04).                     
000160     05  TD-TPA                      PIC 9(04)V9(04).                     
000170     05  TD-BA-AC                    PIC 9(04)V9(02).                     
000180     05  TD-RD-AC                    PIC 9(04)V9(02).                     
000190     05  TD-GROSS-BF                 PIC 9(06).                           
000200     05  TD-NET-BF                   PIC 9(06).                           
000210     05  TD-GROSS-CF                 PIC 9(05)V9(02).                     
000220     05  TD-NET-CF                   PIC 9(05)V9(02).                     
000230     05  TD-GROSS-BF-AC              PIC 9(07)V9(02).                     
000240     05  TD-NET-BF-AC                PIC 9(07)V9(02).                     
000250     05  TD-GROSS-CF-AC              PIC 9(06)V9(02).                     
000260     05  TD-NET-CF-AC                PIC 9(06)V9(02).                     
000270     05  TD-VBAR                     PIC 9(04)V9(02).                     
000280     05  TD-CBAR                     PIC 9(03)V9(02).                     
000290     05  FILLER                      PIC X(08).                           
000300*----------------------------------------------------------------         
000310*     ALTERNATE GROUPING OF THE PER-ACRE FIELDS, USED BY THE              
000320*     PLOT AND STAND ROLLUP STEP WHEN IT MOVES ALL SEVEN                  
000330*     PER-ACRE METRICS AT ONCE INTO THE STATISTICS TABLE.                 
000340*----------------------------------------------------------------         
000350 01  TD-PER-ACRE-GROUP REDEFINES TREE-DETAIL-RECORD.                      
000360     05  FILLER                      PIC X(53).                           
000370     05  TD-PA-TPA                   PIC 9(04)V9(04).                     
000380     05  TD-PA-BA-AC                 PIC 9(04)V9(02).                     
000390     05  TD-PA-RD-AC                 PIC 9(04)V9(02).                     
000400     05  FILLER                      PIC X(26).                           
000410     05  TD-PA-GROSS-BF-AC           PIC 9(07)V9(02).                     
000420     05  TD-PA-NET-BF-AC             PIC 9(07)V9(02).                     
000430     05  TD-PA-GROSS-CF-AC           PIC 9(06)V9(02).                     
000440     05  TD-PA-NET-CF-AC             PIC 9(06)V9(02).                     
000450     05  FILLER                      PIC X(19).                           
